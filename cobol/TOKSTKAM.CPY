000100*---------------------------------------------------------------*
000200* TOKSTKAM  -  STAKING STAKE/UNSTAKE MOVEMENT RECORD
000300*
000400* MAINTENANCE LOG
000500* DATE       INIT  TICKET     DESCRIPTION
000600* ---------- ----- ---------- --------------------------------
000700* 07/22/89   DQ    RQ-4473    ORIGINAL LAYOUT
000800* 08/19/99   DQ    RQ-4473    Y2K - TIMESTAMP CARRIES 4-DIGIT YEAR
000900*---------------------------------------------------------------*
001000 01  STAKE-MOVEMENT-RECORD.
001100     05  SM-TIMESTAMP.
001200         10  SM-TIMESTAMP-DATE.
001300             15  SM-TS-YYYY          PIC 9(04).                   RQ-4473 
001400             15  FILLER              PIC X(01) VALUE '-'.
001500             15  SM-TS-MM            PIC 9(02).
001600             15  FILLER              PIC X(01) VALUE '-'.
001700             15  SM-TS-DD            PIC 9(02).
001800         10  FILLER                  PIC X(01) VALUE SPACE.
001900         10  SM-TIMESTAMP-TIME.
002000             15  SM-TS-HH            PIC 9(02).
002100             15  FILLER              PIC X(01) VALUE ':'.
002200             15  SM-TS-MI            PIC 9(02).
002300             15  FILLER              PIC X(01) VALUE ':'.
002400             15  SM-TS-SS            PIC 9(02).
002500     05  SM-ADDRESS                  PIC X(44).
002600     05  SM-STAKE-TYPE               PIC X(07).
002700         88  SM-IS-STAKE                    VALUE 'STAKE'.
002800         88  SM-IS-UNSTAKE                  VALUE 'UNSTAKE'.
002900     05  SM-SHIT-AMOUNT              PIC S9(11)V9(06)
003000                                      SIGN IS TRAILING SEPARATE.
003100     05  FILLER                      PIC X(12).
003200*---------------------------------------------------------------*
