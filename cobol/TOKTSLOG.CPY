000100*---------------------------------------------------------------*
000200* TOKTSLOG  -  TS CLAIM / LUCKY-DRAW TRANSACTION RECORD
000300*
000400* MAINTENANCE LOG
000500* DATE       INIT  TICKET     DESCRIPTION
000600* ---------- ----- ---------- --------------------------------
000700* 03/11/88   EA    RQ-4472    ORIGINAL LAYOUT
000800* 08/19/99   EA    RQ-4472    Y2K - TIMESTAMP CARRIES 4-DIGIT YEAR
000900* 06/14/00   DQ    RQ-4900    AMOUNT ENCODES CLAIM CATEGORY - SEE RQ-4900 
001000*                             TSANLZ 2110-CATEGORIZE-RECORD       RQ-4900 
001100*---------------------------------------------------------------*
001200 01  TS-RECORD.
001300     05  TSL-TIMESTAMP.
001400         10  TSL-TIMESTAMP-DATE.
001500             15  TSL-TS-YYYY         PIC 9(04).
001600             15  FILLER              PIC X(01) VALUE '-'.
001700             15  TSL-TS-MM           PIC 9(02).
001800             15  FILLER              PIC X(01) VALUE '-'.
001900             15  TSL-TS-DD           PIC 9(02).
002000         10  FILLER                  PIC X(01) VALUE SPACE.
002100         10  TSL-TIMESTAMP-TIME.
002200             15  TSL-TS-HH           PIC 9(02).
002300             15  FILLER              PIC X(01) VALUE ':'.
002400             15  TSL-TS-MI           PIC 9(02).
002500             15  FILLER              PIC X(01) VALUE ':'.
002600             15  TSL-TS-SS           PIC 9(02).
002700     05  TSL-RECEIVER-ADDRESS        PIC X(44).
002800     05  TSL-AMOUNT                  PIC S9(11)V9(06)
002900                                      SIGN IS TRAILING SEPARATE.
003000     05  TSL-SOL-TO-TREASURY         PIC S9(07)V9(06)
003100                                      SIGN IS TRAILING SEPARATE.
003200     05  FILLER                      PIC X(05).
003300*---------------------------------------------------------------*
