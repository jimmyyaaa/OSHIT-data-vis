000100*****************************************************************
000200* PROGRAM NAME:     POSANLZ
000300* ORIGINAL AUTHOR:  E. ACKERMAN
000400*
000500* PURPOSE:  STEP 1 OF THE TOKEN OPERATIONS ANALYTICS RUN.  READS
000600* THE POS DIVIDEND PAYOUT LOG, SPLITS IT INTO THE CURRENT AND
000700* PREVIOUS REPORTING PERIODS, COMPUTES THE POS METRICS, THE
000800* 12:00-BOUNDARY DAILY SHIT-SENT/SOL-RECEIVED SERIES, AND THE
000900* TOP-10 RECEIVING ADDRESSES, AND OPENS THE SHARED REPORT FILE
001000* (THIS IS THE FIRST STEP OF THE RUN - EVERY OTHER STEP EXTENDS
001100* THE SAME FILE).
001200*
001300* MAINTENENCE LOG
001400* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001500* --------- ------------  ---------------------------------------
001600* 03/11/88 E. ACKERMAN    ORIGINAL - RQ-4471 POS PAYOUT REPORTING
001700* 09/02/91 E. ACKERMAN    RQ-5006 ADDED PERIOD-OVER-PERIOD DELTA
001800*                         COLUMN TO THE METRICS SECTION
001900* 08/19/99 E. ACKERMAN    Y2K - PARM DATES NOW ACCEPTED AS 4-DIGIT
002000*                         YEARS, ALL DAY-COUNT MATH RECHECKED
002100* 02/02/01 D. QUINN       RQ-5108 POS-LOG SHAPE SPLIT OUT TO
002200*                         TOKPOSLG SO STAKING/SHITCODE CAN COPY
002300*                         REPLACING THE SAME RECORD
002400* 05/16/01 D. QUINN       RQ-5402 DELTA AND ABBREVIATION LOGIC
002500*                         MOVED TO TOKCMPUT COPY MEMBER
002600* 11/08/02 D. QUINN       RQ-5588 TOP-10 RANK NOW HOLDS TIES IN
002700*                         INPUT ORDER PER AUDIT REQUEST
002710* 03/10/03 D. QUINN       RQ-5625 5300-PRINT-TOP10-LINES PRINTED
002720*                         THE WHOLE ADDRESS TABLE IN FIRST-SEEN
002730*                         ORDER AND STAMPED THE RAW SUBSCRIPT AS
002740*                         THE RANK - NOW DRIVEN OFF THE PICK
002750*                         ORDER RECORDED IN WS-RANK-ORDER-TABLE
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    POSANLZ.
003100 AUTHOR.        E. ACKERMAN.
003200 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003300 DATE-WRITTEN.  03/11/88.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-3090.
004000 OBJECT-COMPUTER.  IBM-3090.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*---------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT POS-LOG-FILE  ASSIGN TO POSLOG
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS  IS WS-POS-LOG-STATUS.
004900*
005000     SELECT REPORT-FILE   ASSIGN TO RPTFILE
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS  IS WS-REPORT-STATUS.
005300*===============================================================*
005400 DATA DIVISION.
005500*---------------------------------------------------------------*
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  POS-LOG-FILE
005900         RECORDING MODE F.
006000 COPY TOKPOSLG.
006100*---------------------------------------------------------------*
006200 FD  REPORT-FILE
006300         RECORDING MODE F.
006400 01  REPORT-RECORD               PIC X(132).
006500*---------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700*---------------------------------------------------------------*
006800 77  WS-POS-LOG-STATUS           PIC X(02).
006900 77  WS-REPORT-STATUS            PIC X(02).
007000 77  WS-DAY-COUNT                PIC S9(05) USAGE COMP VALUE 0.
007100*---------------------------------------------------------------*
007200 COPY TOKWKARA.
007300*---------------------------------------------------------------*
007400 COPY TOKRPTLN.
007500*---------------------------------------------------------------*
007600* PER-PERIOD POS METRIC ACCUMULATORS - SUBSCRIPT 1 IS CURRENT,
007700* SUBSCRIPT 2 IS PREVIOUS.
007800*---------------------------------------------------------------*
007900 01  WS-POS-METRICS.
008000     05  FILLER                  PIC X(01) VALUE SPACE.
008100     05  WS-POS-METRIC OCCURS 2 TIMES INDEXED BY PM-IX.
008200         10  PM-TOTAL-TX         PIC S9(07) USAGE COMP.
008300         10  PM-TOTAL-AMOUNT     PIC S9(11)V9(06).
008400         10  PM-MAX-AMOUNT       PIC S9(11)V9(06).
008500         10  PM-MIN-AMOUNT       PIC S9(11)V9(06).
008600         10  PM-TOTAL-REVENUE    PIC S9(11)V9(06).
008700         10  PM-AVG-REWARD       PIC S9(11)V9(06).
008800         10  PM-FIRST-SW         PIC X(01) VALUE 'Y'.
008900             88  PM-FIRST-RECORD         VALUE 'Y'.
009000*---------------------------------------------------------------*
009100* DAILY 12:00-BOUNDARY SERIES - ONE ENTRY PER CALENDAR DATE SEEN
009200* IN THE CURRENT PERIOD.  RELIES ON POS-LOG BEING TIMESTAMP-
009300* SORTED, SO THIS IS A STRAIGHT CONTROL BREAK, NOT A SEARCH.
009400*---------------------------------------------------------------*
009500 01  POS-DAY-TABLE.
009600     05  FILLER                  PIC X(01) VALUE SPACE.
009700     05  PDT-ENTRY OCCURS 1 TO 400 TIMES
009800             DEPENDING ON WS-DAY-COUNT
009900             INDEXED BY PDT-IX.
010000         10  PDT-DATE            PIC X(10).
010100         10  PDT-SHIT-SENT       PIC S9(11)V9(06).
010200         10  PDT-SOL-RECEIVED    PIC S9(07)V9(06).
010300*---------------------------------------------------------------*
010400 01  WS-POS-SWITCHES.
010500     05  WS-BUCKET-DATE          PIC X(10).
010600     05  WS-WHICH-PERIOD-SW      PIC X(01).
010700         88  WS-IN-CURRENT-PERIOD      VALUE '1'.
010800         88  WS-IN-PREVIOUS-PERIOD     VALUE '2'.
010900         88  WS-IN-NEITHER-PERIOD      VALUE '0'.
011000     05  FILLER                  PIC X(03).
011100*---------------------------------------------------------------*
011200 PROCEDURE DIVISION.
011300*---------------------------------------------------------------*
011400 0000-MAIN-PROCESSING.
011500*---------------------------------------------------------------*
011600     PERFORM 1000-INITIALIZE-RUN.
011700     PERFORM 2000-PARTITION-POS-FILE THRU 2000-EXIT.
011800     PERFORM 3000-BUILD-ADDRESS-TOP-10 THRU 3000-EXIT.
011900     PERFORM 5000-PRINT-POS-SECTION.
012000     PERFORM 9900-TERMINATE-RUN.
012100     GOBACK.
012200*---------------------------------------------------------------*
012300 1000-INITIALIZE-RUN.
012400*---------------------------------------------------------------*
012500     OPEN OUTPUT REPORT-FILE.
012600     OPEN INPUT  POS-LOG-FILE.
012700     ACCEPT WS-RUN-DATE-DATA     FROM DATE.
012800     ACCEPT WS-START-DATE.
012900     ACCEPT WS-END-DATE.
013000     MOVE WS-RUN-MM              TO RH1-RUN-MM.
013100     MOVE WS-RUN-DD              TO RH1-RUN-DD.
013200     MOVE WS-RUN-YY              TO RH1-RUN-YY.
013300     MOVE 'POS DIVIDEND PAYOUTS' TO RH1-SECTION-TITLE.
013400     PERFORM 0100-DERIVE-PERIODS THRU 0100-EXIT.
013500     STRING 'CURRENT '     WS-CURR-LO-BOUND(1:10) '-'
013600            WS-CURR-HI-BOUND(1:10) '   PREVIOUS '
013700            WS-PREV-LO-BOUND(1:10) '-' WS-PREV-HI-BOUND(1:10)
013800            DELIMITED BY SIZE INTO RH2-PERIOD-LABEL.
013900     INITIALIZE WS-POS-METRICS.
014000     MOVE 'Y' TO PM-FIRST-SW(1).
014100     MOVE 'Y' TO PM-FIRST-SW(2).
014200     MOVE SPACE TO WS-BUCKET-DATE.
014300*---------------------------------------------------------------*
014400 2000-PARTITION-POS-FILE.
014500*---------------------------------------------------------------*
014600     PERFORM 2010-READ-POS-LOG THRU 2010-EXIT.
014700     PERFORM 2020-CLASSIFY-POS-RECORD
014800         UNTIL WS-CURR-EOF.
014900 2000-EXIT.
015000     EXIT.
015100*---------------------------------------------------------------*
015200 2010-READ-POS-LOG.
015300*---------------------------------------------------------------*
015400     READ POS-LOG-FILE
015500         AT END
015600             MOVE 'Y' TO WS-CURR-EOF-SW
015700             GO TO 2010-EXIT.
015800 2010-EXIT.
015900     EXIT.
016000*---------------------------------------------------------------*
016100 2020-CLASSIFY-POS-RECORD.
016200*---------------------------------------------------------------*
016300     MOVE '0'                    TO WS-WHICH-PERIOD-SW.
016400     IF PL-TIMESTAMP NOT < WS-CURR-LO-BOUND AND
016500        PL-TIMESTAMP <  WS-CURR-HI-BOUND
016600         MOVE '1'                TO WS-WHICH-PERIOD-SW
016700     ELSE
016800         IF PL-TIMESTAMP NOT < WS-PREV-LO-BOUND AND
016900            PL-TIMESTAMP <  WS-PREV-HI-BOUND
017000             MOVE '2'            TO WS-WHICH-PERIOD-SW.
017100     IF WS-IN-CURRENT-PERIOD
017200         SET PM-IX TO 1
017300         PERFORM 2100-ACCUMULATE-METRICS
017400         PERFORM 2200-ACCUMULATE-DAILY-BUCKET THRU 2200-EXIT
017500         MOVE PL-RECEIVER-ADDRESS TO WS-FULL-ADDRESS
017600         MOVE PL-SHIT-SENT        TO WS-TOP-BEST-AMOUNT
017700         PERFORM 2300-ACCUMULATE-ADDRESS THRU 2300-EXIT
017800     ELSE
017900         IF WS-IN-PREVIOUS-PERIOD
018000             SET PM-IX TO 2
018100             PERFORM 2100-ACCUMULATE-METRICS.
018200     PERFORM 2010-READ-POS-LOG THRU 2010-EXIT.
018300*---------------------------------------------------------------*
018400 2100-ACCUMULATE-METRICS.
018500*---------------------------------------------------------------*
018600     ADD 1                       TO PM-TOTAL-TX(PM-IX).
018700     ADD PL-SHIT-SENT            TO PM-TOTAL-AMOUNT(PM-IX).
018800     ADD PL-SOL-RECEIVED         TO PM-TOTAL-REVENUE(PM-IX).
018900     IF PM-FIRST-RECORD(PM-IX)
019000         MOVE 'N'                TO PM-FIRST-SW(PM-IX)
019100         MOVE PL-SHIT-SENT       TO PM-MAX-AMOUNT(PM-IX)
019200         MOVE PL-SHIT-SENT       TO PM-MIN-AMOUNT(PM-IX)
019300     ELSE
019400         IF PL-SHIT-SENT > PM-MAX-AMOUNT(PM-IX)
019500             MOVE PL-SHIT-SENT   TO PM-MAX-AMOUNT(PM-IX)
019600         END-IF
019700         IF PL-SHIT-SENT < PM-MIN-AMOUNT(PM-IX)
019800             MOVE PL-SHIT-SENT   TO PM-MIN-AMOUNT(PM-IX)
019900         END-IF
020000     END-IF.
020100*---------------------------------------------------------------*
020200* 2200-ACCUMULATE-DAILY-BUCKET  -  POS'S DAY RUNS 12:00 TO 12:00.
020300* A PAYOUT BEFORE NOON BELONGS TO THE PRIOR CALENDAR DATE.
020400*---------------------------------------------------------------*
020500 2200-ACCUMULATE-DAILY-BUCKET.
020600*---------------------------------------------------------------*
020700     MOVE PL-TS-HH               TO WS-TIME-HH.
020800     MOVE PL-TS-MI               TO WS-TIME-MI.
020900     MOVE PL-TS-SS               TO WS-TIME-SS.
021000     MOVE PL-TS-YYYY             TO JW-YEAR.
021100     MOVE PL-TS-MM               TO JW-MONTH.
021200     MOVE PL-TS-DD               TO JW-DAY.
021300     IF WS-TIME-NUMERIC < 120000
021400         PERFORM 0110-CALC-JULIAN THRU 0110-EXIT
021500         SUBTRACT 1 FROM JW-JULIAN-DAY
021600         PERFORM 0120-JULIAN-TO-DATE THRU 0120-EXIT.
021700     MOVE JW-YEAR                TO BD-YYYY.
021800     MOVE JW-MONTH               TO BD-MM.
021900     MOVE JW-DAY                 TO BD-DD.
022000     MOVE WS-BOUND-DATE          TO WS-BUCKET-DATE.
022100     IF WS-DAY-COUNT = 0
022200         PERFORM 2210-ADD-DAY-BUCKET
022300     ELSE
022400         IF WS-BUCKET-DATE = PDT-DATE(WS-DAY-COUNT)
022500             SET PDT-IX TO WS-DAY-COUNT
022600             ADD PL-SHIT-SENT    TO PDT-SHIT-SENT(PDT-IX)
022700             ADD PL-SOL-RECEIVED TO PDT-SOL-RECEIVED(PDT-IX)
022800         ELSE
022900             PERFORM 2210-ADD-DAY-BUCKET
023000         END-IF
023100     END-IF.
023200 2200-EXIT.
023300     EXIT.
023400*---------------------------------------------------------------*
023500 2210-ADD-DAY-BUCKET.
023600*---------------------------------------------------------------*
023700     ADD 1                       TO WS-DAY-COUNT.
023800     SET PDT-IX                  TO WS-DAY-COUNT.
023900     MOVE WS-BUCKET-DATE         TO PDT-DATE(PDT-IX).
024000     MOVE PL-SHIT-SENT           TO PDT-SHIT-SENT(PDT-IX).
024100     MOVE PL-SOL-RECEIVED        TO PDT-SOL-RECEIVED(PDT-IX).
024200*---------------------------------------------------------------*
024300* 2300-ACCUMULATE-ADDRESS  -  SEARCH THE GENERIC RANKING TABLE
024400* FOR THE RECEIVER ADDRESS, ADD IN, OR APPEND A NEW ENTRY.
024500*---------------------------------------------------------------*
024600 2300-ACCUMULATE-ADDRESS.
024700*---------------------------------------------------------------*
024800     IF WS-ADDR-COUNT = 0
024900         PERFORM 2310-APPEND-ADDRESS
025000     ELSE
025100         SET ADDR-IX TO 1
025200         SEARCH ADDR-ENTRY
025300             AT END
025400                 PERFORM 2310-APPEND-ADDRESS
025500             WHEN ADDR-ADDRESS(ADDR-IX) = WS-FULL-ADDRESS
025600                 ADD WS-TOP-BEST-AMOUNT
025700                                 TO ADDR-RANK-AMOUNT(ADDR-IX)
025800                 ADD 1           TO ADDR-TX-COUNT(ADDR-IX)
025900         END-SEARCH
026000     END-IF.
026100 2300-EXIT.
026200     EXIT.
026300*---------------------------------------------------------------*
026400 2310-APPEND-ADDRESS.
026500*---------------------------------------------------------------*
026600     ADD 1                       TO WS-ADDR-COUNT.
026700     SET ADDR-IX                 TO WS-ADDR-COUNT.
026800     MOVE WS-FULL-ADDRESS        TO ADDR-ADDRESS(ADDR-IX).
026900     MOVE WS-TOP-BEST-AMOUNT     TO ADDR-RANK-AMOUNT(ADDR-IX).
027000     MOVE 1                      TO ADDR-TX-COUNT(ADDR-IX).
027100     MOVE 'N'                    TO ADDR-PICKED-SW(ADDR-IX).
027200*---------------------------------------------------------------*
027300* 3000-BUILD-ADDRESS-TOP-10  -  TEN PASSES OVER THE RANKING
027400* TABLE, EACH TIME PICKING THE HIGHEST NOT-YET-PICKED AMOUNT.
027500* TIES KEEP INPUT ORDER BECAUSE THE SCAN ALWAYS MOVES FORWARD
027600* AND ONLY REPLACES THE BEST-SO-FAR ON A STRICT GREATER-THAN.
027700*---------------------------------------------------------------*
027800 3000-BUILD-ADDRESS-TOP-10.                                       RQ-5588 
027900*---------------------------------------------------------------* RQ-5588 
028000     MOVE 0                      TO WS-TOP-RANK.                  RQ-5588 
028100     PERFORM 3010-PICK-BEST-ADDRESS                               RQ-5588 
028200         VARYING WS-TOP-RANK FROM 1 BY 1                          RQ-5588 
028300             UNTIL WS-TOP-RANK > 10                               RQ-5588 
028400                OR WS-TOP-RANK > WS-ADDR-COUNT.                   RQ-5588 
028500 3000-EXIT.                                                       RQ-5588 
028600     EXIT.                                                        RQ-5588 
028700*---------------------------------------------------------------* RQ-5588 
028800 3010-PICK-BEST-ADDRESS.
028900*---------------------------------------------------------------*
029000     MOVE 0                      TO WS-TOP-BEST-IX.
029100     MOVE -1                     TO WS-TOP-BEST-AMOUNT.
029200     SET ADDR-IX TO 1.
029300     PERFORM 3020-SCAN-ONE-ADDRESS
029400         VARYING ADDR-IX FROM 1 BY 1
029500             UNTIL ADDR-IX > WS-ADDR-COUNT.
029600     IF WS-TOP-BEST-IX > 0
029700         SET ADDR-IX TO WS-TOP-BEST-IX
029800         MOVE 'Y'                TO ADDR-PICKED-SW(ADDR-IX)
029810         SET WS-RANK-IX          TO WS-TOP-RANK                    RQ-5625
029820         SET WS-RANK-ADDR-IX(WS-RANK-IX) TO ADDR-IX.               RQ-5625
029900*---------------------------------------------------------------*
030000 3020-SCAN-ONE-ADDRESS.
030100*---------------------------------------------------------------*
030200     IF NOT ADDR-PICKED(ADDR-IX)
030300         IF ADDR-RANK-AMOUNT(ADDR-IX) > WS-TOP-BEST-AMOUNT
030400             MOVE ADDR-RANK-AMOUNT(ADDR-IX) TO WS-TOP-BEST-AMOUNT
030500             SET WS-TOP-BEST-IX  TO ADDR-IX
030600         END-IF
030700     END-IF.
030800*---------------------------------------------------------------*
030900 5000-PRINT-POS-SECTION.
031000*---------------------------------------------------------------*
031100     MOVE 1                      TO RPT-PAGE-COUNT.
031200     MOVE RPT-PAGE-COUNT         TO RH1-PAGE-COUNT.
031300     WRITE REPORT-RECORD         FROM RPT-PAGE-HEADING-1
031400         AFTER ADVANCING PAGE.
031500     WRITE REPORT-RECORD         FROM RPT-PAGE-HEADING-2
031600         AFTER ADVANCING 1 LINE.
031700     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
031800         AFTER ADVANCING 1 LINE.
031900     PERFORM 5100-PRINT-METRICS-LINES.
032000     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
032100         AFTER ADVANCING 1 LINE.
032200     PERFORM 5200-PRINT-DAILY-LINES
032300         VARYING PDT-IX FROM 1 BY 1
032400             UNTIL PDT-IX > WS-DAY-COUNT.
032500     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
032600         AFTER ADVANCING 1 LINE.
032700     PERFORM 5300-PRINT-TOP10-LINES                                RQ-5625
032800         VARYING WS-TOP-RANK FROM 1 BY 1                           RQ-5625
032850             UNTIL WS-TOP-RANK > 10                                RQ-5625
032880                OR WS-TOP-RANK > WS-ADDR-COUNT.                    RQ-5625
033000*---------------------------------------------------------------*
033100 5100-PRINT-METRICS-LINES.
033200*---------------------------------------------------------------*
033300     MOVE 'TOTAL TRANSACTIONS'    TO ML-METRIC-NAME.
033400     MOVE PM-TOTAL-TX(1)          TO ML-CURRENT.
033500     MOVE PM-TOTAL-TX(2)          TO ML-PREVIOUS.
033600     MOVE PM-TOTAL-TX(1)          TO WS-DELTA-CURRENT.
033700     MOVE PM-TOTAL-TX(2)          TO WS-DELTA-PREVIOUS.
033800     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
033900     PERFORM 9700-MOVE-DELTA-OUT.
034000     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
034100         AFTER ADVANCING 1 LINE.
034200*
034300     MOVE 'TOTAL SHIT SENT'       TO ML-METRIC-NAME.
034400     MOVE PM-TOTAL-AMOUNT(1)      TO ML-CURRENT WS-DELTA-CURRENT.
034500     MOVE PM-TOTAL-AMOUNT(2)      TO ML-PREVIOUS WS-DELTA-PREVIOUS.
034600     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
034700     PERFORM 9700-MOVE-DELTA-OUT.
034800     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
034900         AFTER ADVANCING 1 LINE.
035000*
035100     MOVE 'MAX SHIT SENT'         TO ML-METRIC-NAME.
035200     MOVE PM-MAX-AMOUNT(1)        TO ML-CURRENT WS-DELTA-CURRENT.
035300     MOVE PM-MAX-AMOUNT(2)        TO ML-PREVIOUS WS-DELTA-PREVIOUS.
035400     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
035500     PERFORM 9700-MOVE-DELTA-OUT.
035600     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
035700         AFTER ADVANCING 1 LINE.
035800*
035900     MOVE 'MIN SHIT SENT'         TO ML-METRIC-NAME.
036000     MOVE PM-MIN-AMOUNT(1)        TO ML-CURRENT WS-DELTA-CURRENT.
036100     MOVE PM-MIN-AMOUNT(2)        TO ML-PREVIOUS WS-DELTA-PREVIOUS.
036200     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
036300     PERFORM 9700-MOVE-DELTA-OUT.
036400     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
036500         AFTER ADVANCING 1 LINE.
036600*
036700     MOVE 'TOTAL SOL REVENUE'     TO ML-METRIC-NAME.
036800     MOVE PM-TOTAL-REVENUE(1)     TO ML-CURRENT WS-DELTA-CURRENT.
036900     MOVE PM-TOTAL-REVENUE(2)     TO ML-PREVIOUS WS-DELTA-PREVIOUS.
037000     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
037100     PERFORM 9700-MOVE-DELTA-OUT.
037200     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
037300         AFTER ADVANCING 1 LINE.
037400*
037500     PERFORM 5110-COMPUTE-AVG-REWARD.
037600     MOVE 'AVERAGE REWARD'        TO ML-METRIC-NAME.
037700     MOVE PM-AVG-REWARD(1)        TO ML-CURRENT WS-DELTA-CURRENT.
037800     MOVE PM-AVG-REWARD(2)        TO ML-PREVIOUS WS-DELTA-PREVIOUS.
037900     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
038000     PERFORM 9700-MOVE-DELTA-OUT.
038100     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
038200         AFTER ADVANCING 1 LINE.
038300*---------------------------------------------------------------*
038400 5110-COMPUTE-AVG-REWARD.
038500*---------------------------------------------------------------*
038600     IF PM-TOTAL-TX(1) = 0
038700         MOVE ZERO                TO PM-AVG-REWARD(1)
038800     ELSE
038900         COMPUTE PM-AVG-REWARD(1) ROUNDED =
039000             PM-TOTAL-AMOUNT(1) / PM-TOTAL-TX(1).
039100     IF PM-TOTAL-TX(2) = 0
039200         MOVE ZERO                TO PM-AVG-REWARD(2)
039300     ELSE
039400         COMPUTE PM-AVG-REWARD(2) ROUNDED =
039500             PM-TOTAL-AMOUNT(2) / PM-TOTAL-TX(2).
039600*---------------------------------------------------------------*
039700 5200-PRINT-DAILY-LINES.
039800*---------------------------------------------------------------*
039900     MOVE PDT-DATE(PDT-IX)        TO ML-METRIC-NAME.
040000     MOVE PDT-SHIT-SENT(PDT-IX)   TO ML-CURRENT.
040100     MOVE PDT-SOL-RECEIVED(PDT-IX) TO ML-PREVIOUS.
040200     MOVE SPACE                   TO ML-DELTA-NA.
040300     MOVE ZERO                    TO ML-DELTA.
040400     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
040500         AFTER ADVANCING 1 LINE.
040600*---------------------------------------------------------------*
040700 5300-PRINT-TOP10-LINES.
040800*---------------------------------------------------------------*
040810     SET WS-RANK-IX             TO WS-TOP-RANK.                    RQ-5625
040820     SET ADDR-IX                TO WS-RANK-ADDR-IX(WS-RANK-IX).    RQ-5625
040830     MOVE ADDR-ADDRESS(ADDR-IX) TO WS-FULL-ADDRESS.                RQ-5625
041100     PERFORM 9600-ABBREVIATE-ADDRESS THRU 9600-EXIT.
041200     MOVE WS-TOP-RANK               TO TL-RANK.                   RQ-5625 
041300     MOVE WS-ABBREV-ADDRESS         TO TL-ABBREV-ADDR.
041400     MOVE ADDR-RANK-AMOUNT(ADDR-IX) TO TL-AMOUNT.
041500     MOVE ADDR-TX-COUNT(ADDR-IX)    TO TL-TX-COUNT.
041600     WRITE REPORT-RECORD FROM RPT-TOP10-LINE
041700         AFTER ADVANCING 1 LINE.
041900*---------------------------------------------------------------*
042000* 9700-MOVE-DELTA-OUT  -  MOVES THE 9500-COMPUTE-DELTA RESULT
042100* INTO THE PRINT LINE, SHOWING N/A WHEN THE FLAG IS SET.
042200*---------------------------------------------------------------*
042300 9700-MOVE-DELTA-OUT.
042400*---------------------------------------------------------------*
042500     IF WS-DELTA-IS-NA
042600         MOVE SPACE               TO ML-DELTA
042700         MOVE 'N/A'               TO ML-DELTA-NA
042800     ELSE
042900         MOVE WS-DELTA-PCT        TO ML-DELTA
043000         MOVE SPACE               TO ML-DELTA-NA.
043100*---------------------------------------------------------------*
043200 COPY TOKPRDLG.
043300*---------------------------------------------------------------*
043400 COPY TOKCMPUT.
043500*---------------------------------------------------------------*
043600 9900-TERMINATE-RUN.
043700*---------------------------------------------------------------*
043800     CLOSE POS-LOG-FILE.
043900     CLOSE REPORT-FILE.
