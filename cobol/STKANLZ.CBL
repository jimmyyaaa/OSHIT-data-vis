000100*****************************************************************
000200* PROGRAM NAME:     STKANLZ
000300* ORIGINAL AUTHOR:  D. QUINN
000400*
000500* PURPOSE:  STEP 4 OF THE TOKEN OPERATIONS ANALYTICS RUN.  READS
000600* BOTH THE STAKE/UNSTAKE MOVEMENT FEED AND THE STAKING REWARD-
000700* PAYOUT FEED, SPLITS EACH INTO THE CURRENT AND PREVIOUS PERIODS,
000800* COMPUTES THE STAKING METRICS, MERGES A CALENDAR-DATE DAILY
000900* SERIES ACROSS BOTH SOURCES, AND RANKS THE TOP-10 STAKERS.
001000* EXTENDS THE SHARED REPORT FILE.
001100*
001200* MAINTENENCE LOG
001300* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001400* --------- ------------  ---------------------------------------
001500* 07/22/89 D. QUINN       ORIGINAL - RQ-4475 STAKING ACTIVITY RPT
001600* 09/02/91 E. ACKERMAN    RQ-5006 ADDED PERIOD-OVER-PERIOD DELTA
001700*                         COLUMN TO THE METRICS SECTION
001800* 08/19/99 D. QUINN       Y2K - PARM DATES NOW ACCEPTED AS 4-DIGIT
001900*                         YEARS, ALL DAY-COUNT MATH RECHECKED
002000* 05/16/01 D. QUINN       RQ-5402 DELTA AND ABBREVIATION LOGIC
002100*                         MOVED TO TOKCMPUT COPY MEMBER
002200* 04/03/02 D. QUINN       RQ-5498 DAILY SERIES NOW MERGES THE
002300*                         STAKE-MOVEMENT AND REWARD-PAYOUT DATES -
002400*                         A DAY WITH ONLY ONE SIDE PRESENT WAS
002500*                         BEING DROPPED FROM THE REPORT
002550* 03/04/03 D. QUINN       RQ-5623 RQ-5498 STOPPED DROPPING DATES
002560*                         BUT STILL APPENDED THEM WHEREVER THE
002570*                         SECOND PASS FIRST SAW THEM - DAILY LINES
002580*                         COULD PRINT OUT OF ORDER.  A NEW DATE
002590*                         NOW GOES IN AT ITS SORTED SLOT
002610* 03/10/03 D. QUINN       RQ-5625 5300-PRINT-TOP10-LINES PRINTED
002620*                         THE WHOLE ADDRESS TABLE IN FIRST-SEEN
002630*                         ORDER AND STAMPED THE RAW SUBSCRIPT AS
002640*                         THE RANK - NOW DRIVEN OFF THE PICK
002650*                         ORDER RECORDED IN WS-RANK-ORDER-TABLE
002690*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    STKANLZ.
002900 AUTHOR.        D. QUINN.
003000 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003100 DATE-WRITTEN.  07/22/89.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-3090.
003800 OBJECT-COMPUTER.  IBM-3090.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT STAKE-MOVEMENT-FILE ASSIGN TO STKAMT
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS  IS WS-STK-AMT-STATUS.
004700*
004800     SELECT STAKING-LOG-FILE    ASSIGN TO STKLOG
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS  IS WS-STK-LOG-STATUS.
005100*
005200     SELECT REPORT-FILE         ASSIGN TO RPTFILE
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS  IS WS-REPORT-STATUS.
005500*===============================================================*
005600 DATA DIVISION.
005700*---------------------------------------------------------------*
005800 FILE SECTION.
005900*---------------------------------------------------------------*
006000 FD  STAKE-MOVEMENT-FILE
006100         RECORDING MODE F.
006200 COPY TOKSTKAM.
006300*---------------------------------------------------------------*
006400 FD  STAKING-LOG-FILE
006500         RECORDING MODE F.
006600 COPY TOKPOSLG REPLACING ==PAYOUT-RECORD== BY ==STAKING-RECORD==
006700                         ==PL-==           BY ==SK-==.
006800*---------------------------------------------------------------*
006900 FD  REPORT-FILE
007000         RECORDING MODE F.
007100 01  REPORT-RECORD               PIC X(132).
007200*---------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400*---------------------------------------------------------------*
007500 77  WS-STK-AMT-STATUS           PIC X(02).
007600 77  WS-STK-LOG-STATUS           PIC X(02).
007700 77  WS-REPORT-STATUS            PIC X(02).
007800 77  WS-DAY-COUNT                PIC S9(05) USAGE COMP VALUE 0.
007900*---------------------------------------------------------------*
008000 COPY TOKWKARA.
008100*---------------------------------------------------------------*
008200 COPY TOKRPTLN.
008300*---------------------------------------------------------------*
008400* PER-PERIOD STAKING METRIC ACCUMULATORS - SUBSCRIPT 1 CURRENT,
008500* SUBSCRIPT 2 PREVIOUS.
008600*---------------------------------------------------------------*
008700 01  WS-STK-METRICS.
008800     05  FILLER                  PIC X(01) VALUE SPACE.
008900     05  SKM-METRIC OCCURS 2 TIMES INDEXED BY SKM-IX.
009000         10  SKM-TOTAL-STAKE     PIC S9(11)V9(06).
009100         10  SKM-TOTAL-UNSTAKE   PIC S9(11)V9(06).
009200         10  SKM-NET-STAKE       PIC S9(12)V9(06).
009300         10  SKM-STAKE-COUNT     PIC S9(07) USAGE COMP.
009400         10  SKM-REWARD-COUNT    PIC S9(07) USAGE COMP.
009500         10  SKM-REWARD-AMOUNT   PIC S9(11)V9(06).
009600*---------------------------------------------------------------*
009700* MERGED CALENDAR-DATE DAILY SERIES - A DATE ENTRY MAY BE CREATED
009800* BY EITHER SOURCE FILE, SO THE TABLE IS SEARCHED (NOT ASSUMED TO
009900* BREAK SEQUENTIALLY) WHEN THE SECOND SOURCE IS APPLIED.
010000*---------------------------------------------------------------*
010100 01  STK-DAY-TABLE.
010200     05  FILLER                  PIC X(01) VALUE SPACE.
010300     05  KDT-ENTRY OCCURS 1 TO 400 TIMES
010400             DEPENDING ON WS-DAY-COUNT
010500             INDEXED BY KDT-IX.
010600         10  KDT-DATE            PIC X(10).
010700         10  KDT-STAKE-AMOUNT    PIC S9(11)V9(06).
010800         10  KDT-REWARD-AMOUNT   PIC S9(11)V9(06).
010900*---------------------------------------------------------------*
011000 01  WS-STK-SWITCHES.
011100     05  WS-BUCKET-DATE          PIC X(10).
011200     05  WS-WHICH-PERIOD-SW      PIC X(01).
011300         88  WS-IN-CURRENT-PERIOD      VALUE '1'.
011400         88  WS-IN-PREVIOUS-PERIOD     VALUE '2'.
011500         88  WS-IN-NEITHER-PERIOD      VALUE '0'.
011510     05  WS-INSERT-IX            PIC S9(05) USAGE COMP.           RQ-5623 
011520     05  WS-SHIFT-SRC-IX         PIC S9(05) USAGE COMP.           RQ-5623 
011600     05  FILLER                  PIC X(03).
011700*---------------------------------------------------------------*
011800 PROCEDURE DIVISION.
011900*---------------------------------------------------------------*
012000 0000-MAIN-PROCESSING.
012100*---------------------------------------------------------------*
012200     PERFORM 1000-INITIALIZE-RUN.
012300     PERFORM 2000-PARTITION-AMOUNT-FILE THRU 2000-EXIT.
012400     MOVE 'N'                    TO WS-CURR-EOF-SW.
012500     PERFORM 2100-PARTITION-LOG-FILE THRU 2100-EXIT.
012600     PERFORM 3000-BUILD-ADDRESS-TOP-10 THRU 3000-EXIT.
012700     PERFORM 5000-PRINT-STK-SECTION.
012800     PERFORM 9900-TERMINATE-RUN.
012900     GOBACK.
013000*---------------------------------------------------------------*
013100 1000-INITIALIZE-RUN.
013200*---------------------------------------------------------------*
013300     OPEN EXTEND REPORT-FILE.
013400     OPEN INPUT  STAKE-MOVEMENT-FILE.
013500     OPEN INPUT  STAKING-LOG-FILE.
013600     ACCEPT WS-RUN-DATE-DATA     FROM DATE.
013700     ACCEPT WS-START-DATE.
013800     ACCEPT WS-END-DATE.
013900     MOVE WS-RUN-MM              TO RH1-RUN-MM.
014000     MOVE WS-RUN-DD              TO RH1-RUN-DD.
014100     MOVE WS-RUN-YY              TO RH1-RUN-YY.
014200     MOVE 'STAKING ACTIVITY'     TO RH1-SECTION-TITLE.
014300     PERFORM 0100-DERIVE-PERIODS THRU 0100-EXIT.
014400     STRING 'CURRENT '     WS-CURR-LO-BOUND(1:10) '-'
014500            WS-CURR-HI-BOUND(1:10) '   PREVIOUS '
014600            WS-PREV-LO-BOUND(1:10) '-' WS-PREV-HI-BOUND(1:10)
014700            DELIMITED BY SIZE INTO RH2-PERIOD-LABEL.
014800     INITIALIZE WS-STK-METRICS.
014900*---------------------------------------------------------------*
015000* PASS 1 - STAKE-MOVEMENT-FILE (STAKE/UNSTAKE ROWS).
015100*---------------------------------------------------------------*
015200 2000-PARTITION-AMOUNT-FILE.
015300*---------------------------------------------------------------*
015400     PERFORM 2010-READ-AMOUNT-FILE THRU 2010-EXIT.
015500     PERFORM 2020-CLASSIFY-AMOUNT-RECORD
015600         UNTIL WS-CURR-EOF.
015700 2000-EXIT.
015800     EXIT.
015900*---------------------------------------------------------------*
016000 2010-READ-AMOUNT-FILE.
016100*---------------------------------------------------------------*
016200     READ STAKE-MOVEMENT-FILE
016300         AT END
016400             MOVE 'Y' TO WS-CURR-EOF-SW
016500             GO TO 2010-EXIT.
016600 2010-EXIT.
016700     EXIT.
016800*---------------------------------------------------------------*
016900 2020-CLASSIFY-AMOUNT-RECORD.
017000*---------------------------------------------------------------*
017100     MOVE '0'                    TO WS-WHICH-PERIOD-SW.
017200     IF SM-TIMESTAMP NOT < WS-CURR-LO-BOUND AND
017300        SM-TIMESTAMP <  WS-CURR-HI-BOUND
017400         MOVE '1'                TO WS-WHICH-PERIOD-SW
017500     ELSE
017600         IF SM-TIMESTAMP NOT < WS-PREV-LO-BOUND AND
017700            SM-TIMESTAMP <  WS-PREV-HI-BOUND
017800             MOVE '2'            TO WS-WHICH-PERIOD-SW.
017900     IF WS-IN-CURRENT-PERIOD OR WS-IN-PREVIOUS-PERIOD
018000         SET SKM-IX TO 1
018100         IF WS-IN-PREVIOUS-PERIOD
018200             SET SKM-IX TO 2
018300         END-IF
018400         IF SM-IS-STAKE
018500             ADD SM-SHIT-AMOUNT  TO SKM-TOTAL-STAKE(SKM-IX)
018600             ADD 1               TO SKM-STAKE-COUNT(SKM-IX)
018700         ELSE
018800             ADD SM-SHIT-AMOUNT  TO SKM-TOTAL-UNSTAKE(SKM-IX)
018900         END-IF
019000         IF WS-IN-CURRENT-PERIOD
019100             IF SM-IS-STAKE
019200                 PERFORM 2200-MERGE-STAKE-BUCKET
019300                     THRU 2200-EXIT
019400                 MOVE SM-ADDRESS      TO WS-FULL-ADDRESS
019500                 MOVE SM-SHIT-AMOUNT  TO WS-TOP-BEST-AMOUNT
019600                 PERFORM 2300-ACCUMULATE-ADDRESS THRU 2300-EXIT
019700             END-IF
019800         END-IF
019900     END-IF.
020000     PERFORM 2010-READ-AMOUNT-FILE THRU 2010-EXIT.
020100*---------------------------------------------------------------*
020200* PASS 2 - STAKING-LOG-FILE (REWARD PAYOUTS).
020300*---------------------------------------------------------------*
020400 2100-PARTITION-LOG-FILE.
020500*---------------------------------------------------------------*
020600     PERFORM 2110-READ-LOG-FILE THRU 2110-EXIT.
020700     PERFORM 2120-CLASSIFY-LOG-RECORD
020800         UNTIL WS-CURR-EOF.
020900 2100-EXIT.
021000     EXIT.
021100*---------------------------------------------------------------*
021200 2110-READ-LOG-FILE.
021300*---------------------------------------------------------------*
021400     READ STAKING-LOG-FILE
021500         AT END
021600             MOVE 'Y' TO WS-CURR-EOF-SW
021700             GO TO 2110-EXIT.
021800 2110-EXIT.
021900     EXIT.
022000*---------------------------------------------------------------*
022100 2120-CLASSIFY-LOG-RECORD.
022200*---------------------------------------------------------------*
022300     MOVE '0'                    TO WS-WHICH-PERIOD-SW.
022400     IF SK-TIMESTAMP NOT < WS-CURR-LO-BOUND AND
022500        SK-TIMESTAMP <  WS-CURR-HI-BOUND
022600         MOVE '1'                TO WS-WHICH-PERIOD-SW
022700     ELSE
022800         IF SK-TIMESTAMP NOT < WS-PREV-LO-BOUND AND
022900            SK-TIMESTAMP <  WS-PREV-HI-BOUND
023000             MOVE '2'            TO WS-WHICH-PERIOD-SW.
023100     IF WS-IN-CURRENT-PERIOD OR WS-IN-PREVIOUS-PERIOD
023200         SET SKM-IX TO 1
023300         IF WS-IN-PREVIOUS-PERIOD
023400             SET SKM-IX TO 2
023500         END-IF
023600         ADD 1                   TO SKM-REWARD-COUNT(SKM-IX)
023700         ADD SK-SHIT-SENT        TO SKM-REWARD-AMOUNT(SKM-IX)
023800         IF WS-IN-CURRENT-PERIOD
023900             PERFORM 2210-MERGE-REWARD-BUCKET THRU 2210-EXIT
024000         END-IF
024100     END-IF.
024200     PERFORM 2110-READ-LOG-FILE THRU 2110-EXIT.
024300*---------------------------------------------------------------*
024400* 2200-MERGE-STAKE-BUCKET  -  ADD A STAKE-MOVEMENT AMOUNT INTO
024500* THE CALENDAR-DATE ENTRY, CREATING THE ENTRY IF THIS IS THE
024600* FIRST SOURCE TO TOUCH THAT DATE.
024700*---------------------------------------------------------------*
024800 2200-MERGE-STAKE-BUCKET.                                         RQ-5498 
024900*---------------------------------------------------------------* RQ-5498 
025000     MOVE SM-TS-YYYY              TO BD-YYYY.                     RQ-5498 
025100     MOVE SM-TS-MM                TO BD-MM.                       RQ-5498 
025200     MOVE SM-TS-DD                TO BD-DD.                       RQ-5498 
025300     MOVE WS-BOUND-DATE           TO WS-BUCKET-DATE.              RQ-5498 
025400     IF WS-DAY-COUNT = 0                                          RQ-5498 
025500         PERFORM 2220-APPEND-DAY-BUCKET                           RQ-5498 
025600     ELSE                                                         RQ-5498 
025700         SET KDT-IX TO 1                                          RQ-5498 
025800         SEARCH KDT-ENTRY
025900             AT END
026000                 PERFORM 2225-INSERT-STAKE-ENTRY THRU 2225-EXIT
026100             WHEN KDT-DATE(KDT-IX) = WS-BUCKET-DATE
026200                 ADD SM-SHIT-AMOUNT
026300                                 TO KDT-STAKE-AMOUNT(KDT-IX)
026400         END-SEARCH
026500     END-IF.
026600 2200-EXIT.
026700     EXIT.
026800*---------------------------------------------------------------*
026900 2210-MERGE-REWARD-BUCKET.                                        RQ-5498 
027000*---------------------------------------------------------------* RQ-5498 
027100     MOVE SK-TS-YYYY              TO BD-YYYY.                     RQ-5498 
027200     MOVE SK-TS-MM                TO BD-MM.                       RQ-5498 
027300     MOVE SK-TS-DD                TO BD-DD.                       RQ-5498 
027400     MOVE WS-BOUND-DATE           TO WS-BUCKET-DATE.              RQ-5498 
027500     IF WS-DAY-COUNT = 0                                          RQ-5498 
027600         PERFORM 2230-APPEND-REWARD-BUCKET                        RQ-5498 
027700     ELSE                                                         RQ-5498 
027800         SET KDT-IX TO 1                                          RQ-5498 
027900         SEARCH KDT-ENTRY
028000             AT END
028100                 PERFORM 2235-INSERT-REWARD-ENTRY THRU 2235-EXIT
028200             WHEN KDT-DATE(KDT-IX) = WS-BUCKET-DATE
028300                 ADD SK-SHIT-SENT
028400                                 TO KDT-REWARD-AMOUNT(KDT-IX)
028500         END-SEARCH
028600     END-IF.
028700 2210-EXIT.
028800     EXIT.
028900*---------------------------------------------------------------*
029000 2220-APPEND-DAY-BUCKET.
029100*---------------------------------------------------------------*
029200     ADD 1                       TO WS-DAY-COUNT.
029300     SET KDT-IX                  TO WS-DAY-COUNT.
029400     MOVE WS-BUCKET-DATE         TO KDT-DATE(KDT-IX).
029500     MOVE SM-SHIT-AMOUNT         TO KDT-STAKE-AMOUNT(KDT-IX).
029600     MOVE ZERO                   TO KDT-REWARD-AMOUNT(KDT-IX).
029700*---------------------------------------------------------------*
029800 2230-APPEND-REWARD-BUCKET.
029900*---------------------------------------------------------------*
030000     ADD 1                       TO WS-DAY-COUNT.
030100     SET KDT-IX                  TO WS-DAY-COUNT.
030200     MOVE WS-BUCKET-DATE         TO KDT-DATE(KDT-IX).
030300     MOVE ZERO                   TO KDT-STAKE-AMOUNT(KDT-IX).
030400     MOVE SK-SHIT-SENT           TO KDT-REWARD-AMOUNT(KDT-IX).
030401*-----------------------------------------------------------------RQ-5623
030405* 2225-INSERT-STAKE-ENTRY / 2235-INSERT-REWARD-ENTRY  -  THE      RQ-5623 
030406* BUCKET DATE WASN'T FOUND ANYWHERE IN THE TABLE, SO IT ALREADY   RQ-5623 
030407* HOLDS AT LEAST ONE OTHER DATE (2220/2230 ABOVE HANDLE THE       RQ-5623 
030408* VERY FIRST ENTRY).  FINDS THE FIRST EXISTING DATE GREATER       RQ-5623 
030409* THAN THE NEW ONE AND OPENS A SLOT THERE INSTEAD OF TACKING      RQ-5623 
030410* THE NEW DATE ONTO THE END, SO 5200-PRINT-DAILY-LINES            RQ-5623 
030411* NEVER HAS TO SORT BEFORE IT PRINTS.                             RQ-5623 
030412*-----------------------------------------------------------------RQ-5623 
030413 2225-INSERT-STAKE-ENTRY.                                         RQ-5623 
030414*-----------------------------------------------------------------RQ-5623 
030415     PERFORM 2240-FIND-INSERT-SLOT THRU 2240-EXIT.                RQ-5623 
030416     MOVE WS-BUCKET-DATE         TO KDT-DATE(KDT-IX).             RQ-5623 
030417     MOVE SM-SHIT-AMOUNT         TO KDT-STAKE-AMOUNT(KDT-IX).     RQ-5623 
030418     MOVE ZERO                   TO KDT-REWARD-AMOUNT(KDT-IX).    RQ-5623 
030419 2225-EXIT.                                                       RQ-5623 
030420     EXIT.                                                        RQ-5623 
030421*-----------------------------------------------------------------RQ-5623 
030422 2235-INSERT-REWARD-ENTRY.                                        RQ-5623 
030423*-----------------------------------------------------------------RQ-5623 
030424     PERFORM 2240-FIND-INSERT-SLOT THRU 2240-EXIT.                RQ-5623 
030425     MOVE WS-BUCKET-DATE         TO KDT-DATE(KDT-IX).             RQ-5623 
030426     MOVE ZERO                   TO KDT-STAKE-AMOUNT(KDT-IX).     RQ-5623 
030427     MOVE SK-SHIT-SENT           TO KDT-REWARD-AMOUNT(KDT-IX).    RQ-5623 
030428 2235-EXIT.                                                       RQ-5623 
030429     EXIT.                                                        RQ-5623 
030430*-----------------------------------------------------------------RQ-5623 
030431 2240-FIND-INSERT-SLOT.                                           RQ-5623 
030432*-----------------------------------------------------------------RQ-5623 
030433     SET WS-INSERT-IX            TO WS-DAY-COUNT.                 RQ-5623 
030434     ADD 1                       TO WS-INSERT-IX.                 RQ-5623 
030435     SET KDT-IX                  TO 1.                            RQ-5623 
030436     SEARCH KDT-ENTRY                                             RQ-5623 
030437         WHEN KDT-DATE(KDT-IX) > WS-BUCKET-DATE                   RQ-5623 
030438             SET WS-INSERT-IX    TO KDT-IX                        RQ-5623 
030439     END-SEARCH.                                                  RQ-5623 
030440     ADD 1                       TO WS-DAY-COUNT.                 RQ-5623 
030441     IF WS-INSERT-IX < WS-DAY-COUNT                               RQ-5623 
030442         PERFORM 2245-SHIFT-DAY-ENTRIES THRU 2245-EXIT            RQ-5623 
030443             VARYING KDT-IX FROM WS-DAY-COUNT BY -1               RQ-5623 
030444             UNTIL KDT-IX = WS-INSERT-IX                          RQ-5623 
030445     END-IF.                                                      RQ-5623 
030446     SET KDT-IX                  TO WS-INSERT-IX.                 RQ-5623 
030447*-----------------------------------------------------------------RQ-5623 
030448 2245-SHIFT-DAY-ENTRIES.                                          RQ-5623 
030449*-----------------------------------------------------------------RQ-5623 
030450     SET WS-SHIFT-SRC-IX         TO KDT-IX.                       RQ-5623 
030451     SUBTRACT 1 FROM WS-SHIFT-SRC-IX.                             RQ-5623 
030452     MOVE KDT-ENTRY(WS-SHIFT-SRC-IX) TO KDT-ENTRY(KDT-IX).        RQ-5623 
030453 2245-EXIT.                                                       RQ-5623 
030454     EXIT.                                                        RQ-5623 
030455*-----------------------------------------------------------------
030500*---------------------------------------------------------------*
030600 2300-ACCUMULATE-ADDRESS.
030700*---------------------------------------------------------------*
030800     IF WS-ADDR-COUNT = 0
030900         PERFORM 2310-APPEND-ADDRESS
031000     ELSE
031100         SET ADDR-IX TO 1
031200         SEARCH ADDR-ENTRY
031300             AT END
031400                 PERFORM 2310-APPEND-ADDRESS
031500             WHEN ADDR-ADDRESS(ADDR-IX) = WS-FULL-ADDRESS
031600                 ADD WS-TOP-BEST-AMOUNT
031700                                 TO ADDR-RANK-AMOUNT(ADDR-IX)
031800                 ADD 1           TO ADDR-TX-COUNT(ADDR-IX)
031900         END-SEARCH
032000     END-IF.
032100 2300-EXIT.
032200     EXIT.
032300*---------------------------------------------------------------*
032400 2310-APPEND-ADDRESS.
032500*---------------------------------------------------------------*
032600     ADD 1                       TO WS-ADDR-COUNT.
032700     SET ADDR-IX                 TO WS-ADDR-COUNT.
032800     MOVE WS-FULL-ADDRESS        TO ADDR-ADDRESS(ADDR-IX).
032900     MOVE WS-TOP-BEST-AMOUNT     TO ADDR-RANK-AMOUNT(ADDR-IX).
033000     MOVE 1                      TO ADDR-TX-COUNT(ADDR-IX).
033100     MOVE 'N'                    TO ADDR-PICKED-SW(ADDR-IX).
033200*---------------------------------------------------------------*
033300 3000-BUILD-ADDRESS-TOP-10.
033400*---------------------------------------------------------------*
033500     MOVE 0                      TO WS-TOP-RANK.
033600     PERFORM 3010-PICK-BEST-ADDRESS
033700         VARYING WS-TOP-RANK FROM 1 BY 1
033800             UNTIL WS-TOP-RANK > 10
033900                OR WS-TOP-RANK > WS-ADDR-COUNT.
034000 3000-EXIT.
034100     EXIT.
034200*---------------------------------------------------------------*
034300 3010-PICK-BEST-ADDRESS.
034400*---------------------------------------------------------------*
034500     MOVE 0                      TO WS-TOP-BEST-IX.
034600     MOVE -1                     TO WS-TOP-BEST-AMOUNT.
034700     SET ADDR-IX TO 1.
034800     PERFORM 3020-SCAN-ONE-ADDRESS
034900         VARYING ADDR-IX FROM 1 BY 1
035000             UNTIL ADDR-IX > WS-ADDR-COUNT.
035100     IF WS-TOP-BEST-IX > 0
035200         SET ADDR-IX TO WS-TOP-BEST-IX
035300         MOVE 'Y'                TO ADDR-PICKED-SW(ADDR-IX)
035310         SET WS-RANK-IX          TO WS-TOP-RANK                    RQ-5625
035320         SET WS-RANK-ADDR-IX(WS-RANK-IX) TO ADDR-IX.               RQ-5625
035400*---------------------------------------------------------------*
035500 3020-SCAN-ONE-ADDRESS.
035600*---------------------------------------------------------------*
035700     IF NOT ADDR-PICKED(ADDR-IX)
035800         IF ADDR-RANK-AMOUNT(ADDR-IX) > WS-TOP-BEST-AMOUNT
035900             MOVE ADDR-RANK-AMOUNT(ADDR-IX) TO WS-TOP-BEST-AMOUNT
036000             SET WS-TOP-BEST-IX  TO ADDR-IX
036100         END-IF
036200     END-IF.
036300*---------------------------------------------------------------*
036400 5000-PRINT-STK-SECTION.
036500*---------------------------------------------------------------*
036600     ADD 1                       TO RPT-PAGE-COUNT.
036700     MOVE RPT-PAGE-COUNT         TO RH1-PAGE-COUNT.
036800     WRITE REPORT-RECORD         FROM RPT-PAGE-HEADING-1
036900         AFTER ADVANCING PAGE.
037000     WRITE REPORT-RECORD         FROM RPT-PAGE-HEADING-2
037100         AFTER ADVANCING 1 LINE.
037200     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
037300         AFTER ADVANCING 1 LINE.
037400     PERFORM 5100-PRINT-METRICS-LINES.
037500     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
037600         AFTER ADVANCING 1 LINE.
037700     PERFORM 5200-PRINT-DAILY-LINES
037800         VARYING KDT-IX FROM 1 BY 1
037900             UNTIL KDT-IX > WS-DAY-COUNT.
038000     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
038100         AFTER ADVANCING 1 LINE.
038200     PERFORM 5300-PRINT-TOP10-LINES                                RQ-5625
038300         VARYING WS-TOP-RANK FROM 1 BY 1                           RQ-5625
038350             UNTIL WS-TOP-RANK > 10                                RQ-5625
038380                OR WS-TOP-RANK > WS-ADDR-COUNT.                    RQ-5625
038500*---------------------------------------------------------------*
038600 5100-PRINT-METRICS-LINES.
038700*---------------------------------------------------------------*
038800     MOVE 'TOTAL STAKE'          TO ML-METRIC-NAME.
038900     MOVE SKM-TOTAL-STAKE(1)     TO ML-CURRENT WS-DELTA-CURRENT.
039000     MOVE SKM-TOTAL-STAKE(2)     TO ML-PREVIOUS WS-DELTA-PREVIOUS.
039100     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
039200     PERFORM 9700-MOVE-DELTA-OUT.
039300     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
039400         AFTER ADVANCING 1 LINE.
039500*
039600     MOVE 'TOTAL UNSTAKE'        TO ML-METRIC-NAME.
039700     MOVE SKM-TOTAL-UNSTAKE(1)   TO ML-CURRENT WS-DELTA-CURRENT.
039800     MOVE SKM-TOTAL-UNSTAKE(2)   TO ML-PREVIOUS WS-DELTA-PREVIOUS.
039900     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
040000     PERFORM 9700-MOVE-DELTA-OUT.
040100     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
040200         AFTER ADVANCING 1 LINE.
040300*
040400     COMPUTE SKM-NET-STAKE(1) =
040500         SKM-TOTAL-STAKE(1) - SKM-TOTAL-UNSTAKE(1).
040600     COMPUTE SKM-NET-STAKE(2) =
040700         SKM-TOTAL-STAKE(2) - SKM-TOTAL-UNSTAKE(2).
040800     MOVE 'NET STAKE'            TO ML-METRIC-NAME.
040900     MOVE SKM-NET-STAKE(1)       TO ML-CURRENT WS-DELTA-CURRENT.
041000     MOVE SKM-NET-STAKE(2)       TO ML-PREVIOUS WS-DELTA-PREVIOUS.
041100     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
041200     PERFORM 9700-MOVE-DELTA-OUT.
041300     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
041400         AFTER ADVANCING 1 LINE.
041500*
041600     MOVE 'STAKE COUNT'          TO ML-METRIC-NAME.
041700     MOVE SKM-STAKE-COUNT(1)     TO ML-CURRENT WS-DELTA-CURRENT.
041800     MOVE SKM-STAKE-COUNT(2)     TO ML-PREVIOUS WS-DELTA-PREVIOUS.
041900     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
042000     PERFORM 9700-MOVE-DELTA-OUT.
042100     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
042200         AFTER ADVANCING 1 LINE.
042300*
042400     MOVE 'REWARD COUNT'         TO ML-METRIC-NAME.
042500     MOVE SKM-REWARD-COUNT(1)    TO ML-CURRENT WS-DELTA-CURRENT.
042600     MOVE SKM-REWARD-COUNT(2)    TO ML-PREVIOUS WS-DELTA-PREVIOUS.
042700     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
042800     PERFORM 9700-MOVE-DELTA-OUT.
042900     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
043000         AFTER ADVANCING 1 LINE.
043100*
043200     MOVE 'REWARD AMOUNT'        TO ML-METRIC-NAME.
043300     MOVE SKM-REWARD-AMOUNT(1)   TO ML-CURRENT WS-DELTA-CURRENT.
043400     MOVE SKM-REWARD-AMOUNT(2)   TO ML-PREVIOUS WS-DELTA-PREVIOUS.
043500     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
043600     PERFORM 9700-MOVE-DELTA-OUT.
043700     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
043800         AFTER ADVANCING 1 LINE.
043900*---------------------------------------------------------------*
044000 5200-PRINT-DAILY-LINES.
044100*---------------------------------------------------------------*
044200     MOVE KDT-DATE(KDT-IX)        TO ML-METRIC-NAME.
044300     MOVE KDT-STAKE-AMOUNT(KDT-IX) TO ML-CURRENT.
044400     MOVE KDT-REWARD-AMOUNT(KDT-IX) TO ML-PREVIOUS.
044500     MOVE SPACE                   TO ML-DELTA-NA.
044600     MOVE ZERO                    TO ML-DELTA.
044700     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
044800         AFTER ADVANCING 1 LINE.
044900*---------------------------------------------------------------*
045000 5300-PRINT-TOP10-LINES.
045100*---------------------------------------------------------------*
045110     SET WS-RANK-IX             TO WS-TOP-RANK.                    RQ-5625
045120     SET ADDR-IX                TO WS-RANK-ADDR-IX(WS-RANK-IX).    RQ-5625
045130     MOVE ADDR-ADDRESS(ADDR-IX) TO WS-FULL-ADDRESS.                RQ-5625
045400     PERFORM 9600-ABBREVIATE-ADDRESS THRU 9600-EXIT.
045500     MOVE WS-TOP-RANK               TO TL-RANK.                   RQ-5625 
045600     MOVE WS-ABBREV-ADDRESS         TO TL-ABBREV-ADDR.
045700     MOVE ADDR-RANK-AMOUNT(ADDR-IX) TO TL-AMOUNT.
045800     MOVE ADDR-TX-COUNT(ADDR-IX)    TO TL-TX-COUNT.
045900     WRITE REPORT-RECORD FROM RPT-TOP10-LINE
046000         AFTER ADVANCING 1 LINE.
046200*---------------------------------------------------------------*
046300 9700-MOVE-DELTA-OUT.
046400*---------------------------------------------------------------*
046500     IF WS-DELTA-IS-NA
046600         MOVE SPACE               TO ML-DELTA
046700         MOVE 'N/A'               TO ML-DELTA-NA
046800     ELSE
046900         MOVE WS-DELTA-PCT        TO ML-DELTA
047000         MOVE SPACE               TO ML-DELTA-NA.
047100*---------------------------------------------------------------*
047200 COPY TOKPRDLG.
047300*---------------------------------------------------------------*
047400 COPY TOKCMPUT.
047500*---------------------------------------------------------------*
047600 9900-TERMINATE-RUN.
047700*---------------------------------------------------------------*
047800     CLOSE STAKE-MOVEMENT-FILE.
047900     CLOSE STAKING-LOG-FILE.
048000     CLOSE REPORT-FILE.
