000100*---------------------------------------------------------------*
000200* TOKWKARA  -  COMMON WORKING-STORAGE FOR THE TOKEN ANALYTICS
000300*              RUN - RUN-DATE STAMP, PERIOD BOUNDARIES, THE
000400*              JULIAN-SHIFT WORK FIELDS USED BY TOKPRDLG, AND THE
000500*              GENERIC PER-ADDRESS RANKING TABLE SHARED BY EVERY
000600*              TOP-10 SECTION.  THE 77-LEVEL ITEMS ARE LISTED
000700*              FIRST SO A CALLING PROGRAM CAN COPY THIS MEMBER
000800*              BEFORE ITS OWN 01-LEVEL WORKING STORAGE.
000900*
001000* MAINTENANCE LOG
001100* DATE       INIT  TICKET     DESCRIPTION
001200* ---------- ----- ---------- --------------------------------
001300* 01/14/92   EA    RQ-5140    ORIGINAL - PULLED COMMON FIELDS OUT
001400*                             OF POSANLZ INTO A SHARED MEMBER
001500* 09/09/00   DQ    RQ-5140    ADDED JULIAN WORK FIELDS FOR
001600*                             TOKPRDLG PERIOD-SPLIT LOGIC
001700* 03/02/01   EA    RQ-5311    WIDENED ADDR-TABLE TO 500 ENTRIES
001800* 05/16/01   DQ    RQ-5402    ADDED TIME-NUMERIC AREA SO THE
001900*                             12:00/08:00 DAY-BOUNDARY MODULES
002000*                             CAN COMPARE ON A SINGLE PIC 9(06);
002100*                             MOVED STANDALONE COUNTERS TO
002200*                             77-LEVEL PER SHOP STANDARD
002210* 03/10/03   DQ    RQ-5625    5300-PRINT-TOP10-LINES WAS PRINTING
002220*                             THE ADDRESS TABLE IN FIRST-SEEN     RQ-5625 
002230*                             ORDER WITH THE RAW SUBSCRIPT AS THE RQ-5625 
002240*                             RANK - ADDED WS-RANK-ORDER-TABLE SO RQ-5625 
002250*                             THE PICK PARAGRAPH CAN STAMP THE    RQ-5625 
002260*                             WINNING SUBSCRIPT AGAINST ITS RANK  RQ-5625 
002270*                             AND THE PRINT PARAGRAPH CAN DRIVE   RQ-5625 
002280*                             OFF THAT INSTEAD OF THE RAW ADDR-IX RQ-5625 
002300*---------------------------------------------------------------*
002400 77  WS-ADDR-COUNT               PIC S9(05) USAGE COMP VALUE 0.
002500 77  WS-TOP-RANK                 PIC S9(02) USAGE COMP.
002600 77  WS-TOP-BEST-IX              PIC S9(05) USAGE COMP.
002700 77  WS-TOP-BEST-AMOUNT          PIC S9(11)V9(06).
002800 77  WS-DELTA-CURRENT            PIC S9(11)V9(06).
002900 77  WS-DELTA-PREVIOUS           PIC S9(11)V9(06).
003000 77  WS-DELTA-PCT                PIC S9(05)V9(02).
003100 77  WS-DELTA-NA-SW              PIC X(01) VALUE 'N'.
003200     88  WS-DELTA-IS-NA                   VALUE 'Y'.
003300 77  WS-FULL-ADDRESS             PIC X(44).
003400*---------------------------------------------------------------*
003500 01  WS-RUN-DATE-DATA.
003600     05  WS-RUN-YY               PIC 9(02).
003700     05  WS-RUN-MM               PIC 9(02).
003800     05  WS-RUN-DD               PIC 9(02).
003900 01  WS-RUN-CENTURY-DATE REDEFINES WS-RUN-DATE-DATA.
004000     05  WS-RUN-CC               PIC 9(02).
004100     05  FILLER                  PIC X(04).
004200*---------------------------------------------------------------*
004300 01  WS-PERIOD-PARMS.
004400     05  WS-START-DATE.
004500         10  WS-START-YYYY       PIC 9(04).
004600         10  WS-START-MM         PIC 9(02).
004700         10  WS-START-DD         PIC 9(02).
004800     05  WS-END-DATE.
004900         10  WS-END-YYYY         PIC 9(04).
005000         10  WS-END-MM           PIC 9(02).
005100         10  WS-END-DD           PIC 9(02).
005200     05  WS-PERIOD-DAYS          PIC S9(05) USAGE COMP.
005300     05  WS-CURR-LO-BOUND        PIC X(19).
005400     05  WS-CURR-HI-BOUND        PIC X(19).
005500     05  WS-PREV-LO-BOUND        PIC X(19).
005600     05  WS-PREV-HI-BOUND        PIC X(19).
005700     05  FILLER                  PIC X(02).
005800 01  WS-BOUND-DATE.
005900     05  BD-YYYY                 PIC 9(04).
006000     05  FILLER                  PIC X(01) VALUE '-'.
006100     05  BD-MM                   PIC 9(02).
006200     05  FILLER                  PIC X(01) VALUE '-'.
006300     05  BD-DD                   PIC 9(02).
006400*---------------------------------------------------------------*
006500 01  WS-JULIAN-WORK.
006600     05  JW-YEAR                 PIC S9(05) USAGE COMP.
006700     05  JW-MONTH                PIC S9(05) USAGE COMP.
006800     05  JW-DAY                  PIC S9(05) USAGE COMP.
006900     05  JW-CENTURY-ADJ          PIC S9(05) USAGE COMP.
007000     05  JW-JULIAN-DAY           PIC S9(09) USAGE COMP.
007100     05  JW-SHIFT-DAYS           PIC S9(05) USAGE COMP.
007200     05  JW-START-JULIAN         PIC S9(09) USAGE COMP.
007300     05  JW-END-JULIAN           PIC S9(09) USAGE COMP.
007400     05  JW-PREV-START-JULIAN    PIC S9(09) USAGE COMP.
007500     05  JW-WORK-A               PIC S9(09) USAGE COMP.
007600     05  JW-WORK-B               PIC S9(09) USAGE COMP.
007700     05  JW-WORK-C               PIC S9(09) USAGE COMP.
007800     05  JW-WORK-D               PIC S9(09) USAGE COMP.
007900     05  JW-ERA                  PIC S9(09) USAGE COMP.
008000     05  JW-YOE                  PIC S9(09) USAGE COMP.
008100     05  JW-DOY                  PIC S9(09) USAGE COMP.
008200     05  JW-DOE                  PIC S9(09) USAGE COMP.
008300     05  JW-MP                   PIC S9(09) USAGE COMP.
008400     05  JW-Y2                   PIC S9(09) USAGE COMP.
008500     05  FILLER                  PIC X(04).
008600*---------------------------------------------------------------*
008700 01  WS-COMMON-SWITCHES.
008800     05  WS-CURR-EOF-SW          PIC X(01) VALUE 'N'.
008900         88  WS-CURR-EOF                    VALUE 'Y'.
009000     05  WS-PREV-EOF-SW          PIC X(01) VALUE 'N'.
009100         88  WS-PREV-EOF                    VALUE 'Y'.
009200     05  FILLER                  PIC X(02).
009300*---------------------------------------------------------------*
009400* GENERIC PER-ADDRESS RANKING TABLE - REBUILT FRESH FOR EACH
009500* MODULE'S TOP-10 SECTION.  RANK-AMOUNT IS WHATEVER COLUMN THE
009600* CALLING PROGRAM RANKS ON (SHIT-SENT, CLAIM AMOUNT, STAKE, ETC).
009700*---------------------------------------------------------------*
009800 01  ADDR-TABLE.
009900     05  FILLER                  PIC X(01) VALUE SPACE.
010000     05  ADDR-ENTRY OCCURS 1 TO 500 TIMES
010100             DEPENDING ON WS-ADDR-COUNT
010200             INDEXED BY ADDR-IX.
010300         10  ADDR-ADDRESS        PIC X(44).
010400         10  ADDR-RANK-AMOUNT    PIC S9(11)V9(06).
010500         10  ADDR-TX-COUNT       PIC S9(07) USAGE COMP.
010600         10  ADDR-PICKED-SW      PIC X(01) VALUE 'N'.
010700             88  ADDR-PICKED             VALUE 'Y'.
010800*---------------------------------------------------------------*
010810* RANK-ORDER SCRATCH TABLE - 3010-PICK-BEST-ADDRESS STAMPS THE     RQ-5625
010820* WINNING ADDR-IX INTO SLOT WS-TOP-RANK SO 5300-PRINT-TOP10-LINES  RQ-5625
010830* CAN DRIVE OFF THE RANK INSTEAD OF RE-SCANNING ADDR-TABLE IN      RQ-5625
010840* FIRST-SEEN ORDER - RQ-5625.                                      RQ-5625
010850*---------------------------------------------------------------*
010860 01  WS-RANK-ORDER-TABLE.                                          RQ-5625
010870     05  FILLER                  PIC X(01) VALUE SPACE.            RQ-5625
010880     05  WS-RANK-ENTRY OCCURS 10 TIMES INDEXED BY WS-RANK-IX.      RQ-5625
010890         10  WS-RANK-ADDR-IX     PIC S9(05) USAGE COMP.            RQ-5625
010900*---------------------------------------------------------------*
010910 01  WS-ABBREV-ADDRESS           PIC X(11).
011000 01  WS-ABBREV-BROKEN-DOWN REDEFINES WS-ABBREV-ADDRESS.
011100     05  WS-ABBREV-FRONT         PIC X(04).
011200     05  WS-ABBREV-DOTS          PIC X(03).
011300     05  WS-ABBREV-BACK          PIC X(04).
011400*---------------------------------------------------------------*
011500* TIME-OF-DAY CHECK - LOADED FROM A RECORD'S HH/MI/SS SUBFIELDS
011600* SO A DAY-BOUNDARY MODULE (POS AT 12:00, TS AT 08:00) CAN TEST
011700* WITH ONE NUMERIC COMPARE INSTEAD OF THREE.
011800*---------------------------------------------------------------*
011900 01  WS-TIME-NUMERIC-AREA.                                        RQ-5402 
012000     05  WS-TIME-HH              PIC 9(02).                       RQ-5402 
012100     05  WS-TIME-MI              PIC 9(02).                       RQ-5402 
012200     05  WS-TIME-SS              PIC 9(02).                       RQ-5402 
012300 01  WS-TIME-NUMERIC REDEFINES WS-TIME-NUMERIC-AREA               RQ-5402 
012400                                 PIC 9(06).
012500*---------------------------------------------------------------*
