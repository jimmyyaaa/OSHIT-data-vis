000100*---------------------------------------------------------------*
000200* TOKPRDLG  -  PERIOD-SPLIT DRIVER LOGIC (COPY MEMBER OF
000300*              PROCEDURE DIVISION TEXT).  GIVEN WS-START-DATE AND
000400*              WS-END-DATE DERIVES THE CURRENT-PERIOD AND
000500*              PREVIOUS-PERIOD TIMESTAMP BOUNDARIES USED TO
000600*              PARTITION EACH MODULE'S INPUT FILE.  COPIED INTO
000700*              THE PROCEDURE DIVISION OF EVERY STEP THAT SPLITS
000800*              CURRENT/PREVIOUS PERIODS.
000900*
001000* MAINTENANCE LOG
001100* DATE       INIT  TICKET     DESCRIPTION
001200* ---------- ----- ---------- --------------------------------
001300* 01/14/92   EA    RQ-5140    ORIGINAL - DAY-COUNT SHIFT USING AN
001400*                             INTEGER CIVIL-CALENDAR ALGORITHM
001500*                             (NO INTRINSIC FUNCTIONS, SHOP RULE)
001600* 09/09/00   DQ    RQ-5140    PREVIOUS-PERIOD BOUNDARY ADDED
001700*---------------------------------------------------------------*
001800 0100-DERIVE-PERIODS.
001900*---------------------------------------------------------------*
002000     MOVE WS-START-YYYY         TO JW-YEAR.
002100     MOVE WS-START-MM           TO JW-MONTH.
002200     MOVE WS-START-DD           TO JW-DAY.
002300     PERFORM 0110-CALC-JULIAN.
002400     MOVE JW-JULIAN-DAY          TO JW-START-JULIAN.
002500     MOVE WS-END-YYYY           TO JW-YEAR.
002600     MOVE WS-END-MM             TO JW-MONTH.
002700     MOVE WS-END-DD             TO JW-DAY.
002800     PERFORM 0110-CALC-JULIAN.
002900     MOVE JW-JULIAN-DAY          TO JW-END-JULIAN.
003000     COMPUTE WS-PERIOD-DAYS = JW-END-JULIAN - JW-START-JULIAN + 1.
003100     COMPUTE JW-JULIAN-DAY = JW-START-JULIAN - WS-PERIOD-DAYS.
003200     MOVE JW-JULIAN-DAY          TO JW-PREV-START-JULIAN.
003300*
003400     MOVE WS-START-YYYY         TO BD-YYYY.
003500     MOVE WS-START-MM           TO BD-MM.
003600     MOVE WS-START-DD           TO BD-DD.
003700     MOVE WS-BOUND-DATE          TO WS-CURR-LO-BOUND(1:10).
003800     MOVE '00:00:00'             TO WS-CURR-LO-BOUND(12:8).
003900*
004000     MOVE JW-END-JULIAN          TO JW-JULIAN-DAY.
004100     ADD 1                       TO JW-JULIAN-DAY.
004200     PERFORM 0120-JULIAN-TO-DATE.
004300     MOVE JW-YEAR                TO BD-YYYY.
004400     MOVE JW-MONTH               TO BD-MM.
004500     MOVE JW-DAY                 TO BD-DD.
004600     MOVE WS-BOUND-DATE          TO WS-CURR-HI-BOUND(1:10).
004700     MOVE '00:00:00'             TO WS-CURR-HI-BOUND(12:8).
004800*
004900     MOVE JW-PREV-START-JULIAN   TO JW-JULIAN-DAY.                RQ-5140 
005000     PERFORM 0120-JULIAN-TO-DATE.                                 RQ-5140 
005100     MOVE JW-YEAR                TO BD-YYYY.                      RQ-5140 
005200     MOVE JW-MONTH               TO BD-MM.                        RQ-5140 
005300     MOVE JW-DAY                 TO BD-DD.                        RQ-5140 
005400     MOVE WS-BOUND-DATE          TO WS-PREV-LO-BOUND(1:10).       RQ-5140 
005500     MOVE '00:00:00'             TO WS-PREV-LO-BOUND(12:8).       RQ-5140 
005600     MOVE WS-CURR-LO-BOUND       TO WS-PREV-HI-BOUND.             RQ-5140 
005700 0100-EXIT.
005800     EXIT.
005900*---------------------------------------------------------------*
006000* 0110-CALC-JULIAN  -  DAYS-FROM-CIVIL.  INPUT JW-YEAR/JW-MONTH/
006100* JW-DAY, OUTPUT JW-JULIAN-DAY (A CONTINUOUSLY INCREASING DAY
006200* COUNT - NOT A CALENDAR JULIAN DATE, JUST AN INTERNAL COUNTER).
006300*---------------------------------------------------------------*
006400 0110-CALC-JULIAN.
006500*---------------------------------------------------------------*
006600     IF JW-MONTH > 2
006700         COMPUTE JW-Y2 = JW-YEAR
006800         COMPUTE JW-MP = JW-MONTH - 3
006900     ELSE
007000         COMPUTE JW-Y2 = JW-YEAR - 1
007100         COMPUTE JW-MP = JW-MONTH + 9
007200     END-IF.
007300     COMPUTE JW-ERA = JW-Y2 / 400.
007400     COMPUTE JW-YOE = JW-Y2 - (JW-ERA * 400).
007500     COMPUTE JW-WORK-A = (153 * JW-MP) + 2.
007600     COMPUTE JW-WORK-A = JW-WORK-A / 5.
007700     COMPUTE JW-DOY = JW-WORK-A + JW-DAY - 1.
007800     COMPUTE JW-WORK-B = JW-YOE / 4.
007900     COMPUTE JW-WORK-C = JW-YOE / 100.
008000     COMPUTE JW-DOE = (JW-YOE * 365) + JW-WORK-B - JW-WORK-C
008100                     + JW-DOY.
008200     COMPUTE JW-JULIAN-DAY = (JW-ERA * 146097) + JW-DOE - 719468.
008300 0110-EXIT.
008400     EXIT.
008500*---------------------------------------------------------------*
008600* 0120-JULIAN-TO-DATE  -  CIVIL-FROM-DAYS, THE INVERSE OF
008700* 0110-CALC-JULIAN.  INPUT JW-JULIAN-DAY, OUTPUT JW-YEAR/
008800* JW-MONTH/JW-DAY.
008900*---------------------------------------------------------------*
009000 0120-JULIAN-TO-DATE.
009100*---------------------------------------------------------------*
009200     COMPUTE JW-WORK-A = JW-JULIAN-DAY + 719468.
009300     COMPUTE JW-ERA = JW-WORK-A / 146097.
009400     COMPUTE JW-DOE = JW-WORK-A - (JW-ERA * 146097).
009500     COMPUTE JW-WORK-B = JW-DOE / 1460.
009600     COMPUTE JW-WORK-C = JW-DOE / 36524.
009700     COMPUTE JW-WORK-D = JW-DOE / 146096.
009800     COMPUTE JW-WORK-A = JW-DOE - JW-WORK-B + JW-WORK-C
009900                        - JW-WORK-D.
010000     COMPUTE JW-YOE = JW-WORK-A / 365.
010100     COMPUTE JW-Y2 = JW-YOE + (JW-ERA * 400).
010200     COMPUTE JW-WORK-B = JW-YOE / 4.
010300     COMPUTE JW-WORK-C = JW-YOE / 100.
010400     COMPUTE JW-DOY = JW-DOE - (365 * JW-YOE) - JW-WORK-B
010500                     + JW-WORK-C.
010600     COMPUTE JW-WORK-A = (5 * JW-DOY) + 2.
010700     COMPUTE JW-MP = JW-WORK-A / 153.
010800     COMPUTE JW-WORK-B = (153 * JW-MP) + 2.
010900     COMPUTE JW-WORK-D = JW-WORK-B / 5.
011000     COMPUTE JW-DAY = JW-DOY - JW-WORK-D + 1.
011100     IF JW-MP < 10
011200         COMPUTE JW-MONTH = JW-MP + 3
011300     ELSE
011400         COMPUTE JW-MONTH = JW-MP - 9
011500     END-IF.
011600     IF JW-MONTH <= 2
011700         COMPUTE JW-YEAR = JW-Y2 + 1
011800     ELSE
011900         COMPUTE JW-YEAR = JW-Y2
012000     END-IF.
012100 0120-EXIT.
012200     EXIT.
012300*---------------------------------------------------------------*
