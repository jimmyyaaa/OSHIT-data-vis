000100*---------------------------------------------------------------*
000200* TOKLIQPL  -  LIQUIDITY POOL (DEFI) ACTIVITY RECORD
000300*
000400* MAINTENANCE LOG
000500* DATE       INIT  TICKET     DESCRIPTION
000600* ---------- ----- ---------- --------------------------------
000700* 11/02/91   EA    RQ-5006    ORIGINAL LAYOUT - LIQUIDITY FEED
000800* 04/18/00   EA    RQ-5006    ADDED LIQ_ADD/LIQ_REMOVE ACTIVITY
000900*                             CODES ALONGSIDE BUY/SELL
001000*---------------------------------------------------------------*
001100 01  LIQ-POOL-RECORD.
001200     05  LP-TIMESTAMP.
001300         10  LP-TIMESTAMP-DATE.
001400             15  LP-TS-YYYY          PIC 9(04).
001500             15  FILLER              PIC X(01) VALUE '-'.
001600             15  LP-TS-MM            PIC 9(02).
001700             15  FILLER              PIC X(01) VALUE '-'.
001800             15  LP-TS-DD            PIC 9(02).
001900         10  FILLER                  PIC X(01) VALUE SPACE.
002000         10  LP-TIMESTAMP-TIME.
002100             15  LP-TS-HH            PIC 9(02).
002200             15  FILLER              PIC X(01) VALUE ':'.
002300             15  LP-TS-MI            PIC 9(02).
002400             15  FILLER              PIC X(01) VALUE ':'.
002500             15  LP-TS-SS            PIC 9(02).
002600     05  LP-ACTIVITY                 PIC X(10).
002700         88  LP-IS-BUY                      VALUE 'BUY'.
002800         88  LP-IS-SELL                     VALUE 'SELL'.
002900         88  LP-IS-LIQ-ADD                  VALUE 'LIQ_ADD'.      RQ-5006 
003000         88  LP-IS-LIQ-REMOVE               VALUE 'LIQ_REMOVE'.   RQ-5006 
003100     05  LP-SHIT-CHANGE              PIC S9(11)V9(06)
003200                                      SIGN IS TRAILING SEPARATE.
003300     05  LP-USDT-CHANGE              PIC S9(11)V9(06)
003400                                      SIGN IS TRAILING SEPARATE.
003500     05  FILLER                      PIC X(04).
003600*---------------------------------------------------------------*
