000100*****************************************************************
000200* PROGRAM NAME:     REVANLZ
000300* ORIGINAL AUTHOR:  D. QUINN
000400*
000500* PURPOSE:  STEP 6 OF THE TOKEN OPERATIONS ANALYTICS RUN.  RE-
000600* READS THE FOUR REVENUE-BEARING FEEDS (TS, POS, STAKING REWARD,
000700* SHITCODE CLAIM) INDEPENDENTLY OF THE STEPS ABOVE, ROLLS THEIR
000800* SOL-REVENUE COLUMNS UP INTO CROSS-MODULE METRICS, MERGES A
000900* DAILY STACKED SERIES (EACH SOURCE ON ITS OWN DAY-BOUNDARY -
001000* TS AT 08:00, POS AT 12:00, STAKING AND SHITCODE ON THE PLAIN
001100* CALENDAR DATE), AND RANKS THE CURRENT PERIOD'S REVENUE
001200* COMPOSITION.  EXTENDS THE SHARED REPORT FILE.
001300*
001400* MAINTENENCE LOG
001500* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001600* --------- ------------  ---------------------------------------
001700* 01/14/92 D. QUINN       ORIGINAL - RQ-5140 CROSS-MODULE REVENUE
001800*                         ROLL-UP REPORT
001900* 08/19/99 D. QUINN       Y2K - PARM DATES NOW ACCEPTED AS 4-DIGIT
002000*                         YEARS, ALL DAY-COUNT MATH RECHECKED
002100* 05/16/01 D. QUINN       RQ-5402 DELTA AND ABBREVIATION LOGIC
002200*                         MOVED TO TOKCMPUT COPY MEMBER
002300* 01/09/03 D. QUINN       RQ-5602 ADDED THE COMPOSITION RANKING
002400*                         SECTION (FOUR SOURCES, DESCENDING BY
002500*                         CURRENT-PERIOD AMOUNT, ZERO/NEGATIVE
002600*                         SOURCES DROPPED)
002620* 03/03/03 D. QUINN       RQ-5622 DAILY LINES WERE PRINTING OUT OF
002630*                         DATE ORDER WHENEVER ONE SOURCE FIRST SAW
002640*                         A DATE THE OTHER THREE HADN'T POSTED YET -
002650*                         A NEW DATE NOW GOES IN AT ITS SORTED SLOT
002660*                         INSTEAD OF ONTO THE END OF THE TABLE
002670* 03/10/03 D. QUINN       RQ-5626 5300-PRINT-COMPOSITION-LINES
002680*                         PRINTED THE FOUR SOURCES IN TS/POS/
002681*                         STAKING/SHITCODE BUILD ORDER INSTEAD OF
002682*                         BY PICKED RANK - ADDED WS-COMP-RANK-TABLE
002683*                         SO THE PRINT LOOP CAN DRIVE OFF THE PICK
002684*                         ORDER AND COME OUT DESCENDING BY AMOUNT
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    REVANLZ.
003000 AUTHOR.        D. QUINN.
003100 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003200 DATE-WRITTEN.  01/14/92.
003300 DATE-COMPILED.
003400 SECURITY.      NON-CONFIDENTIAL.
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-3090.
003900 OBJECT-COMPUTER.  IBM-3090.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT TS-LOG-FILE        ASSIGN TO TSLOG
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS WS-TS-LOG-STATUS.
004800*
004900     SELECT POS-LOG-FILE       ASSIGN TO POSLOG
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS WS-POS-LOG-STATUS.
005200*
005300     SELECT STAKING-LOG-FILE   ASSIGN TO STKLOG
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS WS-STK-LOG-STATUS.
005600*
005700     SELECT SHITCODE-LOG-FILE  ASSIGN TO SCLOG
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WS-SC-LOG-STATUS.
006000*
006100     SELECT REPORT-FILE        ASSIGN TO RPTFILE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS WS-REPORT-STATUS.
006400*===============================================================*
006500 DATA DIVISION.
006600*---------------------------------------------------------------*
006700 FILE SECTION.
006800*---------------------------------------------------------------*
006900 FD  TS-LOG-FILE
007000         RECORDING MODE F.
007100 COPY TOKTSLOG.
007200*---------------------------------------------------------------*
007300 FD  POS-LOG-FILE
007400         RECORDING MODE F.
007500 COPY TOKPOSLG.
007600*---------------------------------------------------------------*
007700 FD  STAKING-LOG-FILE
007800         RECORDING MODE F.
007900 COPY TOKPOSLG REPLACING ==PAYOUT-RECORD== BY ==STAKING-RECORD==
008000                         ==PL-==           BY ==SK-==.
008100*---------------------------------------------------------------*
008200 FD  SHITCODE-LOG-FILE
008300         RECORDING MODE F.
008400 COPY TOKPOSLG REPLACING ==PAYOUT-RECORD== BY ==SHITCODE-RECORD==
008500                         ==PL-==           BY ==SC-==.
008600*---------------------------------------------------------------*
008700 FD  REPORT-FILE
008800         RECORDING MODE F.
008900 01  REPORT-RECORD               PIC X(132).
009000*---------------------------------------------------------------*
009100 WORKING-STORAGE SECTION.
009200*---------------------------------------------------------------*
009300 77  WS-TS-LOG-STATUS            PIC X(02).
009400 77  WS-POS-LOG-STATUS           PIC X(02).
009500 77  WS-STK-LOG-STATUS           PIC X(02).
009600 77  WS-SC-LOG-STATUS            PIC X(02).
009700 77  WS-REPORT-STATUS            PIC X(02).
009800 77  WS-DAY-COUNT                PIC S9(05) USAGE COMP VALUE 0.
009900 77  WS-COMP-COUNT               PIC S9(02) USAGE COMP VALUE 0.
010000*---------------------------------------------------------------*
010100 COPY TOKWKARA.
010200*---------------------------------------------------------------*
010300 COPY TOKRPTLN.
010400*---------------------------------------------------------------*
010500* PER-PERIOD REVENUE ROLL-UP - SUBSCRIPT 1 CURRENT, 2 PREVIOUS.
010600*---------------------------------------------------------------*
010700 01  WS-REV-METRICS.
010800     05  FILLER                  PIC X(01) VALUE SPACE.
010900     05  REVM-METRIC OCCURS 2 TIMES INDEXED BY REVM-IX.
011000         10  REVM-TS-REV         PIC S9(09)V9(06).
011100         10  REVM-POS-REV        PIC S9(09)V9(06).
011200         10  REVM-STAKING-REV    PIC S9(09)V9(06).
011300         10  REVM-SHITCODE-REV   PIC S9(09)V9(06).
011400         10  REVM-TOTAL-REV      PIC S9(10)V9(06).
011500*---------------------------------------------------------------*
011600* DAILY REVENUE ROLL-UP - MERGED ACROSS ALL FOUR MODULE-SPECIFIC
011700* DAY BOUNDARIES.  SEARCHED (NOT A SEQUENTIAL CONTROL BREAK) SO A
011800* DATE FIRST TOUCHED BY ANY ONE OF THE FOUR SOURCES IS FOUND WHEN
011900* A LATER SOURCE REACHES THE SAME CALENDAR DATE.
012000*---------------------------------------------------------------*
012100 01  REV-DAY-TABLE.
012200     05  FILLER                  PIC X(01) VALUE SPACE.
012300     05  RVT-ENTRY OCCURS 1 TO 400 TIMES
012400             DEPENDING ON WS-DAY-COUNT
012500             INDEXED BY RVT-IX.
012600         10  RVT-DATE            PIC X(10).
012700         10  RVT-TS-REV          PIC S9(07)V9(06).
012800         10  RVT-POS-REV         PIC S9(07)V9(06).
012900         10  RVT-STAKING-REV     PIC S9(07)V9(06).
013000         10  RVT-SHITCODE-REV    PIC S9(07)V9(06).
013100*---------------------------------------------------------------*
013200* CURRENT-PERIOD COMPOSITION - FIXED FOUR-ENTRY TABLE, ONE ROW
013300* PER REVENUE SOURCE, RANKED DESCENDING BY AMOUNT.
013400*---------------------------------------------------------------*
013500 01  WS-COMP-TABLE.
013600     05  FILLER                  PIC X(01) VALUE SPACE.
013700     05  CMP-ENTRY OCCURS 4 TIMES INDEXED BY CMP-IX.
013800         10  CMP-SOURCE          PIC X(10).
013900         10  CMP-AMOUNT          PIC S9(09)V9(06).
014000         10  CMP-PICKED-SW       PIC X(01) VALUE 'N'.
014100             88  CMP-PICKED             VALUE 'Y'.
014110*---------------------------------------------------------------*
014120* RANK-ORDER SCRATCH TABLE - 4010-PICK-BEST-COMPONENT STAMPS THE  RQ-5626 
014130* THE WINNING CMP-IX INTO SLOT WS-TOP-RANK SO THE PRINT PARAGRAPH RQ-5626 
014140* CAN DRIVE OFF THE RANK INSTEAD OF THE BUILD ORDER - RQ-5626.    RQ-5626 
014160*---------------------------------------------------------------*
014170 01  WS-COMP-RANK-TABLE.                                          RQ-5626 
014180     05  FILLER                  PIC X(01) VALUE SPACE.           RQ-5626 
014190     05  WS-COMP-RANK-ENTRY OCCURS 4 TIMES                        RQ-5626 
014191             INDEXED BY WS-COMP-RANK-IX.                          RQ-5626 
014192         10  WS-COMP-RANK-CMP-IX PIC S9(02) USAGE COMP.           RQ-5626 
014200*---------------------------------------------------------------*
014300 01  WS-REV-SWITCHES.
014400     05  WS-BUCKET-DATE          PIC X(10).
014500     05  WS-WHICH-PERIOD-SW      PIC X(01).
014600         88  WS-IN-CURRENT-PERIOD      VALUE '1'.
014700         88  WS-IN-PREVIOUS-PERIOD     VALUE '2'.
014800         88  WS-IN-NEITHER-PERIOD      VALUE '0'.
014900     05  WS-COMP-BEST-IX         PIC S9(02) USAGE COMP.
015000     05  WS-COMP-BEST-AMOUNT     PIC S9(09)V9(06).
015010     05  WS-INSERT-IX            PIC S9(05) USAGE COMP.           RQ-5622 
015020     05  WS-SHIFT-SRC-IX         PIC S9(05) USAGE COMP.           RQ-5622 
015100     05  FILLER                  PIC X(02).
015200*---------------------------------------------------------------*
015300 PROCEDURE DIVISION.
015400*---------------------------------------------------------------*
015500 0000-MAIN-PROCESSING.
015600*---------------------------------------------------------------*
015700     PERFORM 1000-INITIALIZE-RUN.
015800     PERFORM 2000-PARTITION-TS-FILE THRU 2000-EXIT.
015900     MOVE 'N'                    TO WS-CURR-EOF-SW.
016000     PERFORM 2100-PARTITION-POS-FILE THRU 2100-EXIT.
016100     MOVE 'N'                    TO WS-CURR-EOF-SW.
016200     PERFORM 2200-PARTITION-STAKING-FILE THRU 2200-EXIT.
016300     MOVE 'N'                    TO WS-CURR-EOF-SW.
016400     PERFORM 2300-PARTITION-SHITCODE-FILE THRU 2300-EXIT.
016500     PERFORM 4000-BUILD-COMPOSITION THRU 4000-EXIT.
016600     PERFORM 5000-PRINT-REV-SECTION.
016700     PERFORM 9900-TERMINATE-RUN.
016800     GOBACK.
016900*---------------------------------------------------------------*
017000 1000-INITIALIZE-RUN.
017100*---------------------------------------------------------------*
017200     OPEN EXTEND REPORT-FILE.
017300     OPEN INPUT  TS-LOG-FILE.
017400     OPEN INPUT  POS-LOG-FILE.
017500     OPEN INPUT  STAKING-LOG-FILE.
017600     OPEN INPUT  SHITCODE-LOG-FILE.
017700     ACCEPT WS-RUN-DATE-DATA     FROM DATE.
017800     ACCEPT WS-START-DATE.
017900     ACCEPT WS-END-DATE.
018000     MOVE WS-RUN-MM              TO RH1-RUN-MM.
018100     MOVE WS-RUN-DD              TO RH1-RUN-DD.
018200     MOVE WS-RUN-YY              TO RH1-RUN-YY.
018300     MOVE 'REVENUE ROLL-UP'      TO RH1-SECTION-TITLE.
018400     PERFORM 0100-DERIVE-PERIODS THRU 0100-EXIT.
018500     STRING 'CURRENT '     WS-CURR-LO-BOUND(1:10) '-'
018600            WS-CURR-HI-BOUND(1:10) '   PREVIOUS '
018700            WS-PREV-LO-BOUND(1:10) '-' WS-PREV-HI-BOUND(1:10)
018800            DELIMITED BY SIZE INTO RH2-PERIOD-LABEL.
018900     INITIALIZE WS-REV-METRICS.
019000     INITIALIZE WS-COMP-TABLE.
019100*---------------------------------------------------------------*
019200* PASS 1 - TS-LOG, 08:00 DAY BOUNDARY.
019300*---------------------------------------------------------------*
019400 2000-PARTITION-TS-FILE.
019500*---------------------------------------------------------------*
019600     PERFORM 2010-READ-TS-LOG THRU 2010-EXIT.
019700     PERFORM 2020-CLASSIFY-TS-RECORD
019800         UNTIL WS-CURR-EOF.
019900 2000-EXIT.
020000     EXIT.
020100*---------------------------------------------------------------*
020200 2010-READ-TS-LOG.
020300*---------------------------------------------------------------*
020400     READ TS-LOG-FILE
020500         AT END
020600             MOVE 'Y' TO WS-CURR-EOF-SW
020700             GO TO 2010-EXIT.
020800 2010-EXIT.
020900     EXIT.
021000*---------------------------------------------------------------*
021100 2020-CLASSIFY-TS-RECORD.
021200*---------------------------------------------------------------*
021300     MOVE '0'                    TO WS-WHICH-PERIOD-SW.
021400     IF TSL-TIMESTAMP NOT < WS-CURR-LO-BOUND AND
021500        TSL-TIMESTAMP <  WS-CURR-HI-BOUND
021600         MOVE '1'                TO WS-WHICH-PERIOD-SW
021700     ELSE
021800         IF TSL-TIMESTAMP NOT < WS-PREV-LO-BOUND AND
021900            TSL-TIMESTAMP <  WS-PREV-HI-BOUND
022000             MOVE '2'            TO WS-WHICH-PERIOD-SW.
022100     IF WS-IN-CURRENT-PERIOD OR WS-IN-PREVIOUS-PERIOD
022200         SET REVM-IX TO 1
022300         IF WS-IN-PREVIOUS-PERIOD
022400             SET REVM-IX TO 2
022500         END-IF
022600         ADD TSL-SOL-TO-TREASURY TO REVM-TS-REV(REVM-IX)
022700         IF WS-IN-CURRENT-PERIOD
022800             PERFORM 2030-MERGE-TS-BUCKET THRU 2030-EXIT
022900         END-IF
023000     END-IF.
023100     PERFORM 2010-READ-TS-LOG THRU 2010-EXIT.
023200*---------------------------------------------------------------*
023300 2030-MERGE-TS-BUCKET.
023400*---------------------------------------------------------------*
023500     MOVE TSL-TS-HH               TO WS-TIME-HH.
023600     MOVE TSL-TS-MI               TO WS-TIME-MI.
023700     MOVE TSL-TS-SS               TO WS-TIME-SS.
023800     MOVE TSL-TS-YYYY             TO JW-YEAR.
023900     MOVE TSL-TS-MM               TO JW-MONTH.
024000     MOVE TSL-TS-DD               TO JW-DAY.
024100     IF WS-TIME-NUMERIC < 080000
024200         PERFORM 0110-CALC-JULIAN THRU 0110-EXIT
024300         SUBTRACT 1 FROM JW-JULIAN-DAY
024400         PERFORM 0120-JULIAN-TO-DATE THRU 0120-EXIT.
024500     MOVE JW-YEAR                 TO BD-YYYY.
024600     MOVE JW-MONTH                TO BD-MM.
024700     MOVE JW-DAY                  TO BD-DD.
024800     MOVE WS-BOUND-DATE           TO WS-BUCKET-DATE.
024900     IF WS-DAY-COUNT = 0
025000         PERFORM 2900-APPEND-DAY-ENTRY
025100     ELSE
025200         SET RVT-IX TO 1
025300         SEARCH RVT-ENTRY
025400             AT END
025450                 PERFORM 2905-INSERT-DAY-ENTRY THRU 2905-EXIT
025600             WHEN RVT-DATE(RVT-IX) = WS-BUCKET-DATE
025700                 CONTINUE
025800         END-SEARCH
025900     END-IF.
026000     ADD TSL-SOL-TO-TREASURY     TO RVT-TS-REV(RVT-IX).
026100 2030-EXIT.
026200     EXIT.
026300*---------------------------------------------------------------*
026400* PASS 2 - POS-LOG, 12:00 DAY BOUNDARY.
026500*---------------------------------------------------------------*
026600 2100-PARTITION-POS-FILE.
026700*---------------------------------------------------------------*
026800     PERFORM 2110-READ-POS-LOG THRU 2110-EXIT.
026900     PERFORM 2120-CLASSIFY-POS-RECORD
027000         UNTIL WS-CURR-EOF.
027100 2100-EXIT.
027200     EXIT.
027300*---------------------------------------------------------------*
027400 2110-READ-POS-LOG.
027500*---------------------------------------------------------------*
027600     READ POS-LOG-FILE
027700         AT END
027800             MOVE 'Y' TO WS-CURR-EOF-SW
027900             GO TO 2110-EXIT.
028000 2110-EXIT.
028100     EXIT.
028200*---------------------------------------------------------------*
028300 2120-CLASSIFY-POS-RECORD.
028400*---------------------------------------------------------------*
028500     MOVE '0'                    TO WS-WHICH-PERIOD-SW.
028600     IF PL-TIMESTAMP NOT < WS-CURR-LO-BOUND AND
028700        PL-TIMESTAMP <  WS-CURR-HI-BOUND
028800         MOVE '1'                TO WS-WHICH-PERIOD-SW
028900     ELSE
029000         IF PL-TIMESTAMP NOT < WS-PREV-LO-BOUND AND
029100            PL-TIMESTAMP <  WS-PREV-HI-BOUND
029200             MOVE '2'            TO WS-WHICH-PERIOD-SW.
029300     IF WS-IN-CURRENT-PERIOD OR WS-IN-PREVIOUS-PERIOD
029400         SET REVM-IX TO 1
029500         IF WS-IN-PREVIOUS-PERIOD
029600             SET REVM-IX TO 2
029700         END-IF
029800         ADD PL-SOL-RECEIVED     TO REVM-POS-REV(REVM-IX)
029900         IF WS-IN-CURRENT-PERIOD
030000             PERFORM 2130-MERGE-POS-BUCKET THRU 2130-EXIT
030100         END-IF
030200     END-IF.
030300     PERFORM 2110-READ-POS-LOG THRU 2110-EXIT.
030400*---------------------------------------------------------------*
030500 2130-MERGE-POS-BUCKET.
030600*---------------------------------------------------------------*
030700     MOVE PL-TS-HH                TO WS-TIME-HH.
030800     MOVE PL-TS-MI                TO WS-TIME-MI.
030900     MOVE PL-TS-SS                TO WS-TIME-SS.
031000     MOVE PL-TS-YYYY              TO JW-YEAR.
031100     MOVE PL-TS-MM                TO JW-MONTH.
031200     MOVE PL-TS-DD                TO JW-DAY.
031300     IF WS-TIME-NUMERIC < 120000
031400         PERFORM 0110-CALC-JULIAN THRU 0110-EXIT
031500         SUBTRACT 1 FROM JW-JULIAN-DAY
031600         PERFORM 0120-JULIAN-TO-DATE THRU 0120-EXIT.
031700     MOVE JW-YEAR                 TO BD-YYYY.
031800     MOVE JW-MONTH                TO BD-MM.
031900     MOVE JW-DAY                  TO BD-DD.
032000     MOVE WS-BOUND-DATE           TO WS-BUCKET-DATE.
032100     IF WS-DAY-COUNT = 0
032200         PERFORM 2900-APPEND-DAY-ENTRY
032300     ELSE
032400         SET RVT-IX TO 1
032500         SEARCH RVT-ENTRY
032600             AT END
032650                 PERFORM 2905-INSERT-DAY-ENTRY THRU 2905-EXIT
032800             WHEN RVT-DATE(RVT-IX) = WS-BUCKET-DATE
032900                 CONTINUE
033000         END-SEARCH
033100     END-IF.
033200     ADD PL-SOL-RECEIVED         TO RVT-POS-REV(RVT-IX).
033300 2130-EXIT.
033400     EXIT.
033500*---------------------------------------------------------------*
033600* PASS 3 - STAKING-LOG, PLAIN CALENDAR DATE.
033700*---------------------------------------------------------------*
033800 2200-PARTITION-STAKING-FILE.
033900*---------------------------------------------------------------*
034000     PERFORM 2210-READ-STAKING-LOG THRU 2210-EXIT.
034100     PERFORM 2220-CLASSIFY-STAKING-RECORD
034200         UNTIL WS-CURR-EOF.
034300 2200-EXIT.
034400     EXIT.
034500*---------------------------------------------------------------*
034600 2210-READ-STAKING-LOG.
034700*---------------------------------------------------------------*
034800     READ STAKING-LOG-FILE
034900         AT END
035000             MOVE 'Y' TO WS-CURR-EOF-SW
035100             GO TO 2210-EXIT.
035200 2210-EXIT.
035300     EXIT.
035400*---------------------------------------------------------------*
035500 2220-CLASSIFY-STAKING-RECORD.
035600*---------------------------------------------------------------*
035700     MOVE '0'                    TO WS-WHICH-PERIOD-SW.
035800     IF SK-TIMESTAMP NOT < WS-CURR-LO-BOUND AND
035900        SK-TIMESTAMP <  WS-CURR-HI-BOUND
036000         MOVE '1'                TO WS-WHICH-PERIOD-SW
036100     ELSE
036200         IF SK-TIMESTAMP NOT < WS-PREV-LO-BOUND AND
036300            SK-TIMESTAMP <  WS-PREV-HI-BOUND
036400             MOVE '2'            TO WS-WHICH-PERIOD-SW.
036500     IF WS-IN-CURRENT-PERIOD OR WS-IN-PREVIOUS-PERIOD
036600         SET REVM-IX TO 1
036700         IF WS-IN-PREVIOUS-PERIOD
036800             SET REVM-IX TO 2
036900         END-IF
037000         ADD SK-SOL-RECEIVED     TO REVM-STAKING-REV(REVM-IX)
037100         IF WS-IN-CURRENT-PERIOD
037200             PERFORM 2230-MERGE-STAKING-BUCKET THRU 2230-EXIT
037300         END-IF
037400     END-IF.
037500     PERFORM 2210-READ-STAKING-LOG THRU 2210-EXIT.
037600*---------------------------------------------------------------*
037700 2230-MERGE-STAKING-BUCKET.
037800*---------------------------------------------------------------*
037900     MOVE SK-TS-YYYY              TO BD-YYYY.
038000     MOVE SK-TS-MM                TO BD-MM.
038100     MOVE SK-TS-DD                TO BD-DD.
038200     MOVE WS-BOUND-DATE           TO WS-BUCKET-DATE.
038300     IF WS-DAY-COUNT = 0
038400         PERFORM 2900-APPEND-DAY-ENTRY
038500     ELSE
038600         SET RVT-IX TO 1
038700         SEARCH RVT-ENTRY
038800             AT END
038850                 PERFORM 2905-INSERT-DAY-ENTRY THRU 2905-EXIT
039000             WHEN RVT-DATE(RVT-IX) = WS-BUCKET-DATE
039100                 CONTINUE
039200         END-SEARCH
039300     END-IF.
039400     ADD SK-SOL-RECEIVED         TO RVT-STAKING-REV(RVT-IX).
039500 2230-EXIT.
039600     EXIT.
039700*---------------------------------------------------------------*
039800* PASS 4 - SHITCODE-LOG, PLAIN CALENDAR DATE.
039900*---------------------------------------------------------------*
040000 2300-PARTITION-SHITCODE-FILE.
040100*---------------------------------------------------------------*
040200     PERFORM 2310-READ-SHITCODE-LOG THRU 2310-EXIT.
040300     PERFORM 2320-CLASSIFY-SHITCODE-RECORD
040400         UNTIL WS-CURR-EOF.
040500 2300-EXIT.
040600     EXIT.
040700*---------------------------------------------------------------*
040800 2310-READ-SHITCODE-LOG.
040900*---------------------------------------------------------------*
041000     READ SHITCODE-LOG-FILE
041100         AT END
041200             MOVE 'Y' TO WS-CURR-EOF-SW
041300             GO TO 2310-EXIT.
041400 2310-EXIT.
041500     EXIT.
041600*---------------------------------------------------------------*
041700 2320-CLASSIFY-SHITCODE-RECORD.
041800*---------------------------------------------------------------*
041900     MOVE '0'                    TO WS-WHICH-PERIOD-SW.
042000     IF SC-TIMESTAMP NOT < WS-CURR-LO-BOUND AND
042100        SC-TIMESTAMP <  WS-CURR-HI-BOUND
042200         MOVE '1'                TO WS-WHICH-PERIOD-SW
042300     ELSE
042400         IF SC-TIMESTAMP NOT < WS-PREV-LO-BOUND AND
042500            SC-TIMESTAMP <  WS-PREV-HI-BOUND
042600             MOVE '2'            TO WS-WHICH-PERIOD-SW.
042700     IF WS-IN-CURRENT-PERIOD OR WS-IN-PREVIOUS-PERIOD
042800         SET REVM-IX TO 1
042900         IF WS-IN-PREVIOUS-PERIOD
043000             SET REVM-IX TO 2
043100         END-IF
043200         ADD SC-SOL-RECEIVED     TO REVM-SHITCODE-REV(REVM-IX)
043300         IF WS-IN-CURRENT-PERIOD
043400             PERFORM 2330-MERGE-SHITCODE-BUCKET THRU 2330-EXIT
043500         END-IF
043600     END-IF.
043700     PERFORM 2310-READ-SHITCODE-LOG THRU 2310-EXIT.
043800*---------------------------------------------------------------*
043900 2330-MERGE-SHITCODE-BUCKET.
044000*---------------------------------------------------------------*
044100     MOVE SC-TS-YYYY              TO BD-YYYY.
044200     MOVE SC-TS-MM                TO BD-MM.
044300     MOVE SC-TS-DD                TO BD-DD.
044400     MOVE WS-BOUND-DATE           TO WS-BUCKET-DATE.
044500     IF WS-DAY-COUNT = 0
044600         PERFORM 2900-APPEND-DAY-ENTRY
044700     ELSE
044800         SET RVT-IX TO 1
044900         SEARCH RVT-ENTRY
045000             AT END
045050                 PERFORM 2905-INSERT-DAY-ENTRY THRU 2905-EXIT
045200             WHEN RVT-DATE(RVT-IX) = WS-BUCKET-DATE
045300                 CONTINUE
045400         END-SEARCH
045500     END-IF.
045600     ADD SC-SOL-RECEIVED         TO RVT-SHITCODE-REV(RVT-IX).
045700 2330-EXIT.
045800     EXIT.
045900*---------------------------------------------------------------*
046000 2900-APPEND-DAY-ENTRY.
046100*---------------------------------------------------------------*
046200     ADD 1                       TO WS-DAY-COUNT.
046300     SET RVT-IX                  TO WS-DAY-COUNT.
046400     MOVE WS-BUCKET-DATE         TO RVT-DATE(RVT-IX).
046500     MOVE ZERO                   TO RVT-TS-REV(RVT-IX)
046600                                     RVT-POS-REV(RVT-IX)
046700                                     RVT-STAKING-REV(RVT-IX)
046800                                     RVT-SHITCODE-REV(RVT-IX).
046810*-----------------------------------------------------------------RQ-5622 
046820* 2905-INSERT-DAY-ENTRY  -  THE BUCKET DATE WASN'T FOUND ANY-     RQ-5622 
046830* WHERE IN THE TABLE, WHICH ALREADY HAS AT LEAST ONE OTHER        RQ-5622 
046840* DATE (2900 ABOVE HANDLES THE VERY FIRST ENTRY).  FINDS THE      RQ-5622 
046850* FIRST EXISTING DATE GREATER THAN THE NEW ONE AND OPENS A        RQ-5622 
046860* SLOT THERE INSTEAD OF TACKING THE NEW DATE ONTO THE END, SO     RQ-5622 
046870* 5200-PRINT-DAILY-LINES NEVER HAS TO SORT BEFORE IT PRINTS.      RQ-5622 
046880*-----------------------------------------------------------------RQ-5622 
046890 2905-INSERT-DAY-ENTRY.                                           RQ-5622 
046900*-----------------------------------------------------------------RQ-5622 
046910     SET WS-INSERT-IX            TO WS-DAY-COUNT.                 RQ-5622 
046920     ADD 1                       TO WS-INSERT-IX.                 RQ-5622 
046930     SET RVT-IX                  TO 1.                            RQ-5622 
046940     SEARCH RVT-ENTRY                                             RQ-5622 
046950         WHEN RVT-DATE(RVT-IX) > WS-BUCKET-DATE                   RQ-5622 
046960             SET WS-INSERT-IX    TO RVT-IX                        RQ-5622 
046970     END-SEARCH.                                                  RQ-5622 
046980     ADD 1                       TO WS-DAY-COUNT.                 RQ-5622 
046990     IF WS-INSERT-IX < WS-DAY-COUNT                               RQ-5622 
047000         PERFORM 2906-SHIFT-DAY-ENTRIES THRU 2906-EXIT            RQ-5622 
047010             VARYING RVT-IX FROM WS-DAY-COUNT BY -1               RQ-5622 
047020             UNTIL RVT-IX = WS-INSERT-IX                          RQ-5622 
047030     END-IF.                                                      RQ-5622 
047040     SET RVT-IX                  TO WS-INSERT-IX.                 RQ-5622 
047050     MOVE WS-BUCKET-DATE         TO RVT-DATE(RVT-IX).             RQ-5622 
047060     MOVE ZERO                   TO RVT-TS-REV(RVT-IX)            RQ-5622 
047070                                 RVT-POS-REV(RVT-IX)              RQ-5622 
047080                                 RVT-STAKING-REV(RVT-IX)          RQ-5622 
047090                                 RVT-SHITCODE-REV(RVT-IX).        RQ-5622 
047100 2905-EXIT.                                                       RQ-5622 
047110     EXIT.                                                        RQ-5622 
047120*-----------------------------------------------------------------RQ-5622 
047130 2906-SHIFT-DAY-ENTRIES.                                          RQ-5622 
047140*-----------------------------------------------------------------RQ-5622 
047150     SET WS-SHIFT-SRC-IX         TO RVT-IX.                       RQ-5622 
047160     SUBTRACT 1 FROM WS-SHIFT-SRC-IX.                             RQ-5622 
047170     MOVE RVT-ENTRY(WS-SHIFT-SRC-IX) TO RVT-ENTRY(RVT-IX).        RQ-5622 
047180 2906-EXIT.                                                       RQ-5622 
047190     EXIT.                                                        RQ-5622 
047210*---------------------------------------------------------------*
047220* 4000-BUILD-COMPOSITION  -  ONE ROW PER REVENUE SOURCE WITH A
047230* POSITIVE CURRENT-PERIOD AMOUNT, RANKED DESCENDING.
047240*---------------------------------------------------------------*
047250 4000-BUILD-COMPOSITION.                                          RQ-5602
047400*---------------------------------------------------------------* RQ-5602 
047500     MOVE 0                      TO WS-COMP-COUNT.                RQ-5602 
047600     IF REVM-TS-REV(1) > 0                                        RQ-5602 
047700         PERFORM 4900-ADD-COMPONENT                               RQ-5602 
047800         MOVE 'TS'               TO CMP-SOURCE(WS-COMP-COUNT)     RQ-5602 
047900         MOVE REVM-TS-REV(1)     TO CMP-AMOUNT(WS-COMP-COUNT)     RQ-5602 
048000     END-IF.                                                      RQ-5602 
048100     IF REVM-POS-REV(1) > 0                                       RQ-5602 
048200         PERFORM 4900-ADD-COMPONENT                               RQ-5602 
048300         MOVE 'POS'              TO CMP-SOURCE(WS-COMP-COUNT)
048400         MOVE REVM-POS-REV(1)    TO CMP-AMOUNT(WS-COMP-COUNT)
048500     END-IF.
048600     IF REVM-STAKING-REV(1) > 0
048700         PERFORM 4900-ADD-COMPONENT
048800         MOVE 'STAKING'          TO CMP-SOURCE(WS-COMP-COUNT)
048900         MOVE REVM-STAKING-REV(1) TO CMP-AMOUNT(WS-COMP-COUNT)
049000     END-IF.
049100     IF REVM-SHITCODE-REV(1) > 0
049200         PERFORM 4900-ADD-COMPONENT
049300         MOVE 'SHITCODE'         TO CMP-SOURCE(WS-COMP-COUNT)
049400         MOVE REVM-SHITCODE-REV(1) TO CMP-AMOUNT(WS-COMP-COUNT)
049500     END-IF.
049600     PERFORM 4010-PICK-BEST-COMPONENT
049700         VARYING WS-TOP-RANK FROM 1 BY 1
049800             UNTIL WS-TOP-RANK > WS-COMP-COUNT.
049900 4000-EXIT.
050000     EXIT.
050100*---------------------------------------------------------------*
050200 4900-ADD-COMPONENT.
050300*---------------------------------------------------------------*
050400     ADD 1                       TO WS-COMP-COUNT.
050500*---------------------------------------------------------------*
050600 4010-PICK-BEST-COMPONENT.
050700*---------------------------------------------------------------*
050800     MOVE 0                      TO WS-COMP-BEST-IX.
050900     MOVE -1                     TO WS-COMP-BEST-AMOUNT.
051000     PERFORM 4020-SCAN-ONE-COMPONENT
051100         VARYING CMP-IX FROM 1 BY 1
051200             UNTIL CMP-IX > WS-COMP-COUNT.
051300     IF WS-COMP-BEST-IX > 0
051400         SET CMP-IX TO WS-COMP-BEST-IX
051500         MOVE 'Y'                TO CMP-PICKED-SW(CMP-IX)
051510         SET WS-COMP-RANK-IX     TO WS-TOP-RANK                    RQ-5626
051520         SET WS-COMP-RANK-CMP-IX(WS-COMP-RANK-IX) TO CMP-IX.       RQ-5626
051600*---------------------------------------------------------------*
051700 4020-SCAN-ONE-COMPONENT.
051800*---------------------------------------------------------------*
051900     IF NOT CMP-PICKED(CMP-IX)
052000         IF CMP-AMOUNT(CMP-IX) > WS-COMP-BEST-AMOUNT
052100             MOVE CMP-AMOUNT(CMP-IX) TO WS-COMP-BEST-AMOUNT
052200             SET WS-COMP-BEST-IX     TO CMP-IX
052300         END-IF
052400     END-IF.
052500*---------------------------------------------------------------*
052600 5000-PRINT-REV-SECTION.
052700*---------------------------------------------------------------*
052800     ADD 1                       TO RPT-PAGE-COUNT.
052900     MOVE RPT-PAGE-COUNT         TO RH1-PAGE-COUNT.
053000     WRITE REPORT-RECORD         FROM RPT-PAGE-HEADING-1
053100         AFTER ADVANCING PAGE.
053200     WRITE REPORT-RECORD         FROM RPT-PAGE-HEADING-2
053300         AFTER ADVANCING 1 LINE.
053400     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
053500         AFTER ADVANCING 1 LINE.
053600     PERFORM 5100-PRINT-METRICS-LINES.
053700     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
053800         AFTER ADVANCING 1 LINE.
053900     PERFORM 5200-PRINT-DAILY-LINES
054000         VARYING RVT-IX FROM 1 BY 1
054100             UNTIL RVT-IX > WS-DAY-COUNT.
054200     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
054300         AFTER ADVANCING 1 LINE.
054400     PERFORM 5300-PRINT-COMPOSITION-LINES                          RQ-5626
054500         VARYING WS-TOP-RANK FROM 1 BY 1                           RQ-5626
054550             UNTIL WS-TOP-RANK > WS-COMP-COUNT.                    RQ-5626
054700*---------------------------------------------------------------*
054800 5100-PRINT-METRICS-LINES.
054900*---------------------------------------------------------------*
055000     COMPUTE REVM-TOTAL-REV(1) =
055100         REVM-TS-REV(1) + REVM-POS-REV(1) + REVM-STAKING-REV(1)
055200         + REVM-SHITCODE-REV(1).
055300     COMPUTE REVM-TOTAL-REV(2) =
055400         REVM-TS-REV(2) + REVM-POS-REV(2) + REVM-STAKING-REV(2)
055500         + REVM-SHITCODE-REV(2).
055600*
055700     MOVE 'TS REVENUE'           TO ML-METRIC-NAME.
055800     MOVE REVM-TS-REV(1)         TO ML-CURRENT WS-DELTA-CURRENT.
055900     MOVE REVM-TS-REV(2)         TO ML-PREVIOUS WS-DELTA-PREVIOUS.
056000     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
056100     PERFORM 9700-MOVE-DELTA-OUT.
056200     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
056300         AFTER ADVANCING 1 LINE.
056400*
056500     MOVE 'POS REVENUE'          TO ML-METRIC-NAME.
056600     MOVE REVM-POS-REV(1)        TO ML-CURRENT WS-DELTA-CURRENT.
056700     MOVE REVM-POS-REV(2)        TO ML-PREVIOUS WS-DELTA-PREVIOUS.
056800     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
056900     PERFORM 9700-MOVE-DELTA-OUT.
057000     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
057100         AFTER ADVANCING 1 LINE.
057200*
057300     MOVE 'STAKING REVENUE'      TO ML-METRIC-NAME.
057400     MOVE REVM-STAKING-REV(1)    TO ML-CURRENT WS-DELTA-CURRENT.
057500     MOVE REVM-STAKING-REV(2)    TO ML-PREVIOUS WS-DELTA-PREVIOUS.
057600     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
057700     PERFORM 9700-MOVE-DELTA-OUT.
057800     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
057900         AFTER ADVANCING 1 LINE.
058000*
058100     MOVE 'SHITCODE REVENUE'     TO ML-METRIC-NAME.
058200     MOVE REVM-SHITCODE-REV(1)   TO ML-CURRENT WS-DELTA-CURRENT.
058300     MOVE REVM-SHITCODE-REV(2)   TO ML-PREVIOUS WS-DELTA-PREVIOUS.
058400     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
058500     PERFORM 9700-MOVE-DELTA-OUT.
058600     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
058700         AFTER ADVANCING 1 LINE.
058800*
058900     MOVE 'TOTAL REVENUE'        TO ML-METRIC-NAME.
059000     MOVE REVM-TOTAL-REV(1)      TO ML-CURRENT WS-DELTA-CURRENT.
059100     MOVE REVM-TOTAL-REV(2)      TO ML-PREVIOUS WS-DELTA-PREVIOUS.
059200     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
059300     PERFORM 9700-MOVE-DELTA-OUT.
059400     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
059500         AFTER ADVANCING 1 LINE.
059600*---------------------------------------------------------------*
059700 5200-PRINT-DAILY-LINES.
059800*---------------------------------------------------------------*
059900     MOVE RVT-DATE(RVT-IX)         TO RVL-DATE.
060000     MOVE RVT-TS-REV(RVT-IX)       TO RVL-TS-REV.
060100     MOVE RVT-POS-REV(RVT-IX)      TO RVL-POS-REV.
060200     MOVE RVT-STAKING-REV(RVT-IX)  TO RVL-STAKING-REV.
060300     MOVE RVT-SHITCODE-REV(RVT-IX) TO RVL-SHITCODE-REV.
060400     COMPUTE RVL-TOTAL-REV =
060500         RVT-TS-REV(RVT-IX) + RVT-POS-REV(RVT-IX)
060600         + RVT-STAKING-REV(RVT-IX) + RVT-SHITCODE-REV(RVT-IX).
060700     WRITE REPORT-RECORD FROM RPT-REV-DAILY-LINE
060800         AFTER ADVANCING 1 LINE.
060900*---------------------------------------------------------------*
061000 5300-PRINT-COMPOSITION-LINES.                                    RQ-5602
061100*---------------------------------------------------------------* RQ-5602
061110     SET WS-COMP-RANK-IX      TO WS-TOP-RANK.                     RQ-5626 
061120     SET CMP-IX               TO WS-COMP-RANK-CMP-IX              RQ-5626 
061130                                 (WS-COMP-RANK-IX).                RQ-5626
061300     MOVE CMP-SOURCE(CMP-IX)  TO ML-METRIC-NAME.                  RQ-5626 
061400     MOVE CMP-AMOUNT(CMP-IX)  TO ML-CURRENT.                      RQ-5626 
061500     MOVE SPACE               TO ML-PREVIOUS.                     RQ-5626 
061600     MOVE ZERO                TO ML-DELTA.                        RQ-5626 
061700     MOVE SPACE               TO ML-DELTA-NA.                     RQ-5626 
061800     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
061900         AFTER ADVANCING 1 LINE.
062100*---------------------------------------------------------------*
062200 9700-MOVE-DELTA-OUT.
062300*---------------------------------------------------------------*
062400     IF WS-DELTA-IS-NA
062500         MOVE SPACE               TO ML-DELTA
062600         MOVE 'N/A'               TO ML-DELTA-NA
062700     ELSE
062800         MOVE WS-DELTA-PCT        TO ML-DELTA
062900         MOVE SPACE               TO ML-DELTA-NA.
063000*---------------------------------------------------------------*
063100 COPY TOKPRDLG.
063200*---------------------------------------------------------------*
063300 COPY TOKCMPUT.
063400*---------------------------------------------------------------*
063500 9900-TERMINATE-RUN.
063600*---------------------------------------------------------------*
063700     CLOSE TS-LOG-FILE.
063800     CLOSE POS-LOG-FILE.
063900     CLOSE STAKING-LOG-FILE.
064000     CLOSE SHITCODE-LOG-FILE.
064100     CLOSE REPORT-FILE.
