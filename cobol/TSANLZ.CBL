000100*****************************************************************
000200* PROGRAM NAME:     TSANLZ
000300* ORIGINAL AUTHOR:  E. ACKERMAN
000400*
000500* PURPOSE:  STEP 2 OF THE TOKEN OPERATIONS ANALYTICS RUN.  READS
000600* THE TS CLAIM / LUCKY-DRAW LOG AND THE TOKEN PRICE TICK LOG,
000700* SPLITS BOTH INTO THE CURRENT AND PREVIOUS REPORTING PERIODS,
000800* CATEGORISES EACH TS RECORD (DIRECT CLAIM / LEVEL-1 REFERRAL /
000900* LEVEL-2 REFERRAL / LUCKY DRAW) BY ITS AMOUNT, COMPUTES THE ROI
001000* AGAINST THE AVERAGE TOKEN PRICE, THE 08:00-BOUNDARY DAILY
001100* SERIES, AND THE TOP-10 DIRECT-CLAIM ADDRESSES.  EXTENDS THE
001200* SHARED REPORT FILE OPENED BY POSANLZ.
001300*
001400* MAINTENENCE LOG
001500* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001600* --------- ------------  ---------------------------------------
001700* 03/11/88 E. ACKERMAN    ORIGINAL - RQ-4472 TS CLAIM REPORTING
001800* 09/02/91 E. ACKERMAN    RQ-5006 ADDED PERIOD-OVER-PERIOD DELTA
001900*                         COLUMN TO THE METRICS SECTION
002000* 08/19/99 E. ACKERMAN    Y2K - PARM DATES NOW ACCEPTED AS 4-DIGIT
002100*                         YEARS, ALL DAY-COUNT MATH RECHECKED
002200* 06/14/00 D. QUINN       RQ-4900 AMOUNT-BASED CATEGORY SPLIT
002300*                         (CLAIM/REF1/REF2/LUCKY DRAW) ADDED
002400*                         AFTER THE REFERRAL PROGRAM LAUNCHED
002500* 05/16/01 D. QUINN       RQ-5402 DELTA AND ABBREVIATION LOGIC
002600*                         MOVED TO TOKCMPUT COPY MEMBER
002700* 01/09/03 D. QUINN       RQ-5640 SHIT-COST/ROI USES THE AVERAGE
002800*                         PRICE-LOG TICK FOR THE SAME PERIOD
002810* 03/10/03 D. QUINN       RQ-5625 5300-PRINT-TOP10-LINES PRINTED
002820*                         THE WHOLE ADDRESS TABLE IN FIRST-SEEN
002830*                         ORDER AND STAMPED THE RAW SUBSCRIPT AS
002840*                         THE RANK - NOW DRIVEN OFF THE PICK
002850*                         ORDER RECORDED IN WS-RANK-ORDER-TABLE
002860* 03/10/03 D. QUINN       RQ-5627 TM-TS-CLAIM/TM-REF1-COUNT WERE
002870*                         BEING BUMPED ON EVERY LOWER CATEGORY TOO
002880*                         (REF1/REF2 RECORDS ALSO ADDED INTO THE
002890*                         CLAIM COUNTER, REF2 ALSO INTO REF1) SO
002891*                         TS CLAIM COUNT/MEAN CLAIMS/ONE-REF/WOLF
002892*                         WERE ALL INFLATED - EACH CATEGORY NOW
002893*                         COUNTS ONLY ITS OWN RECORDS
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    TSANLZ.
003200 AUTHOR.        E. ACKERMAN.
003300 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003400 DATE-WRITTEN.  03/11/88.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-3090.
004100 OBJECT-COMPUTER.  IBM-3090.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT TS-LOG-FILE    ASSIGN TO TSLOG
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS  IS WS-TS-LOG-STATUS.
005000*
005100     SELECT PRICE-LOG-FILE ASSIGN TO PRICELOG
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS  IS WS-PRICE-LOG-STATUS.
005400*
005500     SELECT REPORT-FILE    ASSIGN TO RPTFILE
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS  IS WS-REPORT-STATUS.
005800*===============================================================*
005900 DATA DIVISION.
006000*---------------------------------------------------------------*
006100 FILE SECTION.
006200*---------------------------------------------------------------*
006300 FD  TS-LOG-FILE
006400         RECORDING MODE F.
006500 COPY TOKTSLOG.
006600*---------------------------------------------------------------*
006700 FD  PRICE-LOG-FILE
006800         RECORDING MODE F.
006900 COPY TOKPRCLG.
007000*---------------------------------------------------------------*
007100 FD  REPORT-FILE
007200         RECORDING MODE F.
007300 01  REPORT-RECORD               PIC X(132).
007400*---------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600*---------------------------------------------------------------*
007700 77  WS-TS-LOG-STATUS            PIC X(02).
007800 77  WS-PRICE-LOG-STATUS         PIC X(02).
007900 77  WS-REPORT-STATUS            PIC X(02).
008000 77  WS-DAY-COUNT                PIC S9(05) USAGE COMP VALUE 0.
008100 77  WS-CURR-CLAIM-UCOUNT        PIC S9(05) USAGE COMP VALUE 0.
008200 77  WS-PREV-CLAIM-UCOUNT        PIC S9(05) USAGE COMP VALUE 0.
008300 77  WS-CURR-LD-UCOUNT           PIC S9(05) USAGE COMP VALUE 0.
008400 77  WS-PREV-LD-UCOUNT           PIC S9(05) USAGE COMP VALUE 0.
008500*---------------------------------------------------------------*
008600 COPY TOKWKARA.
008700*---------------------------------------------------------------*
008800 COPY TOKRPTLN.
008900*---------------------------------------------------------------*
009000* PER-PERIOD TS METRIC ACCUMULATORS - SUBSCRIPT 1 IS CURRENT,
009100* SUBSCRIPT 2 IS PREVIOUS.
009200*---------------------------------------------------------------*
009300 01  WS-TS-METRICS.
009400     05  FILLER                  PIC X(01) VALUE SPACE.
009500     05  TM-METRIC OCCURS 2 TIMES INDEXED BY TM-IX.
009600         10  TM-TOTAL-TX         PIC S9(07) USAGE COMP.
009700         10  TM-TS-CLAIM         PIC S9(07) USAGE COMP.
009800         10  TM-TOTAL-AMOUNT     PIC S9(11)V9(06).
009900         10  TM-REF1-COUNT       PIC S9(07) USAGE COMP.
010000         10  TM-REF2-COUNT       PIC S9(07) USAGE COMP.
010100         10  TM-LUCKY-COUNT      PIC S9(07) USAGE COMP.
010200         10  TM-LUCKY-AMOUNT     PIC S9(11)V9(06).
010300         10  TM-REVENUE          PIC S9(11)V9(06).
010400         10  TM-PRICE-SUM        PIC S9(07)V9(09).
010500         10  TM-PRICE-COUNT      PIC S9(07) USAGE COMP.
010600         10  TM-AVG-PRICE        PIC S9(05)V9(09).
010700         10  TM-SHIT-COST        PIC S9(15)V9(06).
010800         10  TM-ROI              PIC S9(05)V9(04).
010900         10  TM-UNIQUE-ADDR      PIC S9(05) USAGE COMP.
011000         10  TM-LD-ADDR          PIC S9(05) USAGE COMP.
011100         10  TM-MEAN-CLAIMS      PIC S9(07)V9(02).
011200         10  TM-ONE-REF-TX       PIC S9(07) USAGE COMP.
011300         10  TM-TWO-REF-TX       PIC S9(07) USAGE COMP.
011400         10  TM-WOLF-TX          PIC S9(07) USAGE COMP.
011500*---------------------------------------------------------------*
011600* SMALL DISTINCT-ADDRESS TABLES - ONE PAIR FOR CLAIM ADDRESSES,
011700* ONE PAIR FOR LUCKY-DRAW ADDRESSES, CURRENT AND PREVIOUS PERIOD.
011800* FIXED SIZE (NO DEPENDING ON) SO ALL FOUR CAN LIVE TOGETHER.
011900*---------------------------------------------------------------*
012000 01  WS-CURR-CLAIM-ADDR-TABLE.
012100     05  FILLER                  PIC X(01) VALUE SPACE.
012200     05  CCA-ENTRY PIC X(44) OCCURS 300 TIMES INDEXED BY CCA-IX.
012300 01  WS-PREV-CLAIM-ADDR-TABLE.
012400     05  FILLER                  PIC X(01) VALUE SPACE.
012500     05  PCA-ENTRY PIC X(44) OCCURS 300 TIMES INDEXED BY PCA-IX.
012600 01  WS-CURR-LD-ADDR-TABLE.
012700     05  FILLER                  PIC X(01) VALUE SPACE.
012800     05  CLD-ENTRY PIC X(44) OCCURS 300 TIMES INDEXED BY CLD-IX.
012900 01  WS-PREV-LD-ADDR-TABLE.
013000     05  FILLER                  PIC X(01) VALUE SPACE.
013100     05  PLD-ENTRY PIC X(44) OCCURS 300 TIMES INDEXED BY PLD-IX.
013200*---------------------------------------------------------------*
013300* DAILY 08:00-BOUNDARY SERIES - CURRENT PERIOD ONLY.
013400*---------------------------------------------------------------*
013500 01  TS-DAY-TABLE.
013600     05  FILLER                  PIC X(01) VALUE SPACE.
013700     05  TDT-ENTRY OCCURS 1 TO 400 TIMES
013800             DEPENDING ON WS-DAY-COUNT
013900             INDEXED BY TDT-IX.
014000         10  TDT-DATE            PIC X(10).
014100         10  TDT-TX-COUNT        PIC S9(07) USAGE COMP.
014200         10  TDT-AMOUNT          PIC S9(11)V9(06).
014300         10  TDT-SOL-REVENUE     PIC S9(07)V9(06).
014400*---------------------------------------------------------------*
014500 01  WS-TS-SWITCHES.
014600     05  WS-BUCKET-DATE          PIC X(10).
014700     05  WS-WHICH-PERIOD-SW      PIC X(01).
014800         88  WS-IN-CURRENT-PERIOD      VALUE '1'.
014900         88  WS-IN-PREVIOUS-PERIOD     VALUE '2'.
015000         88  WS-IN-NEITHER-PERIOD      VALUE '0'.
015100     05  WS-CATEGORY-SW          PIC X(01).
015200         88  WS-CAT-CLAIM               VALUE 'C'.
015300         88  WS-CAT-REF1                VALUE '1'.
015400         88  WS-CAT-REF2                VALUE '2'.
015500         88  WS-CAT-LUCKY               VALUE 'L'.
015600     05  FILLER                  PIC X(03).
015700*---------------------------------------------------------------*
015800 PROCEDURE DIVISION.
015900*---------------------------------------------------------------*
016000 0000-MAIN-PROCESSING.
016100*---------------------------------------------------------------*
016200     PERFORM 1000-INITIALIZE-RUN.
016300     PERFORM 2000-PARTITION-TS-FILE THRU 2000-EXIT.
016400     PERFORM 2500-PARTITION-PRICE-FILE THRU 2500-EXIT.
016500     PERFORM 2800-FINALIZE-METRICS
016600         VARYING TM-IX FROM 1 BY 1 UNTIL TM-IX > 2.
016700     PERFORM 3000-BUILD-ADDRESS-TOP-10 THRU 3000-EXIT.
016800     PERFORM 5000-PRINT-TS-SECTION.
016900     PERFORM 9900-TERMINATE-RUN.
017000     GOBACK.
017100*---------------------------------------------------------------*
017200 1000-INITIALIZE-RUN.
017300*---------------------------------------------------------------*
017400     OPEN EXTEND REPORT-FILE.
017500     OPEN INPUT  TS-LOG-FILE.
017600     ACCEPT WS-RUN-DATE-DATA     FROM DATE.
017700     ACCEPT WS-START-DATE.
017800     ACCEPT WS-END-DATE.
017900     MOVE WS-RUN-MM              TO RH1-RUN-MM.
018000     MOVE WS-RUN-DD              TO RH1-RUN-DD.
018100     MOVE WS-RUN-YY              TO RH1-RUN-YY.
018200     MOVE 'TS CLAIM / LUCKY DRAW' TO RH1-SECTION-TITLE.
018300     PERFORM 0100-DERIVE-PERIODS THRU 0100-EXIT.
018400     STRING 'CURRENT '     WS-CURR-LO-BOUND(1:10) '-'
018500            WS-CURR-HI-BOUND(1:10) '   PREVIOUS '
018600            WS-PREV-LO-BOUND(1:10) '-' WS-PREV-HI-BOUND(1:10)
018700            DELIMITED BY SIZE INTO RH2-PERIOD-LABEL.
018800     INITIALIZE WS-TS-METRICS.
018900*---------------------------------------------------------------*
019000 2000-PARTITION-TS-FILE.
019100*---------------------------------------------------------------*
019200     PERFORM 2010-READ-TS-LOG THRU 2010-EXIT.
019300     PERFORM 2020-CLASSIFY-TS-RECORD
019400         UNTIL WS-CURR-EOF.
019500 2000-EXIT.
019600     EXIT.
019700*---------------------------------------------------------------*
019800 2010-READ-TS-LOG.
019900*---------------------------------------------------------------*
020000     READ TS-LOG-FILE
020100         AT END
020200             MOVE 'Y' TO WS-CURR-EOF-SW
020300             GO TO 2010-EXIT.
020400 2010-EXIT.
020500     EXIT.
020600*---------------------------------------------------------------*
020700 2020-CLASSIFY-TS-RECORD.
020800*---------------------------------------------------------------*
020900     MOVE '0'                    TO WS-WHICH-PERIOD-SW.
021000     IF TSL-TIMESTAMP NOT < WS-CURR-LO-BOUND AND
021100        TSL-TIMESTAMP <  WS-CURR-HI-BOUND
021200         MOVE '1'                TO WS-WHICH-PERIOD-SW
021300     ELSE
021400         IF TSL-TIMESTAMP NOT < WS-PREV-LO-BOUND AND
021500            TSL-TIMESTAMP <  WS-PREV-HI-BOUND
021600             MOVE '2'            TO WS-WHICH-PERIOD-SW.
021700     IF WS-IN-CURRENT-PERIOD
021800         SET TM-IX TO 1
021900         PERFORM 2100-ACCUMULATE-TS-METRICS
022000     ELSE
022100         IF WS-IN-PREVIOUS-PERIOD
022200             SET TM-IX TO 2
022300             PERFORM 2100-ACCUMULATE-TS-METRICS.
022400     PERFORM 2010-READ-TS-LOG THRU 2010-EXIT.
022500*---------------------------------------------------------------*
022600 2100-ACCUMULATE-TS-METRICS.
022700*---------------------------------------------------------------*
022800     ADD 1                       TO TM-TOTAL-TX(TM-IX).
022900     ADD TSL-AMOUNT               TO TM-TOTAL-AMOUNT(TM-IX).
023000     ADD TSL-SOL-TO-TREASURY      TO TM-REVENUE(TM-IX).
023100     PERFORM 2110-CATEGORIZE-RECORD.
023200     IF WS-IN-CURRENT-PERIOD
023300         PERFORM 2200-ACCUMULATE-DAILY-BUCKET THRU 2200-EXIT.
023400     IF WS-IN-CURRENT-PERIOD AND WS-CAT-CLAIM
023500         MOVE TSL-RECEIVER-ADDRESS TO WS-FULL-ADDRESS
023600         MOVE TSL-AMOUNT           TO WS-TOP-BEST-AMOUNT
023700         PERFORM 2300-ACCUMULATE-ADDRESS THRU 2300-EXIT.
023800*---------------------------------------------------------------*
023900* 2110-CATEGORIZE-RECORD  -  AMOUNT-DRIVEN CATEGORY (SEE SPEC:
024000* 500/1500=CLAIM, 50/150=REF1, 25/75=REF2, ELSE=LUCKY DRAW), AND
024100* DISTINCT-ADDRESS TRACKING FOR CLAIM/LUCKY-DRAW ADDRESSES.
024200*---------------------------------------------------------------*
024300 2110-CATEGORIZE-RECORD.
024400*---------------------------------------------------------------*
024410*    TM-TS-CLAIM/TM-REF1-COUNT/TM-REF2-COUNT ARE EACH THE LITERAL RQ-5627 
024420*    COUNT OF THEIR OWN CATEGORY ONLY - RQ-5627.  2800-FINALIZE-  RQ-5627 
024430*    METRICS DERIVES ONE-REF/TWO-REF/WOLF BY SUBTRACTION ON TOP   RQ-5627 
024440*    OF THESE, SO DO NOT ADD A RECORD INTO MORE THAN ONE COUNTER. RQ-5627 
024450*---------------------------------------------------------------*
024500     EVALUATE TSL-AMOUNT
024600         WHEN 500 WHEN 1500
024700             MOVE 'C'            TO WS-CATEGORY-SW
024800             ADD 1               TO TM-TS-CLAIM(TM-IX)
024900         WHEN 50 WHEN 150
025000             MOVE '1'            TO WS-CATEGORY-SW
025100             ADD 1               TO TM-REF1-COUNT(TM-IX)
025300         WHEN 25 WHEN 75
025400             MOVE '2'            TO WS-CATEGORY-SW
025500             ADD 1               TO TM-REF2-COUNT(TM-IX)
025800         WHEN OTHER
025900             MOVE 'L'            TO WS-CATEGORY-SW
026000             ADD 1               TO TM-LUCKY-COUNT(TM-IX)
026100             ADD TSL-AMOUNT       TO TM-LUCKY-AMOUNT(TM-IX)
026200     END-EVALUATE.
026300     IF WS-CAT-CLAIM OR WS-CAT-REF1 OR WS-CAT-REF2
026400         IF TM-IX = 1
026500             PERFORM 2120-TRACK-CURR-CLAIM-ADDR
026600         ELSE
026700             PERFORM 2121-TRACK-PREV-CLAIM-ADDR
026800     ELSE
026900         IF TM-IX = 1
027000             PERFORM 2130-TRACK-CURR-LD-ADDR
027100         ELSE
027200             PERFORM 2131-TRACK-PREV-LD-ADDR.
027300*---------------------------------------------------------------*
027400 2120-TRACK-CURR-CLAIM-ADDR.
027500*---------------------------------------------------------------*
027600     IF WS-CURR-CLAIM-UCOUNT = 0
027700         ADD 1 TO WS-CURR-CLAIM-UCOUNT
027800         SET CCA-IX TO WS-CURR-CLAIM-UCOUNT
027900         MOVE TSL-RECEIVER-ADDRESS TO CCA-ENTRY(CCA-IX)
028000     ELSE
028100         SET CCA-IX TO 1
028200         SEARCH CCA-ENTRY
028300             AT END
028400                 ADD 1 TO WS-CURR-CLAIM-UCOUNT
028500                 SET CCA-IX TO WS-CURR-CLAIM-UCOUNT
028600                 MOVE TSL-RECEIVER-ADDRESS TO CCA-ENTRY(CCA-IX)
028700             WHEN CCA-ENTRY(CCA-IX) = TSL-RECEIVER-ADDRESS
028800                 CONTINUE
028900         END-SEARCH.
029000*---------------------------------------------------------------*
029100 2121-TRACK-PREV-CLAIM-ADDR.
029200*---------------------------------------------------------------*
029300     IF WS-PREV-CLAIM-UCOUNT = 0
029400         ADD 1 TO WS-PREV-CLAIM-UCOUNT
029500         SET PCA-IX TO WS-PREV-CLAIM-UCOUNT
029600         MOVE TSL-RECEIVER-ADDRESS TO PCA-ENTRY(PCA-IX)
029700     ELSE
029800         SET PCA-IX TO 1
029900         SEARCH PCA-ENTRY
030000             AT END
030100                 ADD 1 TO WS-PREV-CLAIM-UCOUNT
030200                 SET PCA-IX TO WS-PREV-CLAIM-UCOUNT
030300                 MOVE TSL-RECEIVER-ADDRESS TO PCA-ENTRY(PCA-IX)
030400             WHEN PCA-ENTRY(PCA-IX) = TSL-RECEIVER-ADDRESS
030500                 CONTINUE
030600         END-SEARCH.
030700*---------------------------------------------------------------*
030800 2130-TRACK-CURR-LD-ADDR.
030900*---------------------------------------------------------------*
031000     IF WS-CURR-LD-UCOUNT = 0
031100         ADD 1 TO WS-CURR-LD-UCOUNT
031200         SET CLD-IX TO WS-CURR-LD-UCOUNT
031300         MOVE TSL-RECEIVER-ADDRESS TO CLD-ENTRY(CLD-IX)
031400     ELSE
031500         SET CLD-IX TO 1
031600         SEARCH CLD-ENTRY
031700             AT END
031800                 ADD 1 TO WS-CURR-LD-UCOUNT
031900                 SET CLD-IX TO WS-CURR-LD-UCOUNT
032000                 MOVE TSL-RECEIVER-ADDRESS TO CLD-ENTRY(CLD-IX)
032100             WHEN CLD-ENTRY(CLD-IX) = TSL-RECEIVER-ADDRESS
032200                 CONTINUE
032300         END-SEARCH.
032400*---------------------------------------------------------------*
032500 2131-TRACK-PREV-LD-ADDR.
032600*---------------------------------------------------------------*
032700     IF WS-PREV-LD-UCOUNT = 0
032800         ADD 1 TO WS-PREV-LD-UCOUNT
032900         SET PLD-IX TO WS-PREV-LD-UCOUNT
033000         MOVE TSL-RECEIVER-ADDRESS TO PLD-ENTRY(PLD-IX)
033100     ELSE
033200         SET PLD-IX TO 1
033300         SEARCH PLD-ENTRY
033400             AT END
033500                 ADD 1 TO WS-PREV-LD-UCOUNT
033600                 SET PLD-IX TO WS-PREV-LD-UCOUNT
033700                 MOVE TSL-RECEIVER-ADDRESS TO PLD-ENTRY(PLD-IX)
033800             WHEN PLD-ENTRY(PLD-IX) = TSL-RECEIVER-ADDRESS
033900                 CONTINUE
034000         END-SEARCH.
034100*---------------------------------------------------------------*
034200* 2200-ACCUMULATE-DAILY-BUCKET  -  TS'S DAY RUNS 08:00 TO 08:00.
034300* A TRANSACTION BEFORE 08:00 BELONGS TO THE PRIOR CALENDAR DATE.
034400*---------------------------------------------------------------*
034500 2200-ACCUMULATE-DAILY-BUCKET.
034600*---------------------------------------------------------------*
034700     MOVE TSL-TS-HH               TO WS-TIME-HH.
034800     MOVE TSL-TS-MI               TO WS-TIME-MI.
034900     MOVE TSL-TS-SS               TO WS-TIME-SS.
035000     MOVE TSL-TS-YYYY             TO JW-YEAR.
035100     MOVE TSL-TS-MM               TO JW-MONTH.
035200     MOVE TSL-TS-DD               TO JW-DAY.
035300     IF WS-TIME-NUMERIC < 080000
035400         PERFORM 0110-CALC-JULIAN THRU 0110-EXIT
035500         SUBTRACT 1 FROM JW-JULIAN-DAY
035600         PERFORM 0120-JULIAN-TO-DATE THRU 0120-EXIT.
035700     MOVE JW-YEAR                TO BD-YYYY.
035800     MOVE JW-MONTH               TO BD-MM.
035900     MOVE JW-DAY                 TO BD-DD.
036000     MOVE WS-BOUND-DATE          TO WS-BUCKET-DATE.
036100     IF WS-DAY-COUNT = 0
036200         PERFORM 2210-ADD-DAY-BUCKET
036300     ELSE
036400         IF WS-BUCKET-DATE = TDT-DATE(WS-DAY-COUNT)
036500             SET TDT-IX TO WS-DAY-COUNT
036600             ADD 1               TO TDT-TX-COUNT(TDT-IX)
036700             ADD TSL-AMOUNT       TO TDT-AMOUNT(TDT-IX)
036800             ADD TSL-SOL-TO-TREASURY TO TDT-SOL-REVENUE(TDT-IX)
036900         ELSE
037000             PERFORM 2210-ADD-DAY-BUCKET
037100         END-IF
037200     END-IF.
037300 2200-EXIT.
037400     EXIT.
037500*---------------------------------------------------------------*
037600 2210-ADD-DAY-BUCKET.
037700*---------------------------------------------------------------*
037800     ADD 1                       TO WS-DAY-COUNT.
037900     SET TDT-IX                  TO WS-DAY-COUNT.
038000     MOVE WS-BUCKET-DATE         TO TDT-DATE(TDT-IX).
038100     MOVE 1                      TO TDT-TX-COUNT(TDT-IX).
038200     MOVE TSL-AMOUNT              TO TDT-AMOUNT(TDT-IX).
038300     MOVE TSL-SOL-TO-TREASURY     TO TDT-SOL-REVENUE(TDT-IX).
038400*---------------------------------------------------------------*
038500* 2300-ACCUMULATE-ADDRESS  -  GENERIC RANKING TABLE, DIRECT-CLAIM
038600* RECORDS ONLY (SEE 2100).
038700*---------------------------------------------------------------*
038800 2300-ACCUMULATE-ADDRESS.
038900*---------------------------------------------------------------*
039000     IF WS-ADDR-COUNT = 0
039100         PERFORM 2310-APPEND-ADDRESS
039200     ELSE
039300         SET ADDR-IX TO 1
039400         SEARCH ADDR-ENTRY
039500             AT END
039600                 PERFORM 2310-APPEND-ADDRESS
039700             WHEN ADDR-ADDRESS(ADDR-IX) = WS-FULL-ADDRESS
039800                 ADD WS-TOP-BEST-AMOUNT
039900                                 TO ADDR-RANK-AMOUNT(ADDR-IX)
040000                 ADD 1           TO ADDR-TX-COUNT(ADDR-IX)
040100         END-SEARCH
040200     END-IF.
040300 2300-EXIT.
040400     EXIT.
040500*---------------------------------------------------------------*
040600 2310-APPEND-ADDRESS.
040700*---------------------------------------------------------------*
040800     ADD 1                       TO WS-ADDR-COUNT.
040900     SET ADDR-IX                 TO WS-ADDR-COUNT.
041000     MOVE WS-FULL-ADDRESS        TO ADDR-ADDRESS(ADDR-IX).
041100     MOVE WS-TOP-BEST-AMOUNT     TO ADDR-RANK-AMOUNT(ADDR-IX).
041200     MOVE 1                      TO ADDR-TX-COUNT(ADDR-IX).
041300     MOVE 'N'                    TO ADDR-PICKED-SW(ADDR-IX).
041400*---------------------------------------------------------------*
041500* 2500-PARTITION-PRICE-FILE  -  A SEPARATE, INDEPENDENT PASS OVER
041600* PRICE-LOG TO AVERAGE THE TICKS FALLING IN EACH PERIOD.
041700*---------------------------------------------------------------*
041800 2500-PARTITION-PRICE-FILE.
041900*---------------------------------------------------------------*
042000     MOVE 'N'                    TO WS-CURR-EOF-SW.
042100     PERFORM 2510-READ-PRICE-LOG THRU 2510-EXIT.
042200     PERFORM 2520-CLASSIFY-PRICE-RECORD
042300         UNTIL WS-CURR-EOF.
042400 2500-EXIT.
042500     EXIT.
042600*---------------------------------------------------------------*
042700 2510-READ-PRICE-LOG.
042800*---------------------------------------------------------------*
042900     READ PRICE-LOG-FILE
043000         AT END
043100             MOVE 'Y' TO WS-CURR-EOF-SW
043200             GO TO 2510-EXIT.
043300 2510-EXIT.
043400     EXIT.
043500*---------------------------------------------------------------*
043600 2520-CLASSIFY-PRICE-RECORD.
043700*---------------------------------------------------------------*
043800     IF PT-TIMESTAMP NOT < WS-CURR-LO-BOUND AND
043900        PT-TIMESTAMP <  WS-CURR-HI-BOUND
044000         ADD PT-PRICE             TO TM-PRICE-SUM(1)
044100         ADD 1                    TO TM-PRICE-COUNT(1)
044200     ELSE
044300         IF PT-TIMESTAMP NOT < WS-PREV-LO-BOUND AND
044400            PT-TIMESTAMP <  WS-PREV-HI-BOUND
044500             ADD PT-PRICE         TO TM-PRICE-SUM(2)
044600             ADD 1                TO TM-PRICE-COUNT(2).
044700     PERFORM 2510-READ-PRICE-LOG THRU 2510-EXIT.
044800*---------------------------------------------------------------*
044900* 2800-FINALIZE-METRICS  -  DERIVED METRICS THAT NEED THE WHOLE
045000* PERIOD'S TOTALS - AVERAGE PRICE, ROI, MEAN CLAIMS, REFERRAL
045100* HIERARCHY BREAKOUT.
045200*---------------------------------------------------------------*
045300 2800-FINALIZE-METRICS.
045400*---------------------------------------------------------------*
045500     IF TM-PRICE-COUNT(TM-IX) = 0
045600         MOVE 1.000000000         TO TM-AVG-PRICE(TM-IX)
045700     ELSE
045800         COMPUTE TM-AVG-PRICE(TM-IX) ROUNDED =
045900             TM-PRICE-SUM(TM-IX) / TM-PRICE-COUNT(TM-IX).
046000     COMPUTE TM-SHIT-COST(TM-IX) ROUNDED =                        RQ-5640 
046100         TM-TOTAL-AMOUNT(TM-IX) * TM-AVG-PRICE(TM-IX).            RQ-5640 
046200     IF TM-SHIT-COST(TM-IX) NOT > ZERO                            RQ-5640 
046300         MOVE ZERO                 TO TM-ROI(TM-IX)               RQ-5640 
046400     ELSE                                                         RQ-5640 
046500         COMPUTE TM-ROI(TM-IX) ROUNDED =                          RQ-5640 
046600             TM-REVENUE(TM-IX) / TM-SHIT-COST(TM-IX).
046700     IF TM-IX = 1
046800         MOVE WS-CURR-CLAIM-UCOUNT TO TM-UNIQUE-ADDR(1)
046900         MOVE WS-CURR-LD-UCOUNT    TO TM-LD-ADDR(1)
047000     ELSE
047100         MOVE WS-PREV-CLAIM-UCOUNT TO TM-UNIQUE-ADDR(2)
047200         MOVE WS-PREV-LD-UCOUNT    TO TM-LD-ADDR(2).
047300     IF TM-UNIQUE-ADDR(TM-IX) = 0
047400         MOVE ZERO                 TO TM-MEAN-CLAIMS(TM-IX)
047500     ELSE
047600         COMPUTE TM-MEAN-CLAIMS(TM-IX) ROUNDED =
047700             TM-TS-CLAIM(TM-IX) / TM-UNIQUE-ADDR(TM-IX).
047800     MOVE TM-REF2-COUNT(TM-IX)     TO TM-TWO-REF-TX(TM-IX).
047900     COMPUTE TM-ONE-REF-TX(TM-IX) =
048000         TM-REF1-COUNT(TM-IX) - TM-REF2-COUNT(TM-IX).
048100     COMPUTE TM-WOLF-TX(TM-IX) =
048200         TM-TS-CLAIM(TM-IX) - TM-REF1-COUNT(TM-IX).
048300*---------------------------------------------------------------*
048400* 3000-BUILD-ADDRESS-TOP-10  -  TEN PASSES, HIGHEST NOT-YET-
048500* PICKED AMOUNT WINS EACH PASS; TIES KEEP INPUT ORDER.
048600*---------------------------------------------------------------*
048700 3000-BUILD-ADDRESS-TOP-10.
048800*---------------------------------------------------------------*
048900     MOVE 0                      TO WS-TOP-RANK.
049000     PERFORM 3010-PICK-BEST-ADDRESS
049100         VARYING WS-TOP-RANK FROM 1 BY 1
049200             UNTIL WS-TOP-RANK > 10
049300                OR WS-TOP-RANK > WS-ADDR-COUNT.
049400 3000-EXIT.
049500     EXIT.
049600*---------------------------------------------------------------*
049700 3010-PICK-BEST-ADDRESS.
049800*---------------------------------------------------------------*
049900     MOVE 0                      TO WS-TOP-BEST-IX.
050000     MOVE -1                     TO WS-TOP-BEST-AMOUNT.
050100     SET ADDR-IX TO 1.
050200     PERFORM 3020-SCAN-ONE-ADDRESS
050300         VARYING ADDR-IX FROM 1 BY 1
050400             UNTIL ADDR-IX > WS-ADDR-COUNT.
050500     IF WS-TOP-BEST-IX > 0
050600         SET ADDR-IX TO WS-TOP-BEST-IX
050700         MOVE 'Y'                TO ADDR-PICKED-SW(ADDR-IX)
050710         SET WS-RANK-IX          TO WS-TOP-RANK                    RQ-5625
050720         SET WS-RANK-ADDR-IX(WS-RANK-IX) TO ADDR-IX.               RQ-5625
050800*---------------------------------------------------------------*
050900 3020-SCAN-ONE-ADDRESS.
051000*---------------------------------------------------------------*
051100     IF NOT ADDR-PICKED(ADDR-IX)
051200         IF ADDR-RANK-AMOUNT(ADDR-IX) > WS-TOP-BEST-AMOUNT
051300             MOVE ADDR-RANK-AMOUNT(ADDR-IX) TO WS-TOP-BEST-AMOUNT
051400             SET WS-TOP-BEST-IX  TO ADDR-IX
051500         END-IF
051600     END-IF.
051700*---------------------------------------------------------------*
051800 5000-PRINT-TS-SECTION.
051900*---------------------------------------------------------------*
052000     ADD 1                       TO RPT-PAGE-COUNT.
052100     MOVE RPT-PAGE-COUNT         TO RH1-PAGE-COUNT.
052200     WRITE REPORT-RECORD         FROM RPT-PAGE-HEADING-1
052300         AFTER ADVANCING PAGE.
052400     WRITE REPORT-RECORD         FROM RPT-PAGE-HEADING-2
052500         AFTER ADVANCING 1 LINE.
052600     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
052700         AFTER ADVANCING 1 LINE.
052800     PERFORM 5100-PRINT-METRICS-LINES.
052900     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
053000         AFTER ADVANCING 1 LINE.
053100     PERFORM 5200-PRINT-DAILY-LINES
053200         VARYING TDT-IX FROM 1 BY 1
053300             UNTIL TDT-IX > WS-DAY-COUNT.
053400     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
053500         AFTER ADVANCING 1 LINE.
053600     PERFORM 5300-PRINT-TOP10-LINES                                RQ-5625
053700         VARYING WS-TOP-RANK FROM 1 BY 1                           RQ-5625
053750             UNTIL WS-TOP-RANK > 10                                RQ-5625
053780                OR WS-TOP-RANK > WS-ADDR-COUNT.                    RQ-5625
053900*---------------------------------------------------------------*
054000 5100-PRINT-METRICS-LINES.
054100*---------------------------------------------------------------*
054200     PERFORM 5105-EMIT-METRIC-LINE.
054300     MOVE 'TOTAL TRANSACTIONS'    TO ML-METRIC-NAME.
054400     MOVE TM-TOTAL-TX(1)          TO ML-CURRENT WS-DELTA-CURRENT.
054500     MOVE TM-TOTAL-TX(2)          TO ML-PREVIOUS WS-DELTA-PREVIOUS.
054600     PERFORM 5105-EMIT-METRIC-LINE.
054700     MOVE 'TS CLAIM COUNT'        TO ML-METRIC-NAME.
054800     MOVE TM-TS-CLAIM(1)          TO ML-CURRENT WS-DELTA-CURRENT.
054900     MOVE TM-TS-CLAIM(2)          TO ML-PREVIOUS WS-DELTA-PREVIOUS.
055000     PERFORM 5105-EMIT-METRIC-LINE.
055100     MOVE 'TOTAL AMOUNT'          TO ML-METRIC-NAME.
055200     MOVE TM-TOTAL-AMOUNT(1)      TO ML-CURRENT WS-DELTA-CURRENT.
055300     MOVE TM-TOTAL-AMOUNT(2)      TO ML-PREVIOUS WS-DELTA-PREVIOUS.
055400     PERFORM 5105-EMIT-METRIC-LINE.
055500     MOVE 'UNIQUE CLAIM ADDRESSES' TO ML-METRIC-NAME.
055600     MOVE TM-UNIQUE-ADDR(1)       TO ML-CURRENT WS-DELTA-CURRENT.
055700     MOVE TM-UNIQUE-ADDR(2)       TO ML-PREVIOUS WS-DELTA-PREVIOUS.
055800     PERFORM 5105-EMIT-METRIC-LINE.
055900     MOVE 'MEAN CLAIMS/ADDRESS'   TO ML-METRIC-NAME.
056000     MOVE TM-MEAN-CLAIMS(1)       TO ML-CURRENT WS-DELTA-CURRENT.
056100     MOVE TM-MEAN-CLAIMS(2)       TO ML-PREVIOUS WS-DELTA-PREVIOUS.
056200     PERFORM 5105-EMIT-METRIC-LINE.
056300     MOVE 'ONE-LEVEL REFERRAL TX' TO ML-METRIC-NAME.
056400     MOVE TM-ONE-REF-TX(1)        TO ML-CURRENT WS-DELTA-CURRENT.
056500     MOVE TM-ONE-REF-TX(2)        TO ML-PREVIOUS WS-DELTA-PREVIOUS.
056600     PERFORM 5105-EMIT-METRIC-LINE.
056700     MOVE 'TWO-LEVEL REFERRAL TX' TO ML-METRIC-NAME.
056800     MOVE TM-TWO-REF-TX(1)        TO ML-CURRENT WS-DELTA-CURRENT.
056900     MOVE TM-TWO-REF-TX(2)        TO ML-PREVIOUS WS-DELTA-PREVIOUS.
057000     PERFORM 5105-EMIT-METRIC-LINE.
057100     MOVE 'DIRECT (WOLF) CLAIM TX' TO ML-METRIC-NAME.
057200     MOVE TM-WOLF-TX(1)           TO ML-CURRENT WS-DELTA-CURRENT.
057300     MOVE TM-WOLF-TX(2)           TO ML-PREVIOUS WS-DELTA-PREVIOUS.
057400     PERFORM 5105-EMIT-METRIC-LINE.
057500     MOVE 'LUCKY DRAW COUNT'      TO ML-METRIC-NAME.
057600     MOVE TM-LUCKY-COUNT(1)       TO ML-CURRENT WS-DELTA-CURRENT.
057700     MOVE TM-LUCKY-COUNT(2)       TO ML-PREVIOUS WS-DELTA-PREVIOUS.
057800     PERFORM 5105-EMIT-METRIC-LINE.
057900     MOVE 'LUCKY DRAW AMOUNT'     TO ML-METRIC-NAME.
058000     MOVE TM-LUCKY-AMOUNT(1)      TO ML-CURRENT WS-DELTA-CURRENT.
058100     MOVE TM-LUCKY-AMOUNT(2)      TO ML-PREVIOUS WS-DELTA-PREVIOUS.
058200     PERFORM 5105-EMIT-METRIC-LINE.
058300     MOVE 'LUCKY DRAW ADDRESSES'  TO ML-METRIC-NAME.
058400     MOVE TM-LD-ADDR(1)           TO ML-CURRENT WS-DELTA-CURRENT.
058500     MOVE TM-LD-ADDR(2)           TO ML-PREVIOUS WS-DELTA-PREVIOUS.
058600     PERFORM 5105-EMIT-METRIC-LINE.
058700     MOVE 'SOL REVENUE'           TO ML-METRIC-NAME.
058800     MOVE TM-REVENUE(1)           TO ML-CURRENT WS-DELTA-CURRENT.
058900     MOVE TM-REVENUE(2)           TO ML-PREVIOUS WS-DELTA-PREVIOUS.
059000     PERFORM 5105-EMIT-METRIC-LINE.
059100     MOVE 'AVERAGE PRICE'         TO ML-METRIC-NAME.
059200     MOVE TM-AVG-PRICE(1)         TO ML-CURRENT WS-DELTA-CURRENT.
059300     MOVE TM-AVG-PRICE(2)         TO ML-PREVIOUS WS-DELTA-PREVIOUS.
059400     PERFORM 5105-EMIT-METRIC-LINE.
059500     MOVE 'ROI'                   TO ML-METRIC-NAME.
059600     MOVE TM-ROI(1)               TO ML-CURRENT WS-DELTA-CURRENT.
059700     MOVE TM-ROI(2)               TO ML-PREVIOUS WS-DELTA-PREVIOUS.
059800     PERFORM 5105-EMIT-METRIC-LINE.
059900*---------------------------------------------------------------*
060000 5105-EMIT-METRIC-LINE.
060100*---------------------------------------------------------------*
060200     IF ML-METRIC-NAME = SPACE
060300         CONTINUE
060400     ELSE
060500         PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT
060600         PERFORM 9700-MOVE-DELTA-OUT
060700         WRITE REPORT-RECORD FROM RPT-METRIC-LINE
060800             AFTER ADVANCING 1 LINE.
060900     MOVE SPACE TO ML-METRIC-NAME.
061000*---------------------------------------------------------------*
061100 5200-PRINT-DAILY-LINES.
061200*---------------------------------------------------------------*
061300     MOVE TDT-DATE(TDT-IX)        TO ML-METRIC-NAME.
061400     MOVE TDT-AMOUNT(TDT-IX)      TO ML-CURRENT.
061500     MOVE TDT-SOL-REVENUE(TDT-IX) TO ML-PREVIOUS.
061600     MOVE SPACE                   TO ML-DELTA-NA.
061700     MOVE ZERO                    TO ML-DELTA.
061800     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
061900         AFTER ADVANCING 1 LINE.
062000*---------------------------------------------------------------*
062100 5300-PRINT-TOP10-LINES.
062200*---------------------------------------------------------------*
062210     SET WS-RANK-IX             TO WS-TOP-RANK.                    RQ-5625
062220     SET ADDR-IX                TO WS-RANK-ADDR-IX(WS-RANK-IX).    RQ-5625
062230     MOVE ADDR-ADDRESS(ADDR-IX) TO WS-FULL-ADDRESS.                RQ-5625
062500     PERFORM 9600-ABBREVIATE-ADDRESS THRU 9600-EXIT.
062600     MOVE WS-TOP-RANK               TO TL-RANK.                   RQ-5625 
062700     MOVE WS-ABBREV-ADDRESS         TO TL-ABBREV-ADDR.
062800     MOVE ADDR-RANK-AMOUNT(ADDR-IX) TO TL-AMOUNT.
062900     MOVE ADDR-TX-COUNT(ADDR-IX)    TO TL-TX-COUNT.
063000     WRITE REPORT-RECORD FROM RPT-TOP10-LINE
063100         AFTER ADVANCING 1 LINE.
063300*---------------------------------------------------------------*
063400 9700-MOVE-DELTA-OUT.
063500*---------------------------------------------------------------*
063600     IF WS-DELTA-IS-NA
063700         MOVE SPACE               TO ML-DELTA
063800         MOVE 'N/A'               TO ML-DELTA-NA
063900     ELSE
064000         MOVE WS-DELTA-PCT        TO ML-DELTA
064100         MOVE SPACE               TO ML-DELTA-NA.
064200*---------------------------------------------------------------*
064300 COPY TOKPRDLG.
064400*---------------------------------------------------------------*
064500 COPY TOKCMPUT.
064600*---------------------------------------------------------------*
064700 9900-TERMINATE-RUN.
064800*---------------------------------------------------------------*
064900     CLOSE TS-LOG-FILE.
065000     CLOSE PRICE-LOG-FILE.
065100     CLOSE REPORT-FILE.
