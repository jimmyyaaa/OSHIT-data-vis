000100*****************************************************************
000200* PROGRAM NAME:     SHCANLZ
000300* ORIGINAL AUTHOR:  E. ACKERMAN
000400*
000500* PURPOSE:  STEP 3 OF THE TOKEN OPERATIONS ANALYTICS RUN.  READS
000600* THE SHITCODE PROMO-CLAIM LOG, SPLITS IT INTO THE CURRENT AND
000700* PREVIOUS REPORTING PERIODS, COMPUTES THE SHITCODE METRICS, THE
000800* CALENDAR-DATE DAILY CLAIM/SHIT-SENT/SOL-RECEIVED SERIES, AND
000900* THE TOP-10 CLAIMING ADDRESSES.  EXTENDS THE SHARED REPORT FILE
001000* OPENED BY POSANLZ.
001100*
001200* MAINTENENCE LOG
001300* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001400* --------- ------------  ---------------------------------------
001500* 03/11/88 E. ACKERMAN    ORIGINAL - RQ-4474 SHITCODE PROMO REPORT
001600* 09/02/91 E. ACKERMAN    RQ-5006 ADDED PERIOD-OVER-PERIOD DELTA
001700*                         COLUMN TO THE METRICS SECTION
001800* 08/19/99 E. ACKERMAN    Y2K - PARM DATES NOW ACCEPTED AS 4-DIGIT
001900*                         YEARS, ALL DAY-COUNT MATH RECHECKED
002000* 02/02/01 D. QUINN       RQ-5108 SHITCODE-LOG NOW COPY REPLACING
002100*                         OF THE COMMON TOKPOSLG SHAPE
002200* 05/16/01 D. QUINN       RQ-5402 DELTA AND ABBREVIATION LOGIC
002300*                         MOVED TO TOKCMPUT COPY MEMBER
002400* 07/30/02 D. QUINN       RQ-5561 AVG CLAIM/ADDRESS SHOWS N/A
002500*                         (NOT ZERO) WHEN THE PERIOD HAS NO
002600*                         CLAIMING ADDRESSES - AUDITOR COMPLAINT
002610* 03/10/03 D. QUINN       RQ-5625 5300-PRINT-TOP10-LINES PRINTED
002620*                         THE WHOLE ADDRESS TABLE IN FIRST-SEEN
002630*                         ORDER AND STAMPED THE RAW SUBSCRIPT AS
002640*                         THE RANK - NOW DRIVEN OFF THE PICK
002650*                         ORDER RECORDED IN WS-RANK-ORDER-TABLE
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    SHCANLZ.
003000 AUTHOR.        E. ACKERMAN.
003100 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003200 DATE-WRITTEN.  03/11/88.
003300 DATE-COMPILED.
003400 SECURITY.      NON-CONFIDENTIAL.
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-3090.
003900 OBJECT-COMPUTER.  IBM-3090.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SHITCODE-LOG-FILE ASSIGN TO SCLOG
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS WS-SC-LOG-STATUS.
004800*
004900     SELECT REPORT-FILE       ASSIGN TO RPTFILE
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS WS-REPORT-STATUS.
005200*===============================================================*
005300 DATA DIVISION.
005400*---------------------------------------------------------------*
005500 FILE SECTION.
005600*---------------------------------------------------------------*
005700 FD  SHITCODE-LOG-FILE
005800         RECORDING MODE F.
005900 COPY TOKPOSLG REPLACING ==PAYOUT-RECORD== BY ==SHITCODE-RECORD==
006000                         ==PL-==           BY ==SC-==.
006100*---------------------------------------------------------------*
006200 FD  REPORT-FILE
006300         RECORDING MODE F.
006400 01  REPORT-RECORD               PIC X(132).
006500*---------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700*---------------------------------------------------------------*
006800 77  WS-SC-LOG-STATUS            PIC X(02).
006900 77  WS-REPORT-STATUS            PIC X(02).
007000 77  WS-DAY-COUNT                PIC S9(05) USAGE COMP VALUE 0.
007100 77  WS-CURR-SC-UCOUNT           PIC S9(05) USAGE COMP VALUE 0.
007200 77  WS-PREV-SC-UCOUNT           PIC S9(05) USAGE COMP VALUE 0.
007300*---------------------------------------------------------------*
007400 COPY TOKWKARA.
007500*---------------------------------------------------------------*
007600 COPY TOKRPTLN.
007700*---------------------------------------------------------------*
007800* PER-PERIOD SHITCODE METRIC ACCUMULATORS - SUBSCRIPT 1 IS
007900* CURRENT, SUBSCRIPT 2 IS PREVIOUS.
008000*---------------------------------------------------------------*
008100 01  WS-SC-METRICS.
008200     05  FILLER                  PIC X(01) VALUE SPACE.
008300     05  SCM-METRIC OCCURS 2 TIMES INDEXED BY SCM-IX.
008400         10  SCM-CLAIM-COUNT     PIC S9(07) USAGE COMP.
008500         10  SCM-CLAIM-AMOUNT    PIC S9(11)V9(06).
008600         10  SCM-TOTAL-REVENUE   PIC S9(11)V9(06).
008700         10  SCM-UNIQUE-ADDR     PIC S9(05) USAGE COMP.
008800         10  SCM-AVG-CLAIM       PIC S9(11)V9(06).
008900         10  SCM-AVG-NA-SW       PIC X(01) VALUE 'N'.
009000             88  SCM-AVG-IS-NA          VALUE 'Y'.
009100*---------------------------------------------------------------*
009200* DAILY CALENDAR-DATE SERIES - NO NOON/08:00 SHIFT FOR SHITCODE,
009300* THE DAY BREAKS ON THE PLAIN CALENDAR DATE.
009400*---------------------------------------------------------------*
009500 01  SC-DAY-TABLE.
009600     05  FILLER                  PIC X(01) VALUE SPACE.
009700     05  SDT-ENTRY OCCURS 1 TO 400 TIMES
009800             DEPENDING ON WS-DAY-COUNT
009900             INDEXED BY SDT-IX.
010000         10  SDT-DATE            PIC X(10).
010100         10  SDT-CLAIM-COUNT     PIC S9(07) USAGE COMP.
010200         10  SDT-SHIT-SENT       PIC S9(11)V9(06).
010300         10  SDT-SOL-RECEIVED    PIC S9(07)V9(06).
010400*---------------------------------------------------------------*
010500* DISTINCT-ADDRESS TABLES FOR THE UNIQUE-ADDRESSES METRIC -
010600* FIXED SIZE (NO DEPENDING ON), ONE FOR EACH PERIOD.
010700*---------------------------------------------------------------*
010800 01  WS-CURR-SC-ADDR-TABLE.
010900     05  FILLER                  PIC X(01) VALUE SPACE.
011000     05  CSA-ENTRY PIC X(44) OCCURS 300 TIMES INDEXED BY CSA-IX.
011100 01  WS-PREV-SC-ADDR-TABLE.
011200     05  FILLER                  PIC X(01) VALUE SPACE.
011300     05  PSA-ENTRY PIC X(44) OCCURS 300 TIMES INDEXED BY PSA-IX.
011400*---------------------------------------------------------------*
011500 01  WS-SC-SWITCHES.
011600     05  WS-BUCKET-DATE          PIC X(10).
011700     05  WS-WHICH-PERIOD-SW      PIC X(01).
011800         88  WS-IN-CURRENT-PERIOD      VALUE '1'.
011900         88  WS-IN-PREVIOUS-PERIOD     VALUE '2'.
012000         88  WS-IN-NEITHER-PERIOD      VALUE '0'.
012100     05  FILLER                  PIC X(03).
012200*---------------------------------------------------------------*
012300 PROCEDURE DIVISION.
012400*---------------------------------------------------------------*
012500 0000-MAIN-PROCESSING.
012600*---------------------------------------------------------------*
012700     PERFORM 1000-INITIALIZE-RUN.
012800     PERFORM 2000-PARTITION-SC-FILE THRU 2000-EXIT.
012900     PERFORM 2800-FINALIZE-METRICS
013000         VARYING SCM-IX FROM 1 BY 1 UNTIL SCM-IX > 2.
013100     PERFORM 3000-BUILD-ADDRESS-TOP-10 THRU 3000-EXIT.
013200     PERFORM 5000-PRINT-SC-SECTION.
013300     PERFORM 9900-TERMINATE-RUN.
013400     GOBACK.
013500*---------------------------------------------------------------*
013600 1000-INITIALIZE-RUN.
013700*---------------------------------------------------------------*
013800     OPEN EXTEND REPORT-FILE.
013900     OPEN INPUT  SHITCODE-LOG-FILE.
014000     ACCEPT WS-RUN-DATE-DATA     FROM DATE.
014100     ACCEPT WS-START-DATE.
014200     ACCEPT WS-END-DATE.
014300     MOVE WS-RUN-MM              TO RH1-RUN-MM.
014400     MOVE WS-RUN-DD              TO RH1-RUN-DD.
014500     MOVE WS-RUN-YY              TO RH1-RUN-YY.
014600     MOVE 'SHITCODE PROMO CLAIMS' TO RH1-SECTION-TITLE.
014700     PERFORM 0100-DERIVE-PERIODS THRU 0100-EXIT.
014800     STRING 'CURRENT '     WS-CURR-LO-BOUND(1:10) '-'
014900            WS-CURR-HI-BOUND(1:10) '   PREVIOUS '
015000            WS-PREV-LO-BOUND(1:10) '-' WS-PREV-HI-BOUND(1:10)
015100            DELIMITED BY SIZE INTO RH2-PERIOD-LABEL.
015200     INITIALIZE WS-SC-METRICS.
015300*---------------------------------------------------------------*
015400 2000-PARTITION-SC-FILE.
015500*---------------------------------------------------------------*
015600     PERFORM 2010-READ-SC-LOG THRU 2010-EXIT.
015700     PERFORM 2020-CLASSIFY-SC-RECORD
015800         UNTIL WS-CURR-EOF.
015900 2000-EXIT.
016000     EXIT.
016100*---------------------------------------------------------------*
016200 2010-READ-SC-LOG.
016300*---------------------------------------------------------------*
016400     READ SHITCODE-LOG-FILE
016500         AT END
016600             MOVE 'Y' TO WS-CURR-EOF-SW
016700             GO TO 2010-EXIT.
016800 2010-EXIT.
016900     EXIT.
017000*---------------------------------------------------------------*
017100 2020-CLASSIFY-SC-RECORD.
017200*---------------------------------------------------------------*
017300     MOVE '0'                    TO WS-WHICH-PERIOD-SW.
017400     IF SC-TIMESTAMP NOT < WS-CURR-LO-BOUND AND
017500        SC-TIMESTAMP <  WS-CURR-HI-BOUND
017600         MOVE '1'                TO WS-WHICH-PERIOD-SW
017700     ELSE
017800         IF SC-TIMESTAMP NOT < WS-PREV-LO-BOUND AND
017900            SC-TIMESTAMP <  WS-PREV-HI-BOUND
018000             MOVE '2'            TO WS-WHICH-PERIOD-SW.
018100     IF WS-IN-CURRENT-PERIOD
018200         SET SCM-IX TO 1
018300         PERFORM 2100-ACCUMULATE-METRICS
018400         PERFORM 2200-ACCUMULATE-DAILY-BUCKET THRU 2200-EXIT
018500         PERFORM 2120-TRACK-CURR-SC-ADDR
018600         MOVE SC-RECEIVER-ADDRESS TO WS-FULL-ADDRESS
018700         MOVE SC-SHIT-SENT        TO WS-TOP-BEST-AMOUNT
018800         PERFORM 2300-ACCUMULATE-ADDRESS THRU 2300-EXIT
018900     ELSE
019000         IF WS-IN-PREVIOUS-PERIOD
019100             SET SCM-IX TO 2
019200             PERFORM 2100-ACCUMULATE-METRICS
019300             PERFORM 2121-TRACK-PREV-SC-ADDR.
019400     PERFORM 2010-READ-SC-LOG THRU 2010-EXIT.
019500*---------------------------------------------------------------*
019600 2100-ACCUMULATE-METRICS.
019700*---------------------------------------------------------------*
019800     ADD 1                       TO SCM-CLAIM-COUNT(SCM-IX).
019900     ADD SC-SHIT-SENT            TO SCM-CLAIM-AMOUNT(SCM-IX).
020000     ADD SC-SOL-RECEIVED         TO SCM-TOTAL-REVENUE(SCM-IX).
020100*---------------------------------------------------------------*
020200 2120-TRACK-CURR-SC-ADDR.
020300*---------------------------------------------------------------*
020400     IF WS-CURR-SC-UCOUNT = 0
020500         ADD 1 TO WS-CURR-SC-UCOUNT
020600         SET CSA-IX TO WS-CURR-SC-UCOUNT
020700         MOVE SC-RECEIVER-ADDRESS TO CSA-ENTRY(CSA-IX)
020800     ELSE
020900         SET CSA-IX TO 1
021000         SEARCH CSA-ENTRY
021100             AT END
021200                 ADD 1 TO WS-CURR-SC-UCOUNT
021300                 SET CSA-IX TO WS-CURR-SC-UCOUNT
021400                 MOVE SC-RECEIVER-ADDRESS TO CSA-ENTRY(CSA-IX)
021500             WHEN CSA-ENTRY(CSA-IX) = SC-RECEIVER-ADDRESS
021600                 CONTINUE
021700         END-SEARCH.
021800*---------------------------------------------------------------*
021900 2121-TRACK-PREV-SC-ADDR.
022000*---------------------------------------------------------------*
022100     IF WS-PREV-SC-UCOUNT = 0
022200         ADD 1 TO WS-PREV-SC-UCOUNT
022300         SET PSA-IX TO WS-PREV-SC-UCOUNT
022400         MOVE SC-RECEIVER-ADDRESS TO PSA-ENTRY(PSA-IX)
022500     ELSE
022600         SET PSA-IX TO 1
022700         SEARCH PSA-ENTRY
022800             AT END
022900                 ADD 1 TO WS-PREV-SC-UCOUNT
023000                 SET PSA-IX TO WS-PREV-SC-UCOUNT
023100                 MOVE SC-RECEIVER-ADDRESS TO PSA-ENTRY(PSA-IX)
023200             WHEN PSA-ENTRY(PSA-IX) = SC-RECEIVER-ADDRESS
023300                 CONTINUE
023400         END-SEARCH.
023500*---------------------------------------------------------------*
023600* 2200-ACCUMULATE-DAILY-BUCKET  -  CALENDAR-DATE CONTROL BREAK,
023700* NO TIME-OF-DAY SHIFT (SHITCODE'S DAY IS THE PLAIN CALENDAR DAY).
023800*---------------------------------------------------------------*
023900 2200-ACCUMULATE-DAILY-BUCKET.
024000*---------------------------------------------------------------*
024100     MOVE SC-TS-YYYY              TO BD-YYYY.
024200     MOVE SC-TS-MM                TO BD-MM.
024300     MOVE SC-TS-DD                TO BD-DD.
024400     MOVE WS-BOUND-DATE           TO WS-BUCKET-DATE.
024500     IF WS-DAY-COUNT = 0
024600         PERFORM 2210-ADD-DAY-BUCKET
024700     ELSE
024800         IF WS-BUCKET-DATE = SDT-DATE(WS-DAY-COUNT)
024900             SET SDT-IX TO WS-DAY-COUNT
025000             ADD 1               TO SDT-CLAIM-COUNT(SDT-IX)
025100             ADD SC-SHIT-SENT    TO SDT-SHIT-SENT(SDT-IX)
025200             ADD SC-SOL-RECEIVED TO SDT-SOL-RECEIVED(SDT-IX)
025300         ELSE
025400             PERFORM 2210-ADD-DAY-BUCKET
025500         END-IF
025600     END-IF.
025700 2200-EXIT.
025800     EXIT.
025900*---------------------------------------------------------------*
026000 2210-ADD-DAY-BUCKET.
026100*---------------------------------------------------------------*
026200     ADD 1                       TO WS-DAY-COUNT.
026300     SET SDT-IX                  TO WS-DAY-COUNT.
026400     MOVE WS-BUCKET-DATE         TO SDT-DATE(SDT-IX).
026500     MOVE 1                      TO SDT-CLAIM-COUNT(SDT-IX).
026600     MOVE SC-SHIT-SENT           TO SDT-SHIT-SENT(SDT-IX).
026700     MOVE SC-SOL-RECEIVED        TO SDT-SOL-RECEIVED(SDT-IX).
026800*---------------------------------------------------------------*
026900 2300-ACCUMULATE-ADDRESS.
027000*---------------------------------------------------------------*
027100     IF WS-ADDR-COUNT = 0
027200         PERFORM 2310-APPEND-ADDRESS
027300     ELSE
027400         SET ADDR-IX TO 1
027500         SEARCH ADDR-ENTRY
027600             AT END
027700                 PERFORM 2310-APPEND-ADDRESS
027800             WHEN ADDR-ADDRESS(ADDR-IX) = WS-FULL-ADDRESS
027900                 ADD WS-TOP-BEST-AMOUNT
028000                                 TO ADDR-RANK-AMOUNT(ADDR-IX)
028100                 ADD 1           TO ADDR-TX-COUNT(ADDR-IX)
028200         END-SEARCH
028300     END-IF.
028400 2300-EXIT.
028500     EXIT.
028600*---------------------------------------------------------------*
028700 2310-APPEND-ADDRESS.
028800*---------------------------------------------------------------*
028900     ADD 1                       TO WS-ADDR-COUNT.
029000     SET ADDR-IX                 TO WS-ADDR-COUNT.
029100     MOVE WS-FULL-ADDRESS        TO ADDR-ADDRESS(ADDR-IX).
029200     MOVE WS-TOP-BEST-AMOUNT     TO ADDR-RANK-AMOUNT(ADDR-IX).
029300     MOVE 1                      TO ADDR-TX-COUNT(ADDR-IX).
029400     MOVE 'N'                    TO ADDR-PICKED-SW(ADDR-IX).
029500*---------------------------------------------------------------*
029600* 2800-FINALIZE-METRICS  -  AVG CLAIM PER ADDRESS, N/A WHEN THE
029700* PERIOD HAS NO CLAIMING ADDRESSES (RQ-5561).
029800*---------------------------------------------------------------*
029900 2800-FINALIZE-METRICS.                                           RQ-5561 
030000*---------------------------------------------------------------* RQ-5561 
030100     IF SCM-IX = 1                                                RQ-5561 
030200         MOVE WS-CURR-SC-UCOUNT   TO SCM-UNIQUE-ADDR(1)           RQ-5561 
030300     ELSE                                                         RQ-5561 
030400         MOVE WS-PREV-SC-UCOUNT   TO SCM-UNIQUE-ADDR(2).          RQ-5561 
030500     IF SCM-UNIQUE-ADDR(SCM-IX) = 0                               RQ-5561 
030600         MOVE 'Y'                 TO SCM-AVG-NA-SW(SCM-IX)        RQ-5561 
030700         MOVE ZERO                TO SCM-AVG-CLAIM(SCM-IX)
030800     ELSE
030900         MOVE 'N'                 TO SCM-AVG-NA-SW(SCM-IX)
031000         COMPUTE SCM-AVG-CLAIM(SCM-IX) ROUNDED =
031100             SCM-CLAIM-AMOUNT(SCM-IX) / SCM-UNIQUE-ADDR(SCM-IX).
031200*---------------------------------------------------------------*
031300 3000-BUILD-ADDRESS-TOP-10.
031400*---------------------------------------------------------------*
031500     MOVE 0                      TO WS-TOP-RANK.
031600     PERFORM 3010-PICK-BEST-ADDRESS
031700         VARYING WS-TOP-RANK FROM 1 BY 1
031800             UNTIL WS-TOP-RANK > 10
031900                OR WS-TOP-RANK > WS-ADDR-COUNT.
032000 3000-EXIT.
032100     EXIT.
032200*---------------------------------------------------------------*
032300 3010-PICK-BEST-ADDRESS.
032400*---------------------------------------------------------------*
032500     MOVE 0                      TO WS-TOP-BEST-IX.
032600     MOVE -1                     TO WS-TOP-BEST-AMOUNT.
032700     SET ADDR-IX TO 1.
032800     PERFORM 3020-SCAN-ONE-ADDRESS
032900         VARYING ADDR-IX FROM 1 BY 1
033000             UNTIL ADDR-IX > WS-ADDR-COUNT.
033100     IF WS-TOP-BEST-IX > 0
033200         SET ADDR-IX TO WS-TOP-BEST-IX
033300         MOVE 'Y'                TO ADDR-PICKED-SW(ADDR-IX)
033310         SET WS-RANK-IX          TO WS-TOP-RANK                    RQ-5625
033320         SET WS-RANK-ADDR-IX(WS-RANK-IX) TO ADDR-IX.               RQ-5625
033400*---------------------------------------------------------------*
033500 3020-SCAN-ONE-ADDRESS.
033600*---------------------------------------------------------------*
033700     IF NOT ADDR-PICKED(ADDR-IX)
033800         IF ADDR-RANK-AMOUNT(ADDR-IX) > WS-TOP-BEST-AMOUNT
033900             MOVE ADDR-RANK-AMOUNT(ADDR-IX) TO WS-TOP-BEST-AMOUNT
034000             SET WS-TOP-BEST-IX  TO ADDR-IX
034100         END-IF
034200     END-IF.
034300*---------------------------------------------------------------*
034400 5000-PRINT-SC-SECTION.
034500*---------------------------------------------------------------*
034600     ADD 1                       TO RPT-PAGE-COUNT.
034700     MOVE RPT-PAGE-COUNT         TO RH1-PAGE-COUNT.
034800     WRITE REPORT-RECORD         FROM RPT-PAGE-HEADING-1
034900         AFTER ADVANCING PAGE.
035000     WRITE REPORT-RECORD         FROM RPT-PAGE-HEADING-2
035100         AFTER ADVANCING 1 LINE.
035200     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
035300         AFTER ADVANCING 1 LINE.
035400     PERFORM 5100-PRINT-METRICS-LINES.
035500     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
035600         AFTER ADVANCING 1 LINE.
035700     PERFORM 5200-PRINT-DAILY-LINES
035800         VARYING SDT-IX FROM 1 BY 1
035900             UNTIL SDT-IX > WS-DAY-COUNT.
036000     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
036100         AFTER ADVANCING 1 LINE.
036200     PERFORM 5300-PRINT-TOP10-LINES                                RQ-5625
036300         VARYING WS-TOP-RANK FROM 1 BY 1                           RQ-5625
036350             UNTIL WS-TOP-RANK > 10                                RQ-5625
036380                OR WS-TOP-RANK > WS-ADDR-COUNT.                    RQ-5625
036500*---------------------------------------------------------------*
036600 5100-PRINT-METRICS-LINES.
036700*---------------------------------------------------------------*
036800     MOVE 'CLAIM COUNT'           TO ML-METRIC-NAME.
036900     MOVE SCM-CLAIM-COUNT(1)      TO ML-CURRENT WS-DELTA-CURRENT.
037000     MOVE SCM-CLAIM-COUNT(2)      TO ML-PREVIOUS WS-DELTA-PREVIOUS.
037100     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
037200     PERFORM 9700-MOVE-DELTA-OUT.
037300     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
037400         AFTER ADVANCING 1 LINE.
037500*
037600     MOVE 'CLAIM AMOUNT'          TO ML-METRIC-NAME.
037700     MOVE SCM-CLAIM-AMOUNT(1)     TO ML-CURRENT WS-DELTA-CURRENT.
037800     MOVE SCM-CLAIM-AMOUNT(2)     TO ML-PREVIOUS WS-DELTA-PREVIOUS.
037900     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
038000     PERFORM 9700-MOVE-DELTA-OUT.
038100     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
038200         AFTER ADVANCING 1 LINE.
038300*
038400     MOVE 'UNIQUE ADDRESSES'      TO ML-METRIC-NAME.
038500     MOVE SCM-UNIQUE-ADDR(1)      TO ML-CURRENT WS-DELTA-CURRENT.
038600     MOVE SCM-UNIQUE-ADDR(2)      TO ML-PREVIOUS WS-DELTA-PREVIOUS.
038700     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
038800     PERFORM 9700-MOVE-DELTA-OUT.
038900     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
039000         AFTER ADVANCING 1 LINE.
039100*
039200     MOVE 'SOL REVENUE'           TO ML-METRIC-NAME.
039300     MOVE SCM-TOTAL-REVENUE(1)    TO ML-CURRENT WS-DELTA-CURRENT.
039400     MOVE SCM-TOTAL-REVENUE(2)    TO ML-PREVIOUS WS-DELTA-PREVIOUS.
039500     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
039600     PERFORM 9700-MOVE-DELTA-OUT.
039700     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
039800         AFTER ADVANCING 1 LINE.
039900*
040000     MOVE 'AVG CLAIM PER ADDRESS' TO ML-METRIC-NAME.
040100     MOVE SCM-AVG-CLAIM(1)        TO ML-CURRENT WS-DELTA-CURRENT.
040200     MOVE SCM-AVG-CLAIM(2)        TO ML-PREVIOUS WS-DELTA-PREVIOUS.
040300     IF SCM-AVG-IS-NA(1) OR SCM-AVG-IS-NA(2)
040400         MOVE 'Y'                 TO WS-DELTA-NA-SW
040500     ELSE
040600         PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
040700     PERFORM 9700-MOVE-DELTA-OUT.
040800     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
040900         AFTER ADVANCING 1 LINE.
041000*---------------------------------------------------------------*
041100 5200-PRINT-DAILY-LINES.
041200*---------------------------------------------------------------*
041300     MOVE SDT-DATE(SDT-IX)        TO ML-METRIC-NAME.
041400     MOVE SDT-SHIT-SENT(SDT-IX)   TO ML-CURRENT.
041500     MOVE SDT-SOL-RECEIVED(SDT-IX) TO ML-PREVIOUS.
041600     MOVE SPACE                   TO ML-DELTA-NA.
041700     MOVE ZERO                    TO ML-DELTA.
041800     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
041900         AFTER ADVANCING 1 LINE.
042000*---------------------------------------------------------------*
042100 5300-PRINT-TOP10-LINES.
042200*---------------------------------------------------------------*
042210     SET WS-RANK-IX             TO WS-TOP-RANK.                    RQ-5625
042220     SET ADDR-IX                TO WS-RANK-ADDR-IX(WS-RANK-IX).    RQ-5625
042230     MOVE ADDR-ADDRESS(ADDR-IX) TO WS-FULL-ADDRESS.                RQ-5625
042500     PERFORM 9600-ABBREVIATE-ADDRESS THRU 9600-EXIT.
042600     MOVE WS-TOP-RANK               TO TL-RANK.                   RQ-5625 
042700     MOVE WS-ABBREV-ADDRESS         TO TL-ABBREV-ADDR.
042800     MOVE ADDR-RANK-AMOUNT(ADDR-IX) TO TL-AMOUNT.
042900     MOVE ADDR-TX-COUNT(ADDR-IX)    TO TL-TX-COUNT.
043000     WRITE REPORT-RECORD FROM RPT-TOP10-LINE
043100         AFTER ADVANCING 1 LINE.
043300*---------------------------------------------------------------*
043400 9700-MOVE-DELTA-OUT.
043500*---------------------------------------------------------------*
043600     IF WS-DELTA-IS-NA
043700         MOVE SPACE               TO ML-DELTA
043800         MOVE 'N/A'               TO ML-DELTA-NA
043900     ELSE
044000         MOVE WS-DELTA-PCT        TO ML-DELTA
044100         MOVE SPACE               TO ML-DELTA-NA.
044200*---------------------------------------------------------------*
044300 COPY TOKPRDLG.
044400*---------------------------------------------------------------*
044500 COPY TOKCMPUT.
044600*---------------------------------------------------------------*
044700 9900-TERMINATE-RUN.
044800*---------------------------------------------------------------*
044900     CLOSE SHITCODE-LOG-FILE.
045000     CLOSE REPORT-FILE.
