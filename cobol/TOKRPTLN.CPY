000100*---------------------------------------------------------------*
000200* TOKRPTLN  -  SHARED REPORT PRINT-LINE AND PAGE-HEADING LAYOUTS
000300*              FOR THE TOKEN ANALYTICS RUN.  EVERY STEP OF THE
000400*              RUN (POSANLZ THRU ANMDTCT) COPIES THIS MEMBER SO
000500*              THE SEVEN SECTIONS OF THE REPORT LOOK LIKE ONE
000600*              REPORT INSTEAD OF SEVEN.
000700*
000800* MAINTENANCE LOG
000900* DATE       INIT  TICKET     DESCRIPTION
001000* ---------- ----- ---------- --------------------------------
001100* 01/14/92   EA    RQ-5140    ORIGINAL - PULLED PAGE HEADING OUT
001200*                             OF THE HACKNWS2/GRAPHUSA STYLE
001300* 02/02/01   DQ    RQ-5108    ADDED METRIC AND TOP-10 LINE SHAPES
001400* 11/12/02   EA    RQ-5590    ADDED THE DEFI DAILY AND HOURLY
001500*                             PRICE-BAR LINE SHAPES - THE 3-COLUMN
001600*                             METRIC LINE HAS NO ROOM FOR THE
001700*                             SIX-WAY DEFI DAILY BREAKOUT
001800* 01/09/03   DQ    RQ-5602    ADDED THE REVENUE DAILY STACKED-
001900*                             COLUMN LINE SHAPE
002000* 02/14/03   DQ    RQ-5615    ADDED THE ANOMALY SUMMARY AND DETAIL
002100*                             LINE SHAPES FOR THE NEW ANMDTCT STEP
002150* 03/07/03   EA    RQ-5624    ADDED THE ANOMALY AMOUNT CONTINUATION
002160*                             LINE - POS_DUPLICATE AND STAKING_
002170*                             DUPLICATE FINDINGS PRINT ONE OF THESE
002180*                             PER IN-WINDOW AMOUNT, IN TIME ORDER
002200*---------------------------------------------------------------*
002300 01  RPT-CONTROL-FIELDS.
002400     05  RPT-LINE-COUNT          PIC S9(03) USAGE COMP VALUE 99.
002500     05  RPT-LINES-ON-PAGE       PIC S9(03) USAGE COMP VALUE 55.
002600     05  RPT-PAGE-COUNT          PIC S9(05) USAGE COMP VALUE 1.
002700     05  RPT-LINE-SPACING        PIC S9(01) USAGE COMP VALUE 1.
002800*---------------------------------------------------------------*
002900 01  RPT-PAGE-HEADING-1.
003000     05  FILLER                  PIC X(07) VALUE 'RUN DT:'.
003100     05  RH1-RUN-MM              PIC X(02).
003200     05  FILLER                  PIC X(01) VALUE '/'.
003300     05  RH1-RUN-DD              PIC X(02).
003400     05  FILLER                  PIC X(01) VALUE '/'.
003500     05  RH1-RUN-YY              PIC X(02).
003600     05  FILLER                  PIC X(04) VALUE SPACE.
003700     05  FILLER                  PIC X(30) VALUE
003800         'TOKEN OPERATIONS ANALYTICS   '.
003900     05  RH1-SECTION-TITLE       PIC X(30).
004000     05  FILLER                  PIC X(20) VALUE SPACE.
004100     05  FILLER                  PIC X(06) VALUE 'PAGE: '.
004200     05  RH1-PAGE-COUNT          PIC ZZZZ9.
004300     05  FILLER                  PIC X(24) VALUE SPACE.
004400*---------------------------------------------------------------*
004500 01  RPT-PAGE-HEADING-2.
004600     05  RH2-PERIOD-LABEL        PIC X(80) VALUE SPACE.
004700     05  FILLER                  PIC X(52) VALUE SPACE.
004800*---------------------------------------------------------------*
004900 01  RPT-BLANK-LINE              PIC X(132) VALUE SPACE.
005000*---------------------------------------------------------------*
005100 01  RPT-METRIC-LINE.
005200     05  ML-METRIC-NAME          PIC X(24).
005300     05  FILLER                  PIC X(02) VALUE SPACE.
005400     05  ML-CURRENT              PIC -(11)9.999999.
005500     05  FILLER                  PIC X(02) VALUE SPACE.
005600     05  ML-PREVIOUS             PIC -(11)9.999999.
005700     05  FILLER                  PIC X(02) VALUE SPACE.
005800     05  ML-DELTA                PIC -(04)9.99.
005900     05  FILLER                  PIC X(01) VALUE '%'.
006000     05  ML-DELTA-NA             PIC X(03) VALUE SPACE.
006100     05  FILLER                  PIC X(51) VALUE SPACE.
006200*---------------------------------------------------------------*
006300 01  RPT-TOP10-LINE.
006400     05  TL-RANK                 PIC Z9.
006500     05  FILLER                  PIC X(03) VALUE SPACE.
006600     05  TL-ABBREV-ADDR          PIC X(11).
006700     05  FILLER                  PIC X(03) VALUE SPACE.
006800     05  TL-AMOUNT               PIC -(11)9.999999.
006900     05  FILLER                  PIC X(03) VALUE SPACE.
007000     05  TL-TX-COUNT             PIC ZZZ,ZZ9.
007100     05  FILLER                  PIC X(80) VALUE SPACE.
007200*---------------------------------------------------------------*
007300 01  RPT-DFI-DAILY-LINE.
007400     05  DDL-DATE                PIC X(10).
007500     05  FILLER                  PIC X(02) VALUE SPACE.
007600     05  DDL-BUY-USDT            PIC -(07)9.999999.
007700     05  FILLER                  PIC X(01) VALUE SPACE.
007800     05  DDL-SELL-USDT           PIC -(07)9.999999.
007900     05  FILLER                  PIC X(01) VALUE SPACE.
008000     05  DDL-NET-FLOW            PIC -(07)9.999999.
008100     05  FILLER                  PIC X(01) VALUE SPACE.
008200     05  DDL-LIQADD-USDT         PIC -(07)9.999999.
008300     05  FILLER                  PIC X(01) VALUE SPACE.
008400     05  DDL-LIQREM-USDT         PIC -(07)9.999999.
008500     05  FILLER                  PIC X(01) VALUE SPACE.
008600     05  DDL-TSSELL-USDT         PIC -(07)9.999999.
008700     05  FILLER                  PIC X(25) VALUE SPACE.
008800*---------------------------------------------------------------*
008900 01  RPT-HOURLY-LINE.
009000     05  HRL-HOUR                PIC X(13).
009100     05  FILLER                  PIC X(03) VALUE SPACE.
009200     05  HRL-OPEN                PIC -(04)9.999999999.
009300     05  FILLER                  PIC X(02) VALUE SPACE.
009400     05  HRL-CLOSE               PIC -(04)9.999999999.
009500     05  FILLER                  PIC X(02) VALUE SPACE.
009600     05  HRL-LOW                 PIC -(04)9.999999999.
009700     05  FILLER                  PIC X(02) VALUE SPACE.
009800     05  HRL-HIGH                PIC -(04)9.999999999.
009900     05  FILLER                  PIC X(50) VALUE SPACE.
010000*---------------------------------------------------------------*
010100 01  RPT-REV-DAILY-LINE.
010200     05  RVL-DATE                PIC X(10).
010300     05  FILLER                  PIC X(02) VALUE SPACE.
010400     05  RVL-TS-REV              PIC -(07)9.999999.
010500     05  FILLER                  PIC X(01) VALUE SPACE.
010600     05  RVL-POS-REV             PIC -(07)9.999999.
010700     05  FILLER                  PIC X(01) VALUE SPACE.
010800     05  RVL-STAKING-REV         PIC -(07)9.999999.
010900     05  FILLER                  PIC X(01) VALUE SPACE.
011000     05  RVL-SHITCODE-REV        PIC -(07)9.999999.
011100     05  FILLER                  PIC X(01) VALUE SPACE.
011200     05  RVL-TOTAL-REV           PIC -(07)9.999999.
011300     05  FILLER                  PIC X(30) VALUE SPACE.
011400*---------------------------------------------------------------*
011500 01  RPT-ANOM-SUMMARY-LINE.                                       RQ-5615 
011600     05  FILLER                  PIC X(14) VALUE                  RQ-5615 
011700         'ANOMALY TOTAL:'.                                        RQ-5615 
011800     05  ASL-TOTAL-COUNT         PIC ZZZ,ZZ9.                     RQ-5615 
011900     05  FILLER                  PIC X(04) VALUE SPACE.           RQ-5615 
012000     05  FILLER                  PIC X(06) VALUE 'HIGH: '.        RQ-5615 
012100     05  ASL-HIGH-COUNT          PIC ZZZ,ZZ9.                     RQ-5615 
012200     05  FILLER                  PIC X(04) VALUE SPACE.           RQ-5615 
012300     05  FILLER                  PIC X(08) VALUE 'MEDIUM: '.      RQ-5615 
012400     05  ASL-MEDIUM-COUNT        PIC ZZZ,ZZ9.                     RQ-5615 
012500     05  FILLER                  PIC X(04) VALUE SPACE.           RQ-5615 
012600     05  FILLER                  PIC X(05) VALUE 'LOW: '.         RQ-5615 
012700     05  ASL-LOW-COUNT           PIC ZZZ,ZZ9.                     RQ-5615 
012800     05  FILLER                  PIC X(63) VALUE SPACE.           RQ-5615 
012900*---------------------------------------------------------------* RQ-5615 
013000 01  RPT-ANOM-DETAIL-LINE.                                        RQ-5615 
013100     05  ADL-DATE                PIC X(10).                       RQ-5615 
013200     05  FILLER                  PIC X(02) VALUE SPACE.           RQ-5615 
013300     05  ADL-ABBREV-ADDR         PIC X(11).                       RQ-5615 
013400     05  FILLER                  PIC X(02) VALUE SPACE.           RQ-5615 
013500     05  ADL-TYPE                PIC X(19).                       RQ-5615 
013600     05  FILLER                  PIC X(02) VALUE SPACE.           RQ-5615 
013700     05  ADL-SEVERITY            PIC X(06).                       RQ-5615 
013800     05  FILLER                  PIC X(02) VALUE SPACE.           RQ-5615 
013900     05  ADL-COUNT-1             PIC ZZZ9.                        RQ-5615
014000     05  FILLER                  PIC X(02) VALUE SPACE.           RQ-5615
014100     05  ADL-COUNT-2             PIC ZZZ9.                        RQ-5615
014200     05  FILLER                  PIC X(65) VALUE SPACE.           RQ-5615
014210*-----------------------------------------------------------------RQ-5624 
014220 01  RPT-ANOM-AMOUNT-LINE.                                        RQ-5624 
014230     05  FILLER                  PIC X(25) VALUE SPACE.           RQ-5624 
014240     05  FILLER                  PIC X(08) VALUE 'AMOUNT: '.      RQ-5624 
014250     05  AML-AMOUNT              PIC -(07)9.999999.               RQ-5624 
014260     05  FILLER                  PIC X(84) VALUE SPACE.           RQ-5624 
014300*---------------------------------------------------------------*
