000100*---------------------------------------------------------------*
000200* TOKPOSLG  -  PAYOUT LOG RECORD  (POS DIVIDEND / STAKING REWARD /
000300*              SHITCODE CLAIM - ALL THREE FEEDS SHARE THIS SHAPE)
000400*
000500* MAINTENANCE LOG
000600* DATE       INIT  TICKET     DESCRIPTION
000700* ---------- ----- ---------- --------------------------------
000800* 03/11/88   EA    RQ-4471    ORIGINAL LAYOUT - POS PAYOUT FEED
000900* 08/19/99   EA    RQ-4471    Y2K - TIMESTAMP CARRIES 4-DIGIT YEAR
001000* 02/02/01   DQ    RQ-5108    REPLACING SUPPORT FOR STAKE/SHITCODERQ-5108 
001100*---------------------------------------------------------------*
001200 01  PAYOUT-RECORD.
001300     05  PL-TIMESTAMP.
001400         10  PL-TIMESTAMP-DATE.
001500             15  PL-TS-YYYY          PIC 9(04).
001600             15  FILLER              PIC X(01) VALUE '-'.
001700             15  PL-TS-MM            PIC 9(02).
001800             15  FILLER              PIC X(01) VALUE '-'.
001900             15  PL-TS-DD            PIC 9(02).
002000         10  FILLER                  PIC X(01) VALUE SPACE.
002100         10  PL-TIMESTAMP-TIME.
002200             15  PL-TS-HH            PIC 9(02).
002300             15  FILLER              PIC X(01) VALUE ':'.
002400             15  PL-TS-MI            PIC 9(02).
002500             15  FILLER              PIC X(01) VALUE ':'.
002600             15  PL-TS-SS            PIC 9(02).
002700     05  PL-RECEIVER-ADDRESS         PIC X(44).
002800     05  PL-SHIT-SENT                PIC S9(11)V9(06)
002900                                      SIGN IS TRAILING SEPARATE.
003000     05  PL-SOL-RECEIVED             PIC S9(07)V9(06)
003100                                      SIGN IS TRAILING SEPARATE.
003200     05  FILLER                      PIC X(05).
003300*---------------------------------------------------------------*
