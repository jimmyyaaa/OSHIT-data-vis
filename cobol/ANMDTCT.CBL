000100*****************************************************************
000200* PROGRAM NAME:     ANMDTCT
000300* ORIGINAL AUTHOR:  E. ACKERMAN
000400*
000500* PURPOSE:  STEP 7 (LAST STEP) OF THE TOKEN OPERATIONS ANALYTICS
000600* RUN.  RE-READS TS-LOG, POS-LOG AND STAKING-LOG A THIRD TIME AND
000700* BUCKETS EACH RECORD BY ITS OWN MODULE'S DAY-WINDOW (TS 08:00,
000800* POS AND STAKING 12:00) INTO A PER-DATE/PER-ADDRESS TABLE.  ONLY
000900* DATES WITHIN THE OPERATOR'S START-DATE/END-DATE RANGE ARE KEPT.
001000* THE TABLES ARE THEN SCANNED AND THE FRAUD/LOGIC-ERROR RULES
001100* BELOW APPLIED, PRODUCING ONE FINDING PER VIOLATION.  EXTENDS
001200* THE SHARED REPORT FILE WITH A SUMMARY LINE AND ONE DETAIL LINE
001300* PER FINDING.
001400*
001500* MAINTENANCE LOG
001600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001700* --------- ------------  ---------------------------------------
001800* 04/02/93 E. ACKERMAN    ORIGINAL - RQ-5187 FRAUD/LOGIC-ERROR
001900*                         DETECTION REPORT, TS RULES ONLY
002000* 11/30/94 E. ACKERMAN    RQ-5220 ADDED POS_DUPLICATE RULE
002100* 06/18/97 D. QUINN       RQ-5299 ADDED STAKING_DUPLICATE RULE
002200* 08/19/99 D. QUINN       Y2K - PARM DATES NOW ACCEPTED AS 4-DIGIT
002300*                         YEARS, DAY-WINDOW MATH RECHECKED
002400* 02/14/03 D. QUINN       RQ-5615 SEVERITY SUMMARY LINE ADDED
002500*                         AHEAD OF THE DETAIL LINES PER AUDIT
002600*                         REQUEST - PREVIOUSLY DETAIL ONLY
002650* 03/07/03 E. ACKERMAN    RQ-5624 POS_DUPLICATE AND STAKING_
002660*                         DUPLICATE ONLY EVER REPORTED A COUNT -
002670*                         AUDIT WANTS THE ACTUAL IN-WINDOW AMOUNTS
002680*                         TOO, IN THE ORDER THEY WERE PAID, SO THE
002690*                         PER-ADDRESS TABLES NOW CARRY A SMALL
002695*                         AMOUNT LIST ALONGSIDE THE COUNT
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    ANMDTCT.
003000 AUTHOR.        E. ACKERMAN.
003100 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003200 DATE-WRITTEN.  04/02/93.
003300 DATE-COMPILED.
003400 SECURITY.      NON-CONFIDENTIAL.
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-3090.
003900 OBJECT-COMPUTER.  IBM-3090.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT TS-LOG-FILE        ASSIGN TO TSLOG
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS WS-TS-LOG-STATUS.
004800*
004900     SELECT POS-LOG-FILE       ASSIGN TO POSLOG
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS WS-POS-LOG-STATUS.
005200*
005300     SELECT STAKING-LOG-FILE   ASSIGN TO STKLOG
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS WS-STK-LOG-STATUS.
005600*
005700     SELECT REPORT-FILE        ASSIGN TO RPTFILE
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WS-REPORT-STATUS.
006000*===============================================================*
006100 DATA DIVISION.
006200*---------------------------------------------------------------*
006300 FILE SECTION.
006400*---------------------------------------------------------------*
006500 FD  TS-LOG-FILE
006600         RECORDING MODE F.
006700 COPY TOKTSLOG.
006800*---------------------------------------------------------------*
006900 FD  POS-LOG-FILE
007000         RECORDING MODE F.
007100 COPY TOKPOSLG.
007200*---------------------------------------------------------------*
007300 FD  STAKING-LOG-FILE
007400         RECORDING MODE F.
007500 COPY TOKPOSLG REPLACING ==PAYOUT-RECORD== BY ==STAKING-RECORD==
007600                         ==PL-==           BY ==SK-==.
007700*---------------------------------------------------------------*
007800 FD  REPORT-FILE
007900         RECORDING MODE F.
008000 01  REPORT-RECORD               PIC X(132).
008100*---------------------------------------------------------------*
008200 WORKING-STORAGE SECTION.
008300*---------------------------------------------------------------*
008400 77  WS-TS-LOG-STATUS            PIC X(02).
008500 77  WS-POS-LOG-STATUS           PIC X(02).
008600 77  WS-STK-LOG-STATUS           PIC X(02).
008700 77  WS-REPORT-STATUS            PIC X(02).
008800 77  WS-TS-ENTRY-COUNT           PIC S9(05) USAGE COMP VALUE 0.
008900 77  WS-POS-ENTRY-COUNT          PIC S9(05) USAGE COMP VALUE 0.
009000 77  WS-STK-ENTRY-COUNT          PIC S9(05) USAGE COMP VALUE 0.
009100 77  WS-FIND-COUNT               PIC S9(05) USAGE COMP VALUE 0.
009200 77  WS-HIGH-COUNT               PIC S9(05) USAGE COMP VALUE 0.
009300 77  WS-MEDIUM-COUNT             PIC S9(05) USAGE COMP VALUE 0.
009400 77  WS-LOW-COUNT                PIC S9(05) USAGE COMP VALUE 0.
009500*---------------------------------------------------------------*
009600 COPY TOKWKARA.
009700*---------------------------------------------------------------*
009800 COPY TOKRPTLN.
009900*---------------------------------------------------------------*
010000* TARGET-DATE RANGE, BUILT ONCE AT INIT FROM WS-START-DATE AND
010100* WS-END-DATE SO A BUCKETED CALENDAR DATE (X(10), HYPHENATED) CAN
010200* BE RANGE-TESTED WITH A SIMPLE COMPARE.
010300*---------------------------------------------------------------*
010400 01  WS-ANOM-RANGE.
010500     05  WS-RANGE-LO             PIC X(10).
010600     05  WS-RANGE-HI             PIC X(10).
010700     05  FILLER                  PIC X(02).
010800*---------------------------------------------------------------*
010900* TS FINDINGS ARE COUNTED PER CALENDAR DATE PER ADDRESS - SEARCH
011000* IS LINEAR (NOT SEARCH ALL) SINCE THE TABLE FILLS IN TIMESTAMP
011100* ORDER, NOT ADDRESS ORDER.
011200*---------------------------------------------------------------*
011300 01  TS-DAY-ADDR-TABLE.
011400     05  FILLER                  PIC X(01) VALUE SPACE.
011500     05  TDA-ENTRY OCCURS 1 TO 2000 TIMES
011600             DEPENDING ON WS-TS-ENTRY-COUNT
011700             INDEXED BY TDA-IX.
011800         10  TDA-DATE            PIC X(10).
011900         10  TDA-ADDRESS         PIC X(44).
012000         10  TDA-CLAIMS          PIC S9(05) USAGE COMP.
012100         10  TDA-DRAWS           PIC S9(05) USAGE COMP.
012200*---------------------------------------------------------------*
012300 01  POS-DAY-ADDR-TABLE.
012400     05  FILLER                  PIC X(01) VALUE SPACE.
012500     05  PDA-ENTRY OCCURS 1 TO 2000 TIMES
012600             DEPENDING ON WS-POS-ENTRY-COUNT
012700             INDEXED BY PDA-IX.
012800         10  PDA-DATE            PIC X(10).
012900         10  PDA-ADDRESS         PIC X(44).
013000         10  PDA-COUNT           PIC S9(05) USAGE COMP.
013010         10  PDA-AMT-COUNT       PIC S9(05) USAGE COMP.           RQ-5624 
013020         10  PDA-AMT-ENTRY OCCURS 1 TO 20 TIMES                   RQ-5624 
013030                 DEPENDING ON PDA-AMT-COUNT                       RQ-5624 
013040                 INDEXED BY PDA-AMT-IX.                           RQ-5624 
013050             15  PDA-AMOUNT      PIC S9(11)V9(06).                RQ-5624 
013100*---------------------------------------------------------------*
013200 01  STK-DAY-ADDR-TABLE.
013300     05  FILLER                  PIC X(01) VALUE SPACE.
013400     05  SDA-ENTRY OCCURS 1 TO 2000 TIMES
013500             DEPENDING ON WS-STK-ENTRY-COUNT
013600             INDEXED BY SDA-IX.
013700         10  SDA-DATE            PIC X(10).
013800         10  SDA-ADDRESS         PIC X(44).
013900         10  SDA-COUNT           PIC S9(05) USAGE COMP.
013910         10  SDA-AMT-COUNT       PIC S9(05) USAGE COMP.           RQ-5624 
013920         10  SDA-AMT-ENTRY OCCURS 1 TO 20 TIMES                   RQ-5624 
013930                 DEPENDING ON SDA-AMT-COUNT                       RQ-5624 
013940                 INDEXED BY SDA-AMT-IX.                           RQ-5624 
013950             15  SDA-AMOUNT      PIC S9(11)V9(06).                RQ-5624 
014000*---------------------------------------------------------------*
014100* ONE ROW PER CONFIRMED FINDING, BUILT BY THE RULE PARAGRAPHS AND
014200* PRINTED AFTER THE SUMMARY LINE.
014300*---------------------------------------------------------------*
014400 01  WS-FINDING-TABLE.
014500     05  FILLER                  PIC X(01) VALUE SPACE.
014600     05  FND-ENTRY OCCURS 1 TO 3000 TIMES
014700             DEPENDING ON WS-FIND-COUNT
014800             INDEXED BY FND-IX.
014900         10  FND-DATE            PIC X(10).
015000         10  FND-ADDRESS         PIC X(44).
015100         10  FND-TYPE            PIC X(19).
015200         10  FND-SEVERITY        PIC X(06).
015300         10  FND-COUNT-1         PIC S9(05) USAGE COMP.
015400         10  FND-COUNT-2         PIC S9(05) USAGE COMP.
015410         10  FND-AMT-COUNT       PIC S9(05) USAGE COMP.           RQ-5624 
015420         10  FND-AMT-ENTRY OCCURS 1 TO 20 TIMES                   RQ-5624 
015430                 DEPENDING ON FND-AMT-COUNT                       RQ-5624 
015440                 INDEXED BY FND-AMT-IX.                           RQ-5624 
015450             15  FND-AMOUNT      PIC S9(11)V9(06).                RQ-5624 
015500*---------------------------------------------------------------*
015600 01  WS-ANOM-SWITCHES.
015700     05  WS-BUCKET-DATE          PIC X(10).
015800     05  WS-AMOUNT-CLASS-SW      PIC X(01).
015900         88  WS-AMOUNT-IS-CLAIM        VALUE 'C'.
016000         88  WS-AMOUNT-IS-DRAW         VALUE 'D'.
016100         88  WS-AMOUNT-IS-REFERRAL     VALUE 'R'.
016200     05  FILLER                  PIC X(02).
016300*---------------------------------------------------------------*
016400* WORK AREA FOR THE FINDING JUST DETECTED BY ONE OF THE 3nnn
016500* RULE PARAGRAPHS, MOVED INTO WS-FINDING-TABLE BY 3900-ADD-
016600* FINDING.
016700*---------------------------------------------------------------*
016800 01  WS-FINDING-WORK-AREA.
016900     05  FND-WORK-DATE           PIC X(10).
017000     05  FND-WORK-ADDR           PIC X(44).
017100     05  FND-WORK-TYPE           PIC X(19).
017200     05  FND-WORK-SEV            PIC X(06).
017300     05  FND-WORK-CNT1           PIC S9(05) USAGE COMP.
017400     05  FND-WORK-CNT2           PIC S9(05) USAGE COMP.
017410     05  FND-WORK-AMT-COUNT  PIC S9(05) USAGE COMP.               RQ-5624 
017420     05  FND-WORK-AMT-ENTRY OCCURS 1 TO 20 TIMES                  RQ-5624 
017430             DEPENDING ON FND-WORK-AMT-COUNT                      RQ-5624 
017440             INDEXED BY FND-WORK-AMT-IX.                          RQ-5624 
017450         10  FND-WORK-AMOUNT PIC S9(11)V9(06).                    RQ-5624 
017500     05  FILLER                  PIC X(02).
017600*---------------------------------------------------------------*
017700 PROCEDURE DIVISION.
017800*---------------------------------------------------------------*
017900 0000-MAIN-PROCESSING.
018000*---------------------------------------------------------------*
018100     PERFORM 1000-INITIALIZE-RUN.
018200     PERFORM 2000-PARTITION-TS-FILE THRU 2000-EXIT.
018300     PERFORM 2100-PARTITION-POS-FILE THRU 2100-EXIT.
018400     PERFORM 2200-PARTITION-STAKING-FILE THRU 2200-EXIT.
018500     PERFORM 3000-APPLY-TS-RULES
018600         VARYING TDA-IX FROM 1 BY 1
018700             UNTIL TDA-IX > WS-TS-ENTRY-COUNT.
018800     PERFORM 3100-APPLY-POS-RULES
018900         VARYING PDA-IX FROM 1 BY 1
019000             UNTIL PDA-IX > WS-POS-ENTRY-COUNT.
019100     PERFORM 3200-APPLY-STAKING-RULES
019200         VARYING SDA-IX FROM 1 BY 1
019300             UNTIL SDA-IX > WS-STK-ENTRY-COUNT.
019400     PERFORM 5000-PRINT-ANOMALY-SECTION.                          
019500     PERFORM 9900-TERMINATE-RUN.                                  
019600     GOBACK.                                                      
019700*---------------------------------------------------------------* 
019800 1000-INITIALIZE-RUN.                                             
019900*---------------------------------------------------------------* 
020000     OPEN EXTEND REPORT-FILE.                                     
020100     OPEN INPUT  TS-LOG-FILE.                                     
020200     OPEN INPUT  POS-LOG-FILE.                                    
020300     OPEN INPUT  STAKING-LOG-FILE.                                
020400     ACCEPT WS-RUN-DATE-DATA     FROM DATE.
020500     ACCEPT WS-START-DATE.
020600     ACCEPT WS-END-DATE.
020700     MOVE WS-RUN-MM              TO RH1-RUN-MM.
020800     MOVE WS-RUN-DD              TO RH1-RUN-DD.
020900     MOVE WS-RUN-YY              TO RH1-RUN-YY.
021000     MOVE 'ANOMALY DETECTION'    TO RH1-SECTION-TITLE.
021100     MOVE WS-START-YYYY          TO BD-YYYY.
021200     MOVE WS-START-MM            TO BD-MM.
021300     MOVE WS-START-DD            TO BD-DD.
021400     MOVE WS-BOUND-DATE          TO WS-RANGE-LO.
021500     MOVE WS-END-YYYY            TO BD-YYYY.
021600     MOVE WS-END-MM              TO BD-MM.
021700     MOVE WS-END-DD              TO BD-DD.
021800     MOVE WS-BOUND-DATE          TO WS-RANGE-HI.
021900     STRING 'TARGET DATES '     WS-RANGE-LO ' THRU ' WS-RANGE-HI
022000            DELIMITED BY SIZE INTO RH2-PERIOD-LABEL.
022100*---------------------------------------------------------------*
022200* PASS 1 - TS-LOG, 08:00 DAY WINDOW.
022300*---------------------------------------------------------------*
022400 2000-PARTITION-TS-FILE.
022500*---------------------------------------------------------------*
022600     PERFORM 2010-READ-TS-LOG THRU 2010-EXIT.
022700     PERFORM 2020-CLASSIFY-TS-RECORD
022800         UNTIL WS-CURR-EOF.
022900 2000-EXIT.
023000     EXIT.
023100*---------------------------------------------------------------*
023200 2010-READ-TS-LOG.
023300*---------------------------------------------------------------*
023400     READ TS-LOG-FILE
023500         AT END
023600             MOVE 'Y' TO WS-CURR-EOF-SW
023700             GO TO 2010-EXIT.
023800 2010-EXIT.
023900     EXIT.
024000*---------------------------------------------------------------*
024100 2020-CLASSIFY-TS-RECORD.
024200*---------------------------------------------------------------*
024300     EVALUATE TSL-AMOUNT
024400         WHEN 500 WHEN 1500
024500             SET WS-AMOUNT-IS-CLAIM    TO TRUE
024600         WHEN 50 WHEN 150 WHEN 25 WHEN 75
024700             SET WS-AMOUNT-IS-REFERRAL TO TRUE
024800         WHEN OTHER
024900             SET WS-AMOUNT-IS-DRAW     TO TRUE
025000     END-EVALUATE.
025100     IF NOT WS-AMOUNT-IS-REFERRAL
025200         MOVE TSL-TS-HH           TO WS-TIME-HH
025300         MOVE TSL-TS-MI           TO WS-TIME-MI
025400         MOVE TSL-TS-SS           TO WS-TIME-SS
025500         MOVE TSL-TS-YYYY         TO JW-YEAR
025600         MOVE TSL-TS-MM           TO JW-MONTH
025700         MOVE TSL-TS-DD           TO JW-DAY
025800         IF WS-TIME-NUMERIC < 080000
025900             PERFORM 0110-CALC-JULIAN THRU 0110-EXIT
026000             SUBTRACT 1 FROM JW-JULIAN-DAY
026100             PERFORM 0120-JULIAN-TO-DATE THRU 0120-EXIT
026200         END-IF
026300         MOVE JW-YEAR             TO BD-YYYY
026400         MOVE JW-MONTH            TO BD-MM
026500         MOVE JW-DAY              TO BD-DD
026600         MOVE WS-BOUND-DATE       TO WS-BUCKET-DATE
026700         IF WS-BUCKET-DATE NOT < WS-RANGE-LO AND
026800            WS-BUCKET-DATE NOT > WS-RANGE-HI
026900             PERFORM 2030-ADD-TS-ENTRY THRU 2030-EXIT
027000         END-IF
027100     END-IF.
027200     PERFORM 2010-READ-TS-LOG THRU 2010-EXIT.
027300*---------------------------------------------------------------*
027400 2030-ADD-TS-ENTRY.
027500*---------------------------------------------------------------*
027600     SET TDA-IX TO 1.
027700     IF WS-TS-ENTRY-COUNT = 0
027800         PERFORM 2040-APPEND-TS-ENTRY
027900     ELSE
028000         SEARCH TDA-ENTRY
028100             AT END
028200                 PERFORM 2040-APPEND-TS-ENTRY
028300             WHEN TDA-DATE(TDA-IX) = WS-BUCKET-DATE AND
028400                  TDA-ADDRESS(TDA-IX) = TSL-RECEIVER-ADDRESS
028500                 CONTINUE
028600         END-SEARCH
028700     END-IF.
028800     IF WS-AMOUNT-IS-CLAIM
028900         ADD 1 TO TDA-CLAIMS(TDA-IX)
029000     ELSE
029100         ADD 1 TO TDA-DRAWS(TDA-IX)
029200     END-IF.
029300 2030-EXIT.
029400     EXIT.
029500*---------------------------------------------------------------*
029600 2040-APPEND-TS-ENTRY.
029700*---------------------------------------------------------------*
029800     ADD 1                       TO WS-TS-ENTRY-COUNT.
029900     SET TDA-IX                  TO WS-TS-ENTRY-COUNT.
030000     MOVE WS-BUCKET-DATE         TO TDA-DATE(TDA-IX).
030100     MOVE TSL-RECEIVER-ADDRESS   TO TDA-ADDRESS(TDA-IX).
030200     MOVE ZERO                   TO TDA-CLAIMS(TDA-IX)
030300                                     TDA-DRAWS(TDA-IX).
030400*---------------------------------------------------------------*
030500* PASS 2 - POS-LOG, 12:00 DAY WINDOW.
030600*---------------------------------------------------------------*
030700 2100-PARTITION-POS-FILE.
030800*---------------------------------------------------------------*
030900     MOVE 'N'                    TO WS-CURR-EOF-SW.
031000     PERFORM 2110-READ-POS-LOG THRU 2110-EXIT.
031100     PERFORM 2120-CLASSIFY-POS-RECORD
031200         UNTIL WS-CURR-EOF.
031300 2100-EXIT.
031400     EXIT.
031500*---------------------------------------------------------------*
031600 2110-READ-POS-LOG.
031700*---------------------------------------------------------------*
031800     READ POS-LOG-FILE
031900         AT END
032000             MOVE 'Y' TO WS-CURR-EOF-SW
032100             GO TO 2110-EXIT.
032200 2110-EXIT.
032300     EXIT.
032400*---------------------------------------------------------------*
032500 2120-CLASSIFY-POS-RECORD.
032600*---------------------------------------------------------------*
032700     MOVE PL-TS-HH                TO WS-TIME-HH.
032800     MOVE PL-TS-MI                TO WS-TIME-MI.
032900     MOVE PL-TS-SS                TO WS-TIME-SS.
033000     MOVE PL-TS-YYYY              TO JW-YEAR.
033100     MOVE PL-TS-MM                TO JW-MONTH.
033200     MOVE PL-TS-DD                TO JW-DAY.
033300     IF WS-TIME-NUMERIC < 120000
033400         PERFORM 0110-CALC-JULIAN THRU 0110-EXIT
033500         SUBTRACT 1 FROM JW-JULIAN-DAY
033600         PERFORM 0120-JULIAN-TO-DATE THRU 0120-EXIT
033700     END-IF.
033800     MOVE JW-YEAR                 TO BD-YYYY.
033900     MOVE JW-MONTH                TO BD-MM.
034000     MOVE JW-DAY                  TO BD-DD.
034100     MOVE WS-BOUND-DATE           TO WS-BUCKET-DATE.
034200     IF WS-BUCKET-DATE NOT < WS-RANGE-LO AND
034300        WS-BUCKET-DATE NOT > WS-RANGE-HI
034400         PERFORM 2130-ADD-POS-ENTRY THRU 2130-EXIT
034500     END-IF.
034600     PERFORM 2110-READ-POS-LOG THRU 2110-EXIT.
034700*---------------------------------------------------------------*
034800 2130-ADD-POS-ENTRY.
034900*---------------------------------------------------------------*
035000     SET PDA-IX TO 1.
035100     IF WS-POS-ENTRY-COUNT = 0
035200         PERFORM 2140-APPEND-POS-ENTRY
035300     ELSE
035400         SEARCH PDA-ENTRY
035500             AT END
035600                 PERFORM 2140-APPEND-POS-ENTRY
035700             WHEN PDA-DATE(PDA-IX) = WS-BUCKET-DATE AND
035800                  PDA-ADDRESS(PDA-IX) = PL-RECEIVER-ADDRESS
035900                 CONTINUE
036000         END-SEARCH
036100     END-IF.
036200     ADD 1 TO PDA-COUNT(PDA-IX).
036210     IF PDA-AMT-COUNT(PDA-IX) < 20                                RQ-5624 
036220         ADD 1 TO PDA-AMT-COUNT(PDA-IX)                           RQ-5624 
036230         SET PDA-AMT-IX TO PDA-AMT-COUNT(PDA-IX)                  RQ-5624 
036240         MOVE PL-SHIT-SENT TO PDA-AMOUNT(PDA-IX PDA-AMT-IX)       RQ-5624 
036250     END-IF.                                                      RQ-5624 
036300 2130-EXIT.
036400     EXIT.
036500*---------------------------------------------------------------*
036600 2140-APPEND-POS-ENTRY.
036700*---------------------------------------------------------------*
036800     ADD 1                       TO WS-POS-ENTRY-COUNT.
036900     SET PDA-IX                  TO WS-POS-ENTRY-COUNT.
037000     MOVE WS-BUCKET-DATE         TO PDA-DATE(PDA-IX).
037100     MOVE PL-RECEIVER-ADDRESS    TO PDA-ADDRESS(PDA-IX).
037200     MOVE ZERO                   TO PDA-COUNT(PDA-IX).
037210     MOVE ZERO                   TO PDA-AMT-COUNT(PDA-IX).        RQ-5624 
037300*---------------------------------------------------------------*
037400* PASS 3 - STAKING-LOG, 12:00 DAY WINDOW (SAME AS POS).
037500*---------------------------------------------------------------*
037600 2200-PARTITION-STAKING-FILE.
037700*---------------------------------------------------------------*
037800     MOVE 'N'                    TO WS-CURR-EOF-SW.
037900     PERFORM 2210-READ-STAKING-LOG THRU 2210-EXIT.
038000     PERFORM 2220-CLASSIFY-STAKING-RECORD
038100         UNTIL WS-CURR-EOF.
038200 2200-EXIT.
038300     EXIT.
038400*---------------------------------------------------------------*
038500 2210-READ-STAKING-LOG.
038600*---------------------------------------------------------------*
038700     READ STAKING-LOG-FILE
038800         AT END
038900             MOVE 'Y' TO WS-CURR-EOF-SW
039000             GO TO 2210-EXIT.
039100 2210-EXIT.
039200     EXIT.
039300*---------------------------------------------------------------*
039400 2220-CLASSIFY-STAKING-RECORD.
039500*---------------------------------------------------------------*
039600     MOVE SK-TS-HH                TO WS-TIME-HH.
039700     MOVE SK-TS-MI                TO WS-TIME-MI.
039800     MOVE SK-TS-SS                TO WS-TIME-SS.
039900     MOVE SK-TS-YYYY              TO JW-YEAR.
040000     MOVE SK-TS-MM                TO JW-MONTH.
040100     MOVE SK-TS-DD                TO JW-DAY.
040200     IF WS-TIME-NUMERIC < 120000
040300         PERFORM 0110-CALC-JULIAN THRU 0110-EXIT
040400         SUBTRACT 1 FROM JW-JULIAN-DAY
040500         PERFORM 0120-JULIAN-TO-DATE THRU 0120-EXIT
040600     END-IF.
040700     MOVE JW-YEAR                 TO BD-YYYY.
040800     MOVE JW-MONTH                TO BD-MM.
040900     MOVE JW-DAY                  TO BD-DD.
041000     MOVE WS-BOUND-DATE           TO WS-BUCKET-DATE.
041100     IF WS-BUCKET-DATE NOT < WS-RANGE-LO AND
041200        WS-BUCKET-DATE NOT > WS-RANGE-HI
041300         PERFORM 2230-ADD-STAKING-ENTRY THRU 2230-EXIT
041400     END-IF.
041500     PERFORM 2210-READ-STAKING-LOG THRU 2210-EXIT.
041600*---------------------------------------------------------------*
041700 2230-ADD-STAKING-ENTRY.
041800*---------------------------------------------------------------*
041900     SET SDA-IX TO 1.
042000     IF WS-STK-ENTRY-COUNT = 0
042100         PERFORM 2240-APPEND-STAKING-ENTRY
042200     ELSE
042300         SEARCH SDA-ENTRY
042400             AT END
042500                 PERFORM 2240-APPEND-STAKING-ENTRY
042600             WHEN SDA-DATE(SDA-IX) = WS-BUCKET-DATE AND
042700                  SDA-ADDRESS(SDA-IX) = SK-RECEIVER-ADDRESS
042800                 CONTINUE
042900         END-SEARCH
043000     END-IF.
043100     ADD 1 TO SDA-COUNT(SDA-IX).
043110     IF SDA-AMT-COUNT(SDA-IX) < 20                                RQ-5624 
043120         ADD 1 TO SDA-AMT-COUNT(SDA-IX)                           RQ-5624 
043130         SET SDA-AMT-IX TO SDA-AMT-COUNT(SDA-IX)                  RQ-5624 
043140         MOVE SK-SHIT-SENT TO SDA-AMOUNT(SDA-IX SDA-AMT-IX)       RQ-5624 
043150     END-IF.                                                      RQ-5624 
043200 2230-EXIT.
043300     EXIT.
043400*---------------------------------------------------------------*
043500 2240-APPEND-STAKING-ENTRY.
043600*---------------------------------------------------------------*
043700     ADD 1                       TO WS-STK-ENTRY-COUNT.
043800     SET SDA-IX                  TO WS-STK-ENTRY-COUNT.
043900     MOVE WS-BUCKET-DATE         TO SDA-DATE(SDA-IX).
044000     MOVE SK-RECEIVER-ADDRESS    TO SDA-ADDRESS(SDA-IX).
044100     MOVE ZERO                   TO SDA-COUNT(SDA-IX).
044110     MOVE ZERO                   TO SDA-AMT-COUNT(SDA-IX).        RQ-5624 
044200*---------------------------------------------------------------*
044300* 3000-APPLY-TS-RULES  -  RULE 1 (LUCKY-DRAW OVER) TAKES PRIORITY
044400* AND SUPPRESSES RULES 2-3 FOR THE SAME ADDRESS/DATE.  RULES 2
044500* AND 3 ARE INDEPENDENT OF EACH OTHER AND MAY BOTH FIRE.
044600*---------------------------------------------------------------*
044700 3000-APPLY-TS-RULES.
044800*---------------------------------------------------------------*
044850     MOVE ZERO                   TO FND-WORK-AMT-COUNT.           RQ-5624 
044900     IF TDA-DRAWS(TDA-IX) > 3
045000         MOVE TDA-DATE(TDA-IX)     TO FND-WORK-DATE
045100         MOVE TDA-ADDRESS(TDA-IX)  TO FND-WORK-ADDR
045200         MOVE 'TS_LUCKY_DRAW_OVER' TO FND-WORK-TYPE
045300         MOVE 'HIGH'               TO FND-WORK-SEV
045400         MOVE TDA-CLAIMS(TDA-IX)   TO FND-WORK-CNT1
045500         MOVE TDA-DRAWS(TDA-IX)    TO FND-WORK-CNT2
045600         PERFORM 3900-ADD-FINDING
045700     ELSE
045800         IF TDA-CLAIMS(TDA-IX) > 20
045900             MOVE TDA-DATE(TDA-IX)    TO FND-WORK-DATE
046000             MOVE TDA-ADDRESS(TDA-IX) TO FND-WORK-ADDR
046100             MOVE 'TS_OVER_CLAIM'     TO FND-WORK-TYPE
046200             MOVE 'MEDIUM'            TO FND-WORK-SEV
046300             MOVE TDA-CLAIMS(TDA-IX)  TO FND-WORK-CNT1
046400             MOVE TDA-DRAWS(TDA-IX)   TO FND-WORK-CNT2
046500             PERFORM 3900-ADD-FINDING
046600         END-IF
046700         IF (TDA-CLAIMS(TDA-IX) < 5 AND TDA-DRAWS(TDA-IX) >= 1)
046800            OR (TDA-CLAIMS(TDA-IX) >= 5 AND
046900                TDA-CLAIMS(TDA-IX) < 10 AND
047000                TDA-DRAWS(TDA-IX) >= 2)
047100            OR (TDA-CLAIMS(TDA-IX) >= 10 AND
047200                TDA-CLAIMS(TDA-IX) < 20 AND
047300                TDA-DRAWS(TDA-IX) = 3)
047400             MOVE TDA-DATE(TDA-IX)    TO FND-WORK-DATE
047500             MOVE TDA-ADDRESS(TDA-IX) TO FND-WORK-ADDR
047600             MOVE 'TS_LOGIC_ERROR'    TO FND-WORK-TYPE
047700             MOVE 'MEDIUM'            TO FND-WORK-SEV
047800             MOVE TDA-CLAIMS(TDA-IX)  TO FND-WORK-CNT1
047900             MOVE TDA-DRAWS(TDA-IX)   TO FND-WORK-CNT2
048000             PERFORM 3900-ADD-FINDING
048100         END-IF
048200     END-IF.
048300*---------------------------------------------------------------*
048400 3100-APPLY-POS-RULES.
048500*---------------------------------------------------------------*
048600     IF PDA-COUNT(PDA-IX) > 1
048700         MOVE PDA-DATE(PDA-IX)     TO FND-WORK-DATE
048800         MOVE PDA-ADDRESS(PDA-IX)  TO FND-WORK-ADDR
048900         MOVE 'POS_DUPLICATE'      TO FND-WORK-TYPE
049000         MOVE 'HIGH'               TO FND-WORK-SEV
049100         MOVE PDA-COUNT(PDA-IX)    TO FND-WORK-CNT1
049200         MOVE ZERO                 TO FND-WORK-CNT2
049210         MOVE PDA-AMT-COUNT(PDA-IX) TO FND-WORK-AMT-COUNT         RQ-5624 
049220         PERFORM 3110-COPY-POS-AMOUNTS THRU 3110-EXIT             RQ-5624 
049230             VARYING FND-WORK-AMT-IX FROM 1 BY 1                  RQ-5624 
049240                 UNTIL FND-WORK-AMT-IX > FND-WORK-AMT-COUNT       RQ-5624 
049300         PERFORM 3900-ADD-FINDING
049400     END-IF.
049410*-----------------------------------------------------------------RQ-5624 
049420 3110-COPY-POS-AMOUNTS.                                           RQ-5624 
049430*-----------------------------------------------------------------RQ-5624 
049440     MOVE PDA-AMOUNT(PDA-IX FND-WORK-AMT-IX)                      RQ-5624 
049450                         TO FND-WORK-AMOUNT(FND-WORK-AMT-IX).     RQ-5624 
049460 3110-EXIT.                                                       RQ-5624 
049470     EXIT.                                                        RQ-5624 
049500*---------------------------------------------------------------*
049600 3200-APPLY-STAKING-RULES.
049700*---------------------------------------------------------------*
049800     IF SDA-COUNT(SDA-IX) > 1
049900         MOVE SDA-DATE(SDA-IX)     TO FND-WORK-DATE
050000         MOVE SDA-ADDRESS(SDA-IX)  TO FND-WORK-ADDR
050100         MOVE 'STAKING_DUPLICATE'  TO FND-WORK-TYPE
050200         MOVE 'HIGH'               TO FND-WORK-SEV
050300         MOVE SDA-COUNT(SDA-IX)    TO FND-WORK-CNT1
050400         MOVE ZERO                 TO FND-WORK-CNT2
050410         MOVE SDA-AMT-COUNT(SDA-IX) TO FND-WORK-AMT-COUNT         RQ-5624
050420         PERFORM 3210-COPY-STAKING-AMOUNTS THRU 3210-EXIT         RQ-5624
050430             VARYING FND-WORK-AMT-IX FROM 1 BY 1                  RQ-5624
050440                 UNTIL FND-WORK-AMT-IX > FND-WORK-AMT-COUNT       RQ-5624
050500         PERFORM 3900-ADD-FINDING
050600     END-IF.
050710*------------------------------------------------------------------RQ-5624
050720 3210-COPY-STAKING-AMOUNTS.                                       RQ-5624
050730*------------------------------------------------------------------RQ-5624
050740     MOVE SDA-AMOUNT(SDA-IX FND-WORK-AMT-IX)                      RQ-5624
050750                     TO FND-WORK-AMOUNT(FND-WORK-AMT-IX).         RQ-5624
050760 3210-EXIT.                                                       RQ-5624
050770     EXIT.                                                        RQ-5624
050780*---------------------------------------------------------------*
050800 3900-ADD-FINDING.
050900*---------------------------------------------------------------*
051000     ADD 1                       TO WS-FIND-COUNT.
051100     SET FND-IX                  TO WS-FIND-COUNT.
051200     MOVE FND-WORK-DATE          TO FND-DATE(FND-IX).
051300     MOVE FND-WORK-ADDR          TO FND-ADDRESS(FND-IX).
051400     MOVE FND-WORK-TYPE          TO FND-TYPE(FND-IX).
051500     MOVE FND-WORK-SEV           TO FND-SEVERITY(FND-IX).
051600     MOVE FND-WORK-CNT1          TO FND-COUNT-1(FND-IX).
051700     MOVE FND-WORK-CNT2          TO FND-COUNT-2(FND-IX).
051710     MOVE FND-WORK-AMT-COUNT     TO FND-AMT-COUNT(FND-IX).        RQ-5624
051720     PERFORM 3910-COPY-FINDING-AMOUNTS THRU 3910-EXIT             RQ-5624
051730         VARYING FND-WORK-AMT-IX FROM 1 BY 1                      RQ-5624
051740             UNTIL FND-WORK-AMT-IX > FND-WORK-AMT-COUNT.          RQ-5624
051800     IF FND-WORK-SEV = 'HIGH'
051900         ADD 1 TO WS-HIGH-COUNT
052000     ELSE
052100         IF FND-WORK-SEV = 'MEDIUM'
052200             ADD 1 TO WS-MEDIUM-COUNT
052300         ELSE
052400             ADD 1 TO WS-LOW-COUNT.
052410*------------------------------------------------------------------RQ-5624
052420 3910-COPY-FINDING-AMOUNTS.                                       RQ-5624
052430*------------------------------------------------------------------RQ-5624
052440     SET FND-AMT-IX TO FND-WORK-AMT-IX.                           RQ-5624
052450     MOVE FND-WORK-AMOUNT(FND-WORK-AMT-IX)                        RQ-5624
052460                     TO FND-AMOUNT(FND-IX FND-AMT-IX).            RQ-5624
052470 3910-EXIT.                                                       RQ-5624
052480     EXIT.                                                        RQ-5624
052500*---------------------------------------------------------------*
052600 5000-PRINT-ANOMALY-SECTION.                                      RQ-5615
052700*---------------------------------------------------------------* RQ-5615 
052800     ADD 1                       TO RPT-PAGE-COUNT.               RQ-5615 
052900     MOVE RPT-PAGE-COUNT         TO RH1-PAGE-COUNT.               RQ-5615 
053000     WRITE REPORT-RECORD         FROM RPT-PAGE-HEADING-1          RQ-5615 
053100         AFTER ADVANCING PAGE.                                    RQ-5615 
053200     WRITE REPORT-RECORD         FROM RPT-PAGE-HEADING-2          RQ-5615 
053300         AFTER ADVANCING 1 LINE.                                  RQ-5615 
053400     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE              RQ-5615 
053500         AFTER ADVANCING 1 LINE.                                  RQ-5615 
053600     MOVE WS-FIND-COUNT          TO ASL-TOTAL-COUNT.              RQ-5615 
053700     MOVE WS-HIGH-COUNT          TO ASL-HIGH-COUNT.               RQ-5615 
053800     MOVE WS-MEDIUM-COUNT        TO ASL-MEDIUM-COUNT.
053900     MOVE WS-LOW-COUNT           TO ASL-LOW-COUNT.
054000     WRITE REPORT-RECORD FROM RPT-ANOM-SUMMARY-LINE
054100         AFTER ADVANCING 1 LINE.
054200     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
054300         AFTER ADVANCING 1 LINE.
054400     PERFORM 5100-PRINT-DETAIL-LINES
054500         VARYING FND-IX FROM 1 BY 1
054600             UNTIL FND-IX > WS-FIND-COUNT.
054700*---------------------------------------------------------------*
054800 5100-PRINT-DETAIL-LINES.
054900*---------------------------------------------------------------*
055000     MOVE FND-DATE(FND-IX)        TO ADL-DATE.
055100     MOVE FND-ADDRESS(FND-IX)     TO WS-FULL-ADDRESS.
055200     PERFORM 9600-ABBREVIATE-ADDRESS THRU 9600-EXIT.
055300     MOVE WS-ABBREV-ADDRESS       TO ADL-ABBREV-ADDR.
055400     MOVE FND-TYPE(FND-IX)        TO ADL-TYPE.
055500     MOVE FND-SEVERITY(FND-IX)    TO ADL-SEVERITY.
055600     MOVE FND-COUNT-1(FND-IX)     TO ADL-COUNT-1.
055700     MOVE FND-COUNT-2(FND-IX)     TO ADL-COUNT-2.
055800     WRITE REPORT-RECORD FROM RPT-ANOM-DETAIL-LINE
055900         AFTER ADVANCING 1 LINE.
055910     PERFORM 5150-PRINT-FINDING-AMOUNTS THRU 5150-EXIT            RQ-5624
055920         VARYING FND-AMT-IX FROM 1 BY 1                           RQ-5624
055930             UNTIL FND-AMT-IX > FND-AMT-COUNT(FND-IX).            RQ-5624
055940*------------------------------------------------------------------RQ-5624
055950 5150-PRINT-FINDING-AMOUNTS.                                      RQ-5624
055960*------------------------------------------------------------------RQ-5624
055970     MOVE FND-AMOUNT(FND-IX FND-AMT-IX) TO AML-AMOUNT.            RQ-5624
055980     WRITE REPORT-RECORD FROM RPT-ANOM-AMOUNT-LINE                RQ-5624
055990         AFTER ADVANCING 1 LINE.                                  RQ-5624
055995 5150-EXIT.                                                       RQ-5624
055998     EXIT.                                                        RQ-5624
056000*---------------------------------------------------------------*
056100 COPY TOKCMPUT.
056200*---------------------------------------------------------------*
056300 COPY TOKPRDLG.
056400*---------------------------------------------------------------*
056500 9900-TERMINATE-RUN.
056600*---------------------------------------------------------------*
056700     CLOSE TS-LOG-FILE.
056800     CLOSE POS-LOG-FILE.
056900     CLOSE STAKING-LOG-FILE.
057000     CLOSE REPORT-FILE.
