000100*****************************************************************
000200* PROGRAM NAME:     DFIANLZ
000300* ORIGINAL AUTHOR:  E. ACKERMAN
000400*
000500* PURPOSE:  STEP 5 OF THE TOKEN OPERATIONS ANALYTICS RUN.  READS
000600* THE LIQUIDITY-POOL ACTIVITY FEED, SPLITS IT INTO THE CURRENT
000700* AND PREVIOUS PERIODS, COMPUTES THE BUY/SELL/LIQUIDITY METRICS
000800* (ALL ON ABSOLUTE VALUES OF THE SIGNED CHANGE COLUMNS), BUILDS
000900* THE CURRENT-PERIOD CALENDAR-DATE DAILY BREAKOUT, AND READS THE
001000* PRICE-TICK FEED TO BUILD CURRENT-PERIOD HOURLY OPEN/CLOSE/LOW/
001100* HIGH PRICE BARS.  EXTENDS THE SHARED REPORT FILE.
001200*
001300* MAINTENENCE LOG
001400* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001500* --------- ------------  ---------------------------------------
001600* 11/02/91 E. ACKERMAN    ORIGINAL - RQ-5006 LIQUIDITY POOL REPORT
001700* 04/18/00 E. ACKERMAN    RQ-5006 ADDED LIQ_ADD/LIQ_REMOVE ACTIVITY
001800*                         CODES AND THE TS-SELL 13000-20000 BAND
001900* 08/19/99 E. ACKERMAN    Y2K - PARM DATES NOW ACCEPTED AS 4-DIGIT
002000*                         YEARS, ALL DAY-COUNT MATH RECHECKED
002100* 05/16/01 D. QUINN       RQ-5402 DELTA AND ABBREVIATION LOGIC
002200*                         MOVED TO TOKCMPUT COPY MEMBER
002300* 11/12/02 E. ACKERMAN    RQ-5590 ADDED HOURLY OHLC PRICE BAR
002400*                         SECTION FROM THE PRICE-TICK FEED - SEE
002500*                         RPT-HOURLY-LINE IN TOKRPTLN
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    DFIANLZ.
002900 AUTHOR.        E. ACKERMAN.
003000 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003100 DATE-WRITTEN.  11/02/91.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-3090.
003800 OBJECT-COMPUTER.  IBM-3090.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT LIQ-POOL-FILE   ASSIGN TO LIQPOOL
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS  IS WS-LIQ-POOL-STATUS.
004700*
004800     SELECT PRICE-LOG-FILE  ASSIGN TO PRICELOG
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS  IS WS-PRICE-LOG-STATUS.
005100*
005200     SELECT REPORT-FILE     ASSIGN TO RPTFILE
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS  IS WS-REPORT-STATUS.
005500*===============================================================*
005600 DATA DIVISION.
005700*---------------------------------------------------------------*
005800 FILE SECTION.
005900*---------------------------------------------------------------*
006000 FD  LIQ-POOL-FILE
006100         RECORDING MODE F.
006200 COPY TOKLIQPL.
006300*---------------------------------------------------------------*
006400 FD  PRICE-LOG-FILE
006500         RECORDING MODE F.
006600 COPY TOKPRCLG.
006700*---------------------------------------------------------------*
006800 FD  REPORT-FILE
006900         RECORDING MODE F.
007000 01  REPORT-RECORD               PIC X(132).
007100*---------------------------------------------------------------*
007200 WORKING-STORAGE SECTION.
007300*---------------------------------------------------------------*
007400 77  WS-LIQ-POOL-STATUS          PIC X(02).
007500 77  WS-PRICE-LOG-STATUS         PIC X(02).
007600 77  WS-REPORT-STATUS            PIC X(02).
007700 77  WS-DAY-COUNT                PIC S9(05) USAGE COMP VALUE 0.
007800 77  WS-HOUR-COUNT               PIC S9(05) USAGE COMP VALUE 0.
007900 77  WS-ABS-SHIT-CHANGE          PIC S9(11)V9(06).
008000 77  WS-ABS-USDT-CHANGE          PIC S9(11)V9(06).
008100*---------------------------------------------------------------*
008200 COPY TOKWKARA.
008300*---------------------------------------------------------------*
008400 COPY TOKRPTLN.
008500*---------------------------------------------------------------*
008600* PER-PERIOD DEFI METRIC ACCUMULATORS - SUBSCRIPT 1 CURRENT,
008700* SUBSCRIPT 2 PREVIOUS.  ALL AMOUNTS ARE ABSOLUTE VALUES OF THE
008800* SIGNED CHANGE COLUMNS.
008900*---------------------------------------------------------------*
009000 01  WS-DFI-METRICS.
009100     05  FILLER                  PIC X(01) VALUE SPACE.
009200     05  DM-METRIC OCCURS 2 TIMES INDEXED BY DM-IX.
009300         10  DM-BUY-SHIT         PIC S9(11)V9(06).
009400         10  DM-BUY-COUNT        PIC S9(07) USAGE COMP.
009500         10  DM-BUY-USDT         PIC S9(11)V9(06).
009600         10  DM-SELL-SHIT        PIC S9(11)V9(06).
009700         10  DM-SELL-COUNT       PIC S9(07) USAGE COMP.
009800         10  DM-SELL-USDT        PIC S9(11)V9(06).
009900         10  DM-TSSELL-SHIT      PIC S9(11)V9(06).
010000         10  DM-TSSELL-USDT      PIC S9(11)V9(06).
010100         10  DM-LIQADD-USDT      PIC S9(11)V9(06).
010200         10  DM-LIQADD-COUNT     PIC S9(07) USAGE COMP.
010300         10  DM-LIQREM-USDT      PIC S9(11)V9(06).
010400         10  DM-LIQREM-COUNT     PIC S9(07) USAGE COMP.
010500*---------------------------------------------------------------*
010600* CURRENT-PERIOD CALENDAR-DATE DAILY BREAKOUT - SEQUENTIAL
010700* CONTROL BREAK, THE FEED IS SORTED ASCENDING BY TIMESTAMP.
010800*---------------------------------------------------------------*
010900 01  DFI-DAY-TABLE.
011000     05  FILLER                  PIC X(01) VALUE SPACE.
011100     05  DDT-ENTRY OCCURS 1 TO 400 TIMES
011200             DEPENDING ON WS-DAY-COUNT
011300             INDEXED BY DDT-IX.
011400         10  DDT-DATE            PIC X(10).
011500         10  DDT-BUY-USDT        PIC S9(11)V9(06).
011600         10  DDT-SELL-USDT       PIC S9(11)V9(06).
011700         10  DDT-LIQADD-USDT     PIC S9(11)V9(06).
011800         10  DDT-LIQREM-USDT     PIC S9(11)V9(06).
011900         10  DDT-TSSELL-USDT     PIC S9(11)V9(06).
012000*---------------------------------------------------------------*
012100* CURRENT-PERIOD HOURLY OHLC PRICE BAR TABLE - SEQUENTIAL CONTROL
012200* BREAK ON THE HOUR-TRUNCATED TIMESTAMP, PRICE-LOG IS SORTED
012300* ASCENDING BY TIMESTAMP.
012400*---------------------------------------------------------------*
012500 01  DFI-HOUR-TABLE.
012600     05  FILLER                  PIC X(01) VALUE SPACE.
012700     05  HRB-ENTRY OCCURS 1 TO 800 TIMES
012800             DEPENDING ON WS-HOUR-COUNT
012900             INDEXED BY HRB-IX.
013000         10  HRB-HOUR            PIC X(13).
013100         10  HRB-OPEN            PIC S9(05)V9(09).
013200         10  HRB-CLOSE           PIC S9(05)V9(09).
013300         10  HRB-LOW             PIC S9(05)V9(09).
013400         10  HRB-HIGH            PIC S9(05)V9(09).
013500*---------------------------------------------------------------*
013600 01  WS-DFI-SWITCHES.
013700     05  WS-BUCKET-DATE          PIC X(10).
013800     05  WS-BUCKET-HOUR          PIC X(13).
013900     05  WS-WHICH-PERIOD-SW      PIC X(01).
014000         88  WS-IN-CURRENT-PERIOD      VALUE '1'.
014100         88  WS-IN-PREVIOUS-PERIOD     VALUE '2'.
014200         88  WS-IN-NEITHER-PERIOD      VALUE '0'.
014300     05  FILLER                  PIC X(03).
014400*---------------------------------------------------------------*
014500 PROCEDURE DIVISION.
014600*---------------------------------------------------------------*
014700 0000-MAIN-PROCESSING.
014800*---------------------------------------------------------------*
014900     PERFORM 1000-INITIALIZE-RUN.
015000     PERFORM 2000-PARTITION-LP-FILE THRU 2000-EXIT.
015100     PERFORM 2500-PARTITION-PRICE-FILE THRU 2500-EXIT.
015200     PERFORM 5000-PRINT-DFI-SECTION.
015300     PERFORM 9900-TERMINATE-RUN.
015400     GOBACK.
015500*---------------------------------------------------------------*
015600 1000-INITIALIZE-RUN.
015700*---------------------------------------------------------------*
015800     OPEN EXTEND REPORT-FILE.
015900     OPEN INPUT  LIQ-POOL-FILE.
016000     OPEN INPUT  PRICE-LOG-FILE.
016100     ACCEPT WS-RUN-DATE-DATA     FROM DATE.
016200     ACCEPT WS-START-DATE.
016300     ACCEPT WS-END-DATE.
016400     MOVE WS-RUN-MM              TO RH1-RUN-MM.
016500     MOVE WS-RUN-DD              TO RH1-RUN-DD.
016600     MOVE WS-RUN-YY              TO RH1-RUN-YY.
016700     MOVE 'DEFI POOL ACTIVITY'   TO RH1-SECTION-TITLE.
016800     PERFORM 0100-DERIVE-PERIODS THRU 0100-EXIT.
016900     STRING 'CURRENT '     WS-CURR-LO-BOUND(1:10) '-'
017000            WS-CURR-HI-BOUND(1:10) '   PREVIOUS '
017100            WS-PREV-LO-BOUND(1:10) '-' WS-PREV-HI-BOUND(1:10)
017200            DELIMITED BY SIZE INTO RH2-PERIOD-LABEL.
017300     INITIALIZE WS-DFI-METRICS.
017400*---------------------------------------------------------------*
017500 2000-PARTITION-LP-FILE.
017600*---------------------------------------------------------------*
017700     PERFORM 2010-READ-LP-LOG THRU 2010-EXIT.
017800     PERFORM 2020-CLASSIFY-LP-RECORD
017900         UNTIL WS-CURR-EOF.
018000 2000-EXIT.
018100     EXIT.
018200*---------------------------------------------------------------*
018300 2010-READ-LP-LOG.
018400*---------------------------------------------------------------*
018500     READ LIQ-POOL-FILE
018600         AT END
018700             MOVE 'Y' TO WS-CURR-EOF-SW
018800             GO TO 2010-EXIT.
018900 2010-EXIT.
019000     EXIT.
019100*---------------------------------------------------------------*
019200 2020-CLASSIFY-LP-RECORD.
019300*---------------------------------------------------------------*
019400     MOVE '0'                    TO WS-WHICH-PERIOD-SW.
019500     IF LP-TIMESTAMP NOT < WS-CURR-LO-BOUND AND
019600        LP-TIMESTAMP <  WS-CURR-HI-BOUND
019700         MOVE '1'                TO WS-WHICH-PERIOD-SW
019800     ELSE
019900         IF LP-TIMESTAMP NOT < WS-PREV-LO-BOUND AND
020000            LP-TIMESTAMP <  WS-PREV-HI-BOUND
020100             MOVE '2'            TO WS-WHICH-PERIOD-SW.
020200     IF WS-IN-CURRENT-PERIOD OR WS-IN-PREVIOUS-PERIOD
020300         MOVE LP-SHIT-CHANGE     TO WS-ABS-SHIT-CHANGE
020400         IF WS-ABS-SHIT-CHANGE < 0
020500             COMPUTE WS-ABS-SHIT-CHANGE = 0 - WS-ABS-SHIT-CHANGE
020600         END-IF
020700         MOVE LP-USDT-CHANGE     TO WS-ABS-USDT-CHANGE
020800         IF WS-ABS-USDT-CHANGE < 0
020900             COMPUTE WS-ABS-USDT-CHANGE = 0 - WS-ABS-USDT-CHANGE
021000         END-IF
021100         SET DM-IX TO 1
021200         IF WS-IN-PREVIOUS-PERIOD
021300             SET DM-IX TO 2
021400         END-IF
021500         PERFORM 2100-ACCUMULATE-METRICS
021600         IF WS-IN-CURRENT-PERIOD
021700             PERFORM 2200-ACCUMULATE-DAILY-BUCKET THRU 2200-EXIT
021800         END-IF
021900     END-IF.
022000     PERFORM 2010-READ-LP-LOG THRU 2010-EXIT.
022100*---------------------------------------------------------------*
022200 2100-ACCUMULATE-METRICS.
022300*---------------------------------------------------------------*
022400     EVALUATE TRUE
022500         WHEN LP-IS-BUY
022600             ADD WS-ABS-SHIT-CHANGE TO DM-BUY-SHIT(DM-IX)
022700             ADD WS-ABS-USDT-CHANGE TO DM-BUY-USDT(DM-IX)
022800             ADD 1                  TO DM-BUY-COUNT(DM-IX)
022900         WHEN LP-IS-SELL
023000             ADD WS-ABS-SHIT-CHANGE TO DM-SELL-SHIT(DM-IX)
023100             ADD WS-ABS-USDT-CHANGE TO DM-SELL-USDT(DM-IX)
023200             ADD 1                  TO DM-SELL-COUNT(DM-IX)
023300             IF WS-ABS-SHIT-CHANGE NOT < 13000 AND
023400                WS-ABS-SHIT-CHANGE NOT > 20000
023500                 ADD WS-ABS-SHIT-CHANGE TO DM-TSSELL-SHIT(DM-IX)
023600                 ADD WS-ABS-USDT-CHANGE TO DM-TSSELL-USDT(DM-IX)
023700             END-IF
023800         WHEN LP-IS-LIQ-ADD
023900             ADD WS-ABS-USDT-CHANGE TO DM-LIQADD-USDT(DM-IX)
024000             ADD 1                  TO DM-LIQADD-COUNT(DM-IX)
024100         WHEN LP-IS-LIQ-REMOVE
024200             ADD WS-ABS-USDT-CHANGE TO DM-LIQREM-USDT(DM-IX)
024300             ADD 1                  TO DM-LIQREM-COUNT(DM-IX)
024400     END-EVALUATE.
024500*---------------------------------------------------------------*
024600 2200-ACCUMULATE-DAILY-BUCKET.
024700*---------------------------------------------------------------*
024800     MOVE LP-TS-YYYY              TO BD-YYYY.
024900     MOVE LP-TS-MM                TO BD-MM.
025000     MOVE LP-TS-DD                TO BD-DD.
025100     MOVE WS-BOUND-DATE           TO WS-BUCKET-DATE.
025200     IF WS-DAY-COUNT = 0
025300         PERFORM 2210-ADD-DAY-BUCKET
025400     ELSE
025500         IF WS-BUCKET-DATE = DDT-DATE(WS-DAY-COUNT)
025600             SET DDT-IX TO WS-DAY-COUNT
025700         ELSE
025800             PERFORM 2210-ADD-DAY-BUCKET
025900         END-IF
026000     END-IF.
026100     PERFORM 2220-APPLY-RECORD-TO-BUCKET.
026200 2200-EXIT.
026300     EXIT.
026400*---------------------------------------------------------------*
026500 2210-ADD-DAY-BUCKET.
026600*---------------------------------------------------------------*
026700     ADD 1                       TO WS-DAY-COUNT.
026800     SET DDT-IX                  TO WS-DAY-COUNT.
026900     MOVE WS-BUCKET-DATE         TO DDT-DATE(DDT-IX).
027000     MOVE ZERO                   TO DDT-BUY-USDT(DDT-IX)
027100                                     DDT-SELL-USDT(DDT-IX)
027200                                     DDT-LIQADD-USDT(DDT-IX)
027300                                     DDT-LIQREM-USDT(DDT-IX)
027400                                     DDT-TSSELL-USDT(DDT-IX).
027500*---------------------------------------------------------------*
027600 2220-APPLY-RECORD-TO-BUCKET.
027700*---------------------------------------------------------------*
027800     EVALUATE TRUE
027900         WHEN LP-IS-BUY
028000             ADD WS-ABS-USDT-CHANGE TO DDT-BUY-USDT(DDT-IX)
028100         WHEN LP-IS-SELL
028200             ADD WS-ABS-USDT-CHANGE TO DDT-SELL-USDT(DDT-IX)
028300             IF WS-ABS-SHIT-CHANGE NOT < 13000 AND
028400                WS-ABS-SHIT-CHANGE NOT > 20000
028500                 ADD WS-ABS-USDT-CHANGE
028600                                 TO DDT-TSSELL-USDT(DDT-IX)
028700             END-IF
028800         WHEN LP-IS-LIQ-ADD
028900             ADD WS-ABS-USDT-CHANGE TO DDT-LIQADD-USDT(DDT-IX)
029000         WHEN LP-IS-LIQ-REMOVE
029100             ADD WS-ABS-USDT-CHANGE TO DDT-LIQREM-USDT(DDT-IX)
029200     END-EVALUATE.
029300*---------------------------------------------------------------*
029400* PASS 2 - PRICE-LOG-FILE, CURRENT PERIOD ONLY, HOURLY OHLC BARS.
029500*---------------------------------------------------------------*
029600 2500-PARTITION-PRICE-FILE.
029700*---------------------------------------------------------------*
029800     PERFORM 2510-READ-PRICE-LOG THRU 2510-EXIT.
029900     PERFORM 2520-CLASSIFY-PRICE-RECORD
030000         UNTIL WS-CURR-EOF.
030100 2500-EXIT.
030200     EXIT.
030300*---------------------------------------------------------------*
030400 2510-READ-PRICE-LOG.
030500*---------------------------------------------------------------*
030600     READ PRICE-LOG-FILE
030700         AT END
030800             MOVE 'Y' TO WS-CURR-EOF-SW
030900             GO TO 2510-EXIT.
031000 2510-EXIT.
031100     EXIT.
031200*---------------------------------------------------------------*
031300 2520-CLASSIFY-PRICE-RECORD.
031400*---------------------------------------------------------------*
031500     IF PT-TIMESTAMP NOT < WS-CURR-LO-BOUND AND
031600        PT-TIMESTAMP <  WS-CURR-HI-BOUND
031700         PERFORM 2600-ACCUMULATE-HOURLY-BAR THRU 2600-EXIT
031800     END-IF.
031900     PERFORM 2510-READ-PRICE-LOG THRU 2510-EXIT.
032000*---------------------------------------------------------------*
032100 2600-ACCUMULATE-HOURLY-BAR.
032200*---------------------------------------------------------------*
032300     MOVE PT-TIMESTAMP(1:13)      TO WS-BUCKET-HOUR.
032400     IF WS-HOUR-COUNT = 0
032500         PERFORM 2610-ADD-HOUR-BAR
032600     ELSE
032700         IF WS-BUCKET-HOUR = HRB-HOUR(WS-HOUR-COUNT)
032800             SET HRB-IX TO WS-HOUR-COUNT
032900             MOVE PT-PRICE       TO HRB-CLOSE(HRB-IX)
033000             IF PT-PRICE < HRB-LOW(HRB-IX)
033100                 MOVE PT-PRICE   TO HRB-LOW(HRB-IX)
033200             END-IF
033300             IF PT-PRICE > HRB-HIGH(HRB-IX)
033400                 MOVE PT-PRICE   TO HRB-HIGH(HRB-IX)
033500             END-IF
033600         ELSE
033700             PERFORM 2610-ADD-HOUR-BAR
033800         END-IF
033900     END-IF.
034000 2600-EXIT.
034100     EXIT.
034200*---------------------------------------------------------------*
034300 2610-ADD-HOUR-BAR.                                               RQ-5590 
034400*---------------------------------------------------------------* RQ-5590 
034500     ADD 1                       TO WS-HOUR-COUNT.                RQ-5590 
034600     SET HRB-IX                  TO WS-HOUR-COUNT.                RQ-5590 
034700     MOVE WS-BUCKET-HOUR         TO HRB-HOUR(HRB-IX).             RQ-5590 
034800     MOVE PT-PRICE               TO HRB-OPEN(HRB-IX).             RQ-5590 
034900     MOVE PT-PRICE               TO HRB-CLOSE(HRB-IX).            RQ-5590 
035000     MOVE PT-PRICE               TO HRB-LOW(HRB-IX).              RQ-5590 
035100     MOVE PT-PRICE               TO HRB-HIGH(HRB-IX).             RQ-5590 
035200*---------------------------------------------------------------* RQ-5590 
035300 5000-PRINT-DFI-SECTION.
035400*---------------------------------------------------------------*
035500     ADD 1                       TO RPT-PAGE-COUNT.
035600     MOVE RPT-PAGE-COUNT         TO RH1-PAGE-COUNT.
035700     WRITE REPORT-RECORD         FROM RPT-PAGE-HEADING-1
035800         AFTER ADVANCING PAGE.
035900     WRITE REPORT-RECORD         FROM RPT-PAGE-HEADING-2
036000         AFTER ADVANCING 1 LINE.
036100     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
036200         AFTER ADVANCING 1 LINE.
036300     PERFORM 5100-PRINT-METRICS-LINES.
036400     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
036500         AFTER ADVANCING 1 LINE.
036600     PERFORM 5200-PRINT-DAILY-LINES
036700         VARYING DDT-IX FROM 1 BY 1
036800             UNTIL DDT-IX > WS-DAY-COUNT.
036900     WRITE REPORT-RECORD         FROM RPT-BLANK-LINE
037000         AFTER ADVANCING 1 LINE.
037100     PERFORM 5300-PRINT-HOURLY-LINES
037200         VARYING HRB-IX FROM 1 BY 1
037300             UNTIL HRB-IX > WS-HOUR-COUNT.
037400*---------------------------------------------------------------*
037500 5100-PRINT-METRICS-LINES.
037600*---------------------------------------------------------------*
037700     MOVE 'BUY SHIT AMOUNT'      TO ML-METRIC-NAME.
037800     MOVE DM-BUY-SHIT(1)         TO ML-CURRENT WS-DELTA-CURRENT.
037900     MOVE DM-BUY-SHIT(2)         TO ML-PREVIOUS WS-DELTA-PREVIOUS.
038000     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
038100     PERFORM 9700-MOVE-DELTA-OUT.
038200     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
038300         AFTER ADVANCING 1 LINE.
038400*
038500     MOVE 'BUY COUNT'            TO ML-METRIC-NAME.
038600     MOVE DM-BUY-COUNT(1)        TO ML-CURRENT WS-DELTA-CURRENT.
038700     MOVE DM-BUY-COUNT(2)        TO ML-PREVIOUS WS-DELTA-PREVIOUS.
038800     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
038900     PERFORM 9700-MOVE-DELTA-OUT.
039000     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
039100         AFTER ADVANCING 1 LINE.
039200*
039300     MOVE 'BUY USDT AMOUNT'      TO ML-METRIC-NAME.
039400     MOVE DM-BUY-USDT(1)         TO ML-CURRENT WS-DELTA-CURRENT.
039500     MOVE DM-BUY-USDT(2)         TO ML-PREVIOUS WS-DELTA-PREVIOUS.
039600     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
039700     PERFORM 9700-MOVE-DELTA-OUT.
039800     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
039900         AFTER ADVANCING 1 LINE.
040000*
040100     MOVE 'SELL SHIT AMOUNT'     TO ML-METRIC-NAME.
040200     MOVE DM-SELL-SHIT(1)        TO ML-CURRENT WS-DELTA-CURRENT.
040300     MOVE DM-SELL-SHIT(2)        TO ML-PREVIOUS WS-DELTA-PREVIOUS.
040400     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
040500     PERFORM 9700-MOVE-DELTA-OUT.
040600     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
040700         AFTER ADVANCING 1 LINE.
040800*
040900     MOVE 'SELL COUNT'           TO ML-METRIC-NAME.
041000     MOVE DM-SELL-COUNT(1)       TO ML-CURRENT WS-DELTA-CURRENT.
041100     MOVE DM-SELL-COUNT(2)       TO ML-PREVIOUS WS-DELTA-PREVIOUS.
041200     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
041300     PERFORM 9700-MOVE-DELTA-OUT.
041400     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
041500         AFTER ADVANCING 1 LINE.
041600*
041700     MOVE 'SELL USDT AMOUNT'     TO ML-METRIC-NAME.
041800     MOVE DM-SELL-USDT(1)        TO ML-CURRENT WS-DELTA-CURRENT.
041900     MOVE DM-SELL-USDT(2)        TO ML-PREVIOUS WS-DELTA-PREVIOUS.
042000     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
042100     PERFORM 9700-MOVE-DELTA-OUT.
042200     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
042300         AFTER ADVANCING 1 LINE.
042400*
042500     MOVE 'TS-SELL SHIT AMOUNT'  TO ML-METRIC-NAME.
042600     MOVE DM-TSSELL-SHIT(1)      TO ML-CURRENT WS-DELTA-CURRENT.
042700     MOVE DM-TSSELL-SHIT(2)      TO ML-PREVIOUS WS-DELTA-PREVIOUS.
042800     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
042900     PERFORM 9700-MOVE-DELTA-OUT.
043000     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
043100         AFTER ADVANCING 1 LINE.
043200*
043300     MOVE 'TS-SELL USDT AMOUNT'  TO ML-METRIC-NAME.
043400     MOVE DM-TSSELL-USDT(1)      TO ML-CURRENT WS-DELTA-CURRENT.
043500     MOVE DM-TSSELL-USDT(2)      TO ML-PREVIOUS WS-DELTA-PREVIOUS.
043600     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
043700     PERFORM 9700-MOVE-DELTA-OUT.
043800     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
043900         AFTER ADVANCING 1 LINE.
044000*
044100     MOVE 'LIQ ADD USDT'         TO ML-METRIC-NAME.
044200     MOVE DM-LIQADD-USDT(1)      TO ML-CURRENT WS-DELTA-CURRENT.
044300     MOVE DM-LIQADD-USDT(2)      TO ML-PREVIOUS WS-DELTA-PREVIOUS.
044400     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
044500     PERFORM 9700-MOVE-DELTA-OUT.
044600     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
044700         AFTER ADVANCING 1 LINE.
044800*
044900     MOVE 'LIQ ADD COUNT'        TO ML-METRIC-NAME.
045000     MOVE DM-LIQADD-COUNT(1)     TO ML-CURRENT WS-DELTA-CURRENT.
045100     MOVE DM-LIQADD-COUNT(2)     TO ML-PREVIOUS WS-DELTA-PREVIOUS.
045200     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
045300     PERFORM 9700-MOVE-DELTA-OUT.
045400     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
045500         AFTER ADVANCING 1 LINE.
045600*
045700     MOVE 'LIQ REMOVE USDT'      TO ML-METRIC-NAME.
045800     MOVE DM-LIQREM-USDT(1)      TO ML-CURRENT WS-DELTA-CURRENT.
045900     MOVE DM-LIQREM-USDT(2)      TO ML-PREVIOUS WS-DELTA-PREVIOUS.
046000     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
046100     PERFORM 9700-MOVE-DELTA-OUT.
046200     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
046300         AFTER ADVANCING 1 LINE.
046400*
046500     MOVE 'LIQ REMOVE COUNT'     TO ML-METRIC-NAME.
046600     MOVE DM-LIQREM-COUNT(1)     TO ML-CURRENT WS-DELTA-CURRENT.
046700     MOVE DM-LIQREM-COUNT(2)     TO ML-PREVIOUS WS-DELTA-PREVIOUS.
046800     PERFORM 9500-COMPUTE-DELTA THRU 9500-EXIT.
046900     PERFORM 9700-MOVE-DELTA-OUT.
047000     WRITE REPORT-RECORD FROM RPT-METRIC-LINE
047100         AFTER ADVANCING 1 LINE.
047200*---------------------------------------------------------------*
047300 5200-PRINT-DAILY-LINES.
047400*---------------------------------------------------------------*
047500     MOVE DDT-DATE(DDT-IX)        TO DDL-DATE.
047600     MOVE DDT-BUY-USDT(DDT-IX)    TO DDL-BUY-USDT.
047700     MOVE DDT-SELL-USDT(DDT-IX)   TO DDL-SELL-USDT.
047800     COMPUTE DDL-NET-FLOW =
047900         DDT-BUY-USDT(DDT-IX) - DDT-SELL-USDT(DDT-IX).
048000     MOVE DDT-LIQADD-USDT(DDT-IX) TO DDL-LIQADD-USDT.
048100     MOVE DDT-LIQREM-USDT(DDT-IX) TO DDL-LIQREM-USDT.
048200     MOVE DDT-TSSELL-USDT(DDT-IX) TO DDL-TSSELL-USDT.
048300     WRITE REPORT-RECORD FROM RPT-DFI-DAILY-LINE
048400         AFTER ADVANCING 1 LINE.
048500*---------------------------------------------------------------*
048600 5300-PRINT-HOURLY-LINES.
048700*---------------------------------------------------------------*
048800     MOVE HRB-HOUR(HRB-IX)        TO HRL-HOUR.
048900     MOVE HRB-OPEN(HRB-IX)        TO HRL-OPEN.
049000     MOVE HRB-CLOSE(HRB-IX)       TO HRL-CLOSE.
049100     MOVE HRB-LOW(HRB-IX)         TO HRL-LOW.
049200     MOVE HRB-HIGH(HRB-IX)        TO HRL-HIGH.
049300     WRITE REPORT-RECORD FROM RPT-HOURLY-LINE
049400         AFTER ADVANCING 1 LINE.
049500*---------------------------------------------------------------*
049600 9700-MOVE-DELTA-OUT.
049700*---------------------------------------------------------------*
049800     IF WS-DELTA-IS-NA
049900         MOVE SPACE               TO ML-DELTA
050000         MOVE 'N/A'               TO ML-DELTA-NA
050100     ELSE
050200         MOVE WS-DELTA-PCT        TO ML-DELTA
050300         MOVE SPACE               TO ML-DELTA-NA.
050400*---------------------------------------------------------------*
050500 COPY TOKPRDLG.
050600*---------------------------------------------------------------*
050700 COPY TOKCMPUT.
050800*---------------------------------------------------------------*
050900 9900-TERMINATE-RUN.
051000*---------------------------------------------------------------*
051100     CLOSE LIQ-POOL-FILE.
051200     CLOSE PRICE-LOG-FILE.
051300     CLOSE REPORT-FILE.
