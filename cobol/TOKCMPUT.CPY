000100*---------------------------------------------------------------*
000200* TOKCMPUT  -  COMMON COMPUTATION LOGIC (COPY MEMBER OF
000300*              PROCEDURE DIVISION TEXT).  THE PERCENT-DELTA RULE
000400*              AND THE ADDRESS-ABBREVIATION RULE ARE THE SAME IN
000500*              EVERY MODULE'S REPORT SECTION, SO THEY LIVE HERE
000600*              INSTEAD OF BEING KEYED SEVEN TIMES.  COPIED INTO
000700*              THE PROCEDURE DIVISION OF EVERY STEP THAT PRINTS
000800*              A METRICS OR A TOP-10 SECTION.
000900*
001000* MAINTENANCE LOG
001100* DATE       INIT  TICKET     DESCRIPTION
001200* ---------- ----- ---------- --------------------------------
001300* 01/14/92   EA    RQ-5140    ORIGINAL - PULLED THE DELTA-PERCENT
001400*                             ARITHMETIC OUT OF POSANLZ
001500* 05/16/01   DQ    RQ-5402    ADDED ADDRESS ABBREVIATION SO THE
001600*                             TOP-10 SECTIONS SHARE ONE COPY
001700*---------------------------------------------------------------*
001800* 9500-COMPUTE-DELTA  -  INPUT WS-DELTA-CURRENT/WS-DELTA-PREVIOUS,
001900* OUTPUT WS-DELTA-PCT AND WS-DELTA-NA-SW.  DELTA IS UNDEFINED
002000* (WS-DELTA-NA-SW = 'Y') WHEN THE PREVIOUS-PERIOD VALUE IS ZERO
002100* OR NEGATIVE.  RESULT IS ROUNDED TO 2 DECIMALS, HALF-UP.
002200*---------------------------------------------------------------*
002300 9500-COMPUTE-DELTA.
002400*---------------------------------------------------------------*
002500     MOVE 'N'                    TO WS-DELTA-NA-SW.
002600     MOVE ZERO                   TO WS-DELTA-PCT.
002700     IF WS-DELTA-PREVIOUS NOT > ZERO
002800         MOVE 'Y'                TO WS-DELTA-NA-SW
002900     ELSE
003000         COMPUTE WS-DELTA-PCT ROUNDED =
003100             ((WS-DELTA-CURRENT - WS-DELTA-PREVIOUS) /
003200               WS-DELTA-PREVIOUS) * 100.
003300 9500-EXIT.
003400     EXIT.
003500*---------------------------------------------------------------*
003600* 9600-ABBREVIATE-ADDRESS  -  INPUT WS-FULL-ADDRESS (44 BYTES),
003700* OUTPUT WS-ABBREV-ADDRESS AS FIRST-4 + '...' + LAST-4.
003800*---------------------------------------------------------------*
003900 9600-ABBREVIATE-ADDRESS.                                         RQ-5402 
004000*---------------------------------------------------------------* RQ-5402 
004100     MOVE WS-FULL-ADDRESS(1:4)   TO WS-ABBREV-FRONT.              RQ-5402 
004200     MOVE '...'                  TO WS-ABBREV-DOTS.               RQ-5402 
004300     MOVE WS-FULL-ADDRESS(41:4)  TO WS-ABBREV-BACK.               RQ-5402 
004400 9600-EXIT.                                                       RQ-5402 
004500     EXIT.                                                        RQ-5402 
004600*---------------------------------------------------------------* RQ-5402 
