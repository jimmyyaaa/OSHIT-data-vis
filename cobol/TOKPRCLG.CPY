000100*---------------------------------------------------------------*
000200* TOKPRCLG  -  TOKEN PRICE TICK RECORD
000300*
000400* MAINTENANCE LOG
000500* DATE       INIT  TICKET     DESCRIPTION
000600* ---------- ----- ---------- --------------------------------
000700* 11/02/91   EA    RQ-5006    ORIGINAL LAYOUT - PRICE FEED
000800*---------------------------------------------------------------*
000900 01  PRICE-TICK-RECORD.
001000     05  PT-TIMESTAMP.
001100         10  PT-TIMESTAMP-DATE.
001200             15  PT-TS-YYYY          PIC 9(04).
001300             15  FILLER              PIC X(01) VALUE '-'.
001400             15  PT-TS-MM            PIC 9(02).
001500             15  FILLER              PIC X(01) VALUE '-'.
001600             15  PT-TS-DD            PIC 9(02).
001700         10  FILLER                  PIC X(01) VALUE SPACE.
001800         10  PT-TIMESTAMP-TIME.
001900             15  PT-TS-HH            PIC 9(02).
002000             15  FILLER              PIC X(01) VALUE ':'.
002100             15  PT-TS-MI            PIC 9(02).
002200             15  FILLER              PIC X(01) VALUE ':'.
002300             15  PT-TS-SS            PIC 9(02).
002400     05  PT-PRICE                    PIC S9(05)V9(09)
002500                                      SIGN IS TRAILING SEPARATE.
002600     05  FILLER                      PIC X(10).
002700*---------------------------------------------------------------*
